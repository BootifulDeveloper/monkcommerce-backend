000100*===============================================================
000200*    FDCARTTR.CBL
000300*    Record layout for the cart transaction file.  A flat
000400*    record per line item; CTR-CART-ID and CTR-REQUESTED-
000500*    COUPON-ID repeat on every item of the cart (the run
000600*    only looks at the requested coupon id on the first
000700*    item of each cart-id group).
000800*---------------------------------------------------------------
000900*    1991-06-04  RDH  ORIGINAL
001000*===============================================================
001100 FD  CART-TRANS
001200     LABEL RECORDS ARE STANDARD.
001300
001400 01  CART-TRANS-RECORD.
001500     05  CTR-CART-ID                PIC 9(09).
001600     05  CTR-REQUESTED-COUPON-ID    PIC 9(09).
001700     05  CTR-ITEM-PRODUCT-ID        PIC 9(09).
001800     05  CTR-ITEM-QUANTITY          PIC 9(05).
001900     05  CTR-ITEM-UNIT-PRICE        PIC 9(07)V99.
002000     05  FILLER                     PIC X(09).
002100
002200*---------------------------------------------------------------
002300*    ITEM-ONLY VIEW, USED ONCE THE CART ID/COUPON ID HAVE
002400*    ALREADY BEEN PICKED OFF THE FIRST RECORD OF THE GROUP.
002500*---------------------------------------------------------------
002600 01  CTR-ITEM-VIEW REDEFINES CART-TRANS-RECORD.
002700     05  FILLER                     PIC X(18).
002800     05  CTR-V-ITEM-PRODUCT-ID      PIC 9(09).
002900     05  CTR-V-ITEM-QUANTITY        PIC 9(05).
003000     05  CTR-V-ITEM-UNIT-PRICE      PIC 9(07)V99.
003100     05  FILLER                     PIC X(09).
