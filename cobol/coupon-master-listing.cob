000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    coupon-master-listing.
000300 AUTHOR.        R D HALVERSON.
000400 INSTALLATION.  COASTMART MERCHANDISING CORP - DATA CENTER.
000500 DATE-WRITTEN.  SEPTEMBER 1994.
000600 DATE-COMPILED.
000700 SECURITY.      COASTMART INTERNAL USE ONLY.
000800*===============================================================
000900*    CHANGE LOG
001000*---------------------------------------------------------------
001100*    1994-09-14  MJP  ORIGINAL.  REPLACES THE OLD OPERATOR
001200*                     INQUIRY-BY-NUMBER / INQUIRY-BY-NAME
001300*                     SCREENS WITH ONE PREDICATE-DRIVEN FULL-
001400*                     SCAN REPORT, THE PREDICATE PICKED BY THE
001500*                     CPNSEL PARM CARD INSTEAD OF AN OPERATOR
001600*                     MENU CHOICE.
001700*    1996-03-12  RDH  ADDED THE ACTIVE+UNEXPIRED-BY-TYPE
001800*                     PREDICATE (TU) -- MERCHANDISING WANTED
001900*                     A QUICK CHECK OF WHAT WAS STILL LIVE
002000*                     FOR A GIVEN COUPON TYPE (TICKET CM-1587).
002100*    1999-01-07  DKO  Y2K -- EXPIRATION COMPARES NOW AGAINST
002200*                     THE 14-DIGIT RUN-DATE-TIME (TICKET
002300*                     CM-1228).
002400*    2003-05-19  TLW  ADDED THE CA/CT COUNT-ONLY REQUESTS --
002500*                     MERCHANDISING KEPT RUNNING THE FULL
002600*                     LISTING JUST TO COUNT LINES BY HAND
002700*                     (TICKET CM-2041).
002800*    2007-11-08  PJK  ADDED THE CB (CREATED-BETWEEN) PREDICATE
002900*                     FOR AUDIT (TICKET CM-2209).
003000*===============================================================
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900     COPY "SLCPNSEL.CBL".
004000     COPY "SLCPNMST.CBL".
004100
004200     SELECT PRINTER-FILE
004300            ASSIGN TO "CPNLSTRPT"
004400            ORGANIZATION IS LINE SEQUENTIAL.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900     COPY "FDCPNSEL.CBL".
005000     COPY "FDCPNMST.CBL".
005100
005200     FD  PRINTER-FILE
005300         LABEL RECORDS ARE OMITTED.
005400     01  PRINTER-RECORD                PIC X(80).
005500
005600 WORKING-STORAGE SECTION.
005700
005800     COPY "wscase01.cbl".
005900     COPY "cpnrundt.cbl".
006000
006100 01  WS-PROGRAM-TITLE               PIC X(40)
006200         VALUE "COUPON-MASTER-LISTING".
006300 01  WS-ABEND-REASON                PIC X(60).
006400*    ONE-LINE REASON TEXT MOVED BEFORE EVERY PERFORM OF
006500*    ABEND-THIS-RUN (PLGENERAL.CBL) BELOW.
006600
006700*    REPORT LAYOUT -- PAGE TITLE, PAGE-NUMBER BUMPED BY
006800*    PRINT-HEADINGS (PLPRINT.CBL) EVERY TIME A NEW PAGE STARTS.
006900 01  TITLE.
007000     05  FILLER                     PIC X(22) VALUE SPACES.
007100     05  FILLER                     PIC X(32)
007200         VALUE "COUPON MASTER LISTING / INQUIRY".
007300     05  FILLER                     PIC X(15) VALUE SPACES.
007400     05  FILLER                     PIC X(05) VALUE "PAGE:".
007500*        BUMPED BY ONE EACH TIME PRINT-HEADINGS (PLPRINT.CBL)
007600*        STARTS A NEW PAGE.
007700     05  PAGE-NUMBER                PIC 9(04) VALUE 0.
007800
007900*    COLUMN CAPTIONS -- "AMT/PRODUCT-ID" COVERS BOTH THE CART-
008000*    WISE THRESHOLD AND THE PRODUCT-WISE PRODUCT-ID SINCE
008100*    D-RULE-GROUP IS REDEFINED BETWEEN THE TWO BELOW.
008200 01  HEADING-1.
008300     05  FILLER                     PIC X(09) VALUE "COUPON-ID".
008400     05  FILLER                     PIC X(03) VALUE SPACES.
008500     05  FILLER                     PIC X(12) VALUE "COUPON-TYPE".
008600     05  FILLER                     PIC X(03) VALUE SPACES.
008700     05  FILLER                     PIC X(01) VALUE "A".
008800     05  FILLER                     PIC X(03) VALUE SPACES.
008900     05  FILLER                     PIC X(14)
009000         VALUE "AMT/PRODUCT-ID".
009100     05  FILLER                     PIC X(03) VALUE SPACES.
009200     05  FILLER                     PIC X(06) VALUE "PCT".
009300     05  FILLER                     PIC X(03) VALUE SPACES.
009400     05  FILLER                     PIC X(13) VALUE "EXPIRATION".
009500
009600*    UNDERSCORE RULE PRINTED DIRECTLY BENEATH HEADING-1.
009700 01  HEADING-2.
009800     05  FILLER                     PIC X(09) VALUE "=========".
009900     05  FILLER                     PIC X(03) VALUE SPACES.
010000     05  FILLER                     PIC X(12)
010100         VALUE "============".
010200     05  FILLER                     PIC X(03) VALUE SPACES.
010300     05  FILLER                     PIC X(01) VALUE "=".
010400     05  FILLER                     PIC X(03) VALUE SPACES.
010500     05  FILLER                     PIC X(14)
010600         VALUE "==============".
010700     05  FILLER                     PIC X(03) VALUE SPACES.
010800     05  FILLER                     PIC X(06) VALUE "======".
010900     05  FILLER                     PIC X(03) VALUE SPACES.
011000     05  FILLER                     PIC X(13)
011100         VALUE "=============".
011200
011300 01  DETAIL-1.
011400     05  D-COUPON-ID                PIC ZZZZZZZZ9.
011500     05  FILLER                     PIC X(03) VALUE SPACES.
011600     05  D-COUPON-TYPE              PIC X(12).
011700     05  FILLER                     PIC X(03) VALUE SPACES.
011800     05  D-ACTIVE-FLAG              PIC X(01).
011900*        PRINTS THE RAW "Y" OR "N" OFF CPM-ACTIVE-FLAG -- A SOFT-
012000*        DELETED COUPON STILL SHOWS UP ON AN ALL/BY-ID/BY-TYPE
012100*        LISTING, JUST FLAGGED "N" INSTEAD OF BEING LEFT OFF.
012200     05  FILLER                     PIC X(03) VALUE SPACES.
012300*        CART-WISE PRINTS THE DOLLAR THRESHOLD HERE; PRODUCT-WISE
012400*        REDEFINES THE SAME BYTES AS A PLAIN 9-DIGIT PRODUCT-ID --
012500*        ONLY ONE OF THE TWO EVER MAKES SENSE FOR A GIVEN ROW.
012600     05  D-RULE-GROUP.
012700         10  D-RULE-AMOUNT          PIC ZZZ,ZZZ,ZZ9.99.
012800     05  D-RULE-PRODUCT-ID REDEFINES D-RULE-GROUP
012900                                    PIC Z(05)9(09).
013000     05  FILLER                     PIC X(03) VALUE SPACES.
013100     05  D-DISCOUNT-PCT             PIC ZZ9.99.
013200     05  FILLER                     PIC X(03) VALUE SPACES.
013300*        ZERO EXPIRATION-TS (NEVER EXPIRES) PRINTS AS EIGHT
013400*        ZEROS HERE -- PLCOUPON.CBL DOES NOT BLANK IT OUT, SINCE
013500*        MERCHANDISING WOULD RATHER SEE THE RAW VALUE THAN GUESS
013600*        WHY A LINE LOOKS BLANK.
013700     05  D-EXPIRATION-GROUP.
013800         10  D-EXPIRATION-DATE      PIC 9(08).
013900         10  FILLER                 PIC X(05) VALUE SPACES.
014000     05  D-EXPIRATION-DISPLAY REDEFINES D-EXPIRATION-GROUP
014100                                    PIC X(13).
014200
014300*    SET BY READ-COUPON-MASTER-NEXT WHEN THE MASTER FILE RUNS
014400*    OUT -- TESTED BY MAIN-PROCESS AND SELECT-AND-PRINT'S
014500*    CONTROLLING PERFORM ... UNTIL.
014600 01  W-END-OF-FILE                  PIC X VALUE "N".
014700     88  END-OF-FILE               VALUE "Y".
014800
014900*    SET BY APPLY-SELECTION-PREDICATE FOR EACH COUPON READ --
015000*    TESTED RIGHT AFTERWARD BY SELECT-AND-PRINT TO DECIDE
015100*    WHETHER THIS RECORD EARNS A TALLY AND A DETAIL LINE.
015200 01  W-RECORD-SELECTED              PIC X VALUE "N".
015300     88  RECORD-SELECTED           VALUE "Y".
015400
015500*    30 LINES PER PAGE MATCHES THE SHOP'S STANDARD 11-INCH FORM
015600*    AT 6 LINES/INCH LESS HEADINGS AND MARGIN -- SAME THRESHOLD
015700*    USED BY EVERY OTHER PRINTER PROGRAM IN THIS SYSTEM.
015800 01  W-PRINTED-LINES                PIC 99.
015900     88  PAGE-FULL                 VALUE 30 THROUGH 99.
016000
016100*    COUNT-BY-TYPE (CM-2041) NEEDS ONE BUCKET PER COUPON TYPE
016200*    THIS SYSTEM SUPPORTS -- IF A FOURTH TYPE IS EVER ADDED,
016300*    TALLY-SELECTED-RECORD AND PRINT-COUNT-TOTALS BOTH NEED A
016400*    FOURTH COUNTER TO MATCH.
016500 77  W-TOTAL-SELECTED-CT            PIC 9(07) COMP VALUE ZERO.
016600 77  W-COUNT-CART-WISE              PIC 9(07) COMP VALUE ZERO.
016700 77  W-COUNT-PRODUCT-WISE           PIC 9(07) COMP VALUE ZERO.
016800 77  W-COUNT-BXGY                   PIC 9(07) COMP VALUE ZERO.
016900
017000*    REDEFINED SO PRINT-COUNT-TOTALS CAN BUILD ONE LABEL/VALUE
017100*    LINE WITHOUT A SEPARATE 01-LEVEL PER TOTALS MESSAGE.
017200 01  W-TOTALS-LINE                  PIC X(80).
017300 01  W-TOTALS-LINE-FIELDS REDEFINES W-TOTALS-LINE.
017400     05  FILLER                     PIC X(02).
017500     05  W-T-LABEL                   PIC X(28).
017600     05  W-T-VALUE                   PIC ZZZ,ZZZ,ZZ9.
017700     05  FILLER                     PIC X(39).
017800
017900 PROCEDURE DIVISION.
018000
018100*===============================================================
018200*    ONE PARM RECORD PICKS ONE OF NINE SELECTION PREDICATES --
018300*    SEE APPLY-SELECTION-PREDICATE BELOW FOR THE FULL LIST.
018400*    REPLACED THE OLD OPERATOR INQUIRY SCREENS IN 1994 (SEE
018500*    CHANGE LOG) SO THE SAME LISTING COULD RUN UNATTENDED
018600*    OVERNIGHT INSTEAD OF WAITING ON SOMEBODY AT A TERMINAL.
018700*===============================================================
018800 MAIN-PROCESS.
018900
019000     PERFORM GET-RUN-DATE-TIME.
019100     PERFORM DISPLAY-RUN-BANNER.
019200
019300     OPEN INPUT COUPON-SELECT-CTL.
019400     IF NOT WS-CPNSEL-OK
019500        MOVE "UNABLE TO OPEN COUPON-SELECT-CTL" TO
019600             WS-ABEND-REASON
019700        PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT.
019800
019900*    JUST LIKE THE EXPIRING-SOON REPORT'S PARM FILE -- ONE
020000*    RECORD, AND A MISSING ONE IS AN ABEND RATHER THAN A
020100*    SILENT DEFAULT TO "LIST EVERYTHING".
020200     READ COUPON-SELECT-CTL RECORD
020300          AT END
020400             MOVE "NO SELECTION-CONTROL RECORD SUPPLIED" TO
020500                  WS-ABEND-REASON
020600             PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT.
020700
020800     CLOSE COUPON-SELECT-CTL.
020900
021000     OPEN INPUT COUPON-MASTER.
021100     IF NOT WS-CPNMST-OK
021200        MOVE "UNABLE TO OPEN COUPON-MASTER" TO WS-ABEND-REASON
021300        PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT.
021400
021500     OPEN OUTPUT PRINTER-FILE.
021600
021700     MOVE 0 TO PAGE-NUMBER.
021800     MOVE "N" TO W-END-OF-FILE.
021900
022000     PERFORM PRINT-HEADINGS.
022100     PERFORM READ-COUPON-MASTER-NEXT.
022200
022300*    A MASTER FILE WITH NOTHING ON IT AT ALL IS NOT THE SAME
022400*    AS A PREDICATE THAT MATCHED NOTHING -- THIS MESSAGE ONLY
022500*    FIRES WHEN THE FILE ITSELF IS EMPTY, BEFORE A SINGLE
022600*    PREDICATE TEST EVER RUNS.
022700     IF END-OF-FILE
022800        MOVE "NO RECORDS IN THE COUPON MASTER FILE" TO
022900             PRINTER-RECORD
023000        WRITE PRINTER-RECORD BEFORE ADVANCING 1
023100     ELSE
023200        PERFORM SELECT-AND-PRINT UNTIL END-OF-FILE.
023300
023400     PERFORM FINALIZE-PAGE.
023500
023600*    THE CA/CT COUNT-ONLY REQUESTS (TICKET CM-2041) PRINT NO
023700*    DETAIL LINES AT ALL -- JUST THE TOTALS BLOCK AT THE END,
023800*    SINCE MERCHANDISING ONLY EVER WANTED THE COUNT AND HAD
023900*    BEEN RUNNING THE FULL LISTING JUST TO COUNT LINES BY HAND.
024000     IF SEL-REQ-COUNT-ACTIVE OR SEL-REQ-COUNT-BY-TYPE             CM-2041
024100        PERFORM PRINT-COUNT-TOTALS.                               CM-2041
024200
024300*    MASTER IS OPENED INPUT-ONLY THROUGHOUT -- THIS IS A
024400*    READ-ONLY LISTING/INQUIRY PROGRAM; NO PREDICATE HERE EVER
024500*    CHANGES A COUPON-MASTER RECORD.
024600     CLOSE COUPON-MASTER.
024700     CLOSE PRINTER-FILE.
024800
024900     EXIT PROGRAM.
025000
025100     STOP RUN.
025200*---------------------------------------------------------------
025300
025400*    ONE COUPON MASTER RECORD, TESTED AGAINST WHICHEVER
025500*    PREDICATE THE PARM CARD PICKED -- PRINTS A DETAIL LINE
025600*    ONLY WHEN THE PREDICATE MATCHED AND THIS IS NOT A
025700*    COUNT-ONLY REQUEST.
025800 SELECT-AND-PRINT.
025900
026000     PERFORM APPLY-SELECTION-PREDICATE.
026100
026200     IF RECORD-SELECTED
026300        PERFORM TALLY-SELECTED-RECORD
026400        IF NOT SEL-REQ-COUNT-ACTIVE                               CM-2041
026500           AND NOT SEL-REQ-COUNT-BY-TYPE                          CM-2041
026600           PERFORM PRINT-ONE-COUPON.
026700
026800     PERFORM READ-COUPON-MASTER-NEXT.
026900*---------------------------------------------------------------
027000
027100*===============================================================
027200*    THE NINE SELECTION PREDICATES, IN THE ORDER OPERATIONS
027300*    ADDED THEM OVER THE YEARS -- EACH TESTS SEL-REQ-CODE FROM
027400*    THE PARM CARD AND, IF IT MATCHES, APPLIES ITS OWN RULE
027500*    AGAINST THE CURRENT COUPON-MASTER RECORD.  ONLY ONE
027600*    PREDICATE CAN BE ACTIVE ON A GIVEN RUN.
027700*      ALL              -- EVERY RECORD ON FILE
027800*      BY-ID            -- ONE SPECIFIC COUPON-ID
027900*      ACTIVE           -- NOT SOFT-DELETED
028000*      ACTIVE-UNEXPIRED -- ACTIVE AND NOT PAST EXPIRATION-TS
028100*      BY-TYPE          -- ONE COUPON-TYPE, REGARDLESS OF STATE
028200*      TYPE-UNEXPIRED   -- BY-TYPE NARROWED TO ACTIVE+UNEXPIRED
028300*                          (TICKET CM-1587)
028400*      EXPIRED          -- PAST EXPIRATION-TS, NON-ZERO
028500*      COUNT-ACTIVE     -- COUNT-ONLY VERSION OF ACTIVE
028600*      COUNT-BY-TYPE    -- COUNT-ONLY, BROKEN OUT BY TYPE
028700*      CREATED-BETWEEN  -- AUDIT RANGE ON CREATED-TS
028800*                          (TICKET CM-2209)
028900*===============================================================
029000 APPLY-SELECTION-PREDICATE.
029100
029200     MOVE "N" TO W-RECORD-SELECTED.
029300
029400     IF SEL-REQ-ALL
029500        MOVE "Y" TO W-RECORD-SELECTED
029600     ELSE IF SEL-REQ-BY-ID
029700        IF CPM-COUPON-ID EQUAL SEL-ID-FILTER
029800           MOVE "Y" TO W-RECORD-SELECTED
029900     ELSE IF SEL-REQ-ACTIVE
030000        IF CPM-IS-ACTIVE
030100           MOVE "Y" TO W-RECORD-SELECTED
030200*    A ZERO EXPIRATION-TS NEVER EXPIRES -- SAME RULE AS EVERY
030300*    OTHER PROGRAM IN THE SYSTEM THAT TESTS EXPIRATION.
030400     ELSE IF SEL-REQ-ACTIVE-UNEXPIRED
030500        IF CPM-IS-ACTIVE
030600           AND (CPM-EXPIRATION-TS EQUAL ZEROS
030700                OR CPM-EXPIRATION-TS > WS-RUN-DATE-TIME)
030800           MOVE "Y" TO W-RECORD-SELECTED
030900     ELSE IF SEL-REQ-BY-TYPE
031000        IF CPM-COUPON-TYPE EQUAL SEL-TYPE-FILTER
031100           MOVE "Y" TO W-RECORD-SELECTED
031200*    TU -- MERCHANDISING'S "WHAT'S STILL LIVE FOR THIS TYPE"
031300*    QUICK CHECK (TICKET CM-1587).  SAME THREE-WAY TEST AS
031400*    ACTIVE-UNEXPIRED ABOVE, NARROWED TO ONE COUPON-TYPE.
031500     ELSE IF SEL-REQ-TYPE-UNEXPIRED                               CM-1587
031600        IF CPM-COUPON-TYPE EQUAL SEL-TYPE-FILTER                  CM-1587
031700           AND CPM-IS-ACTIVE                                      CM-1587
031800           AND (CPM-EXPIRATION-TS EQUAL ZEROS                     CM-1587
031900                OR CPM-EXPIRATION-TS > WS-RUN-DATE-TIME)          CM-1587
032000           MOVE "Y" TO W-RECORD-SELECTED                          CM-1587
032100     ELSE IF SEL-REQ-EXPIRED
032200        IF CPM-EXPIRATION-TS NOT EQUAL ZEROS
032300           AND CPM-EXPIRATION-TS < WS-RUN-DATE-TIME
032400           MOVE "Y" TO W-RECORD-SELECTED
032500     ELSE IF SEL-REQ-COUNT-ACTIVE                                 CM-2041
032600        IF CPM-IS-ACTIVE                                          CM-2041
032700           MOVE "Y" TO W-RECORD-SELECTED                          CM-2041
032800*    COUNT-BY-TYPE SELECTS EVERYTHING -- THE BREAKOUT BY TYPE
032900*    HAPPENS IN TALLY-SELECTED-RECORD BELOW, NOT HERE.
033000     ELSE IF SEL-REQ-COUNT-BY-TYPE                                CM-2041
033100        MOVE "Y" TO W-RECORD-SELECTED                             CM-2041
033200*    CB -- INCLUSIVE ON BOTH ENDS OF THE RANGE, ADDED FOR
033300*    AUDIT TO ANSWER "WHAT WAS ADDED BETWEEN THESE TWO DATES"
033400*    (TICKET CM-2209).
033500     ELSE IF SEL-REQ-CREATED-BETWEEN                              CM-2209
033600        IF CPM-CREATED-TS NOT LESS SEL-CREATED-FROM-TS            CM-2209
033700           AND CPM-CREATED-TS NOT GREATER SEL-CREATED-TO-TS       CM-2209
033800           MOVE "Y" TO W-RECORD-SELECTED.                         CM-2209
033900*---------------------------------------------------------------
034000
034100*    EVERY SELECTED RECORD BUMPS THE OVERALL COUNT -- THE
034200*    BY-TYPE BREAKOUT ONLY MATTERS (AND ONLY ACCUMULATES) ON A
034300*    COUNT-BY-TYPE REQUEST.
034400 TALLY-SELECTED-RECORD.
034500
034600     ADD 1 TO W-TOTAL-SELECTED-CT.
034700
034800     IF SEL-REQ-COUNT-BY-TYPE                                     CM-2041
034900        IF CPM-TYPE-CART-WISE                                     CM-2041
035000           ADD 1 TO W-COUNT-CART-WISE                             CM-2041
035100        ELSE IF CPM-TYPE-PRODUCT-WISE                             CM-2041
035200           ADD 1 TO W-COUNT-PRODUCT-WISE                          CM-2041
035300        ELSE IF CPM-TYPE-BXGY                                     CM-2041
035400           ADD 1 TO W-COUNT-BXGY.                                 CM-2041
035500*---------------------------------------------------------------
035600
035700*    ONE PRINTED DETAIL LINE -- THE ACTUAL FIELD-BY-FIELD MOVE
035800*    LIVES IN PLCOUPON.CBL'S MOVE-COUPON-TO-DETAIL-LINE SINCE
035900*    THE SAME LAYOUT LOGIC IS SHARED WITH THE MAINTENANCE
036000*    PROGRAM'S CONFIRMATION PRINT.
036100 PRINT-ONE-COUPON.
036200
036300     IF PAGE-FULL
036400        PERFORM FINALIZE-PAGE
036500        PERFORM PRINT-HEADINGS.
036600
036700     MOVE SPACES TO DETAIL-1.
036800     PERFORM MOVE-COUPON-TO-DETAIL-LINE.
036900
037000     MOVE DETAIL-1 TO PRINTER-RECORD.
037100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
037200     ADD 1 TO W-PRINTED-LINES.
037300*---------------------------------------------------------------
037400
037500*    COUNT-ACTIVE PRINTS ONE LINE (THE OVERALL TOTAL);
037600*    COUNT-BY-TYPE PRINTS THREE (ONE PER COUPON TYPE THIS
037700*    SYSTEM KNOWS ABOUT).  NO DETAIL LINES PRECEDE EITHER --
037800*    THIS IS THE ONLY OUTPUT ON THE LISTING FOR THESE TWO
037900*    REQUEST CODES.
038000 PRINT-COUNT-TOTALS.                                              CM-2041
038100
038200     MOVE SPACES TO PRINTER-RECORD.
038300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
038400
038500     IF SEL-REQ-COUNT-ACTIVE                                      CM-2041
038600        MOVE SPACES TO W-TOTALS-LINE
038700        MOVE "ACTIVE COUPON COUNT . . . . ." TO W-T-LABEL
038800        MOVE W-TOTAL-SELECTED-CT TO W-T-VALUE
038900        MOVE W-TOTALS-LINE TO PRINTER-RECORD
039000        WRITE PRINTER-RECORD BEFORE ADVANCING 1
039100     ELSE
039200        MOVE SPACES TO W-TOTALS-LINE
039300        MOVE "CART-WISE COUPON COUNT . . ." TO W-T-LABEL
039400        MOVE W-COUNT-CART-WISE TO W-T-VALUE
039500        MOVE W-TOTALS-LINE TO PRINTER-RECORD
039600        WRITE PRINTER-RECORD BEFORE ADVANCING 1
039700
039800        MOVE SPACES TO W-TOTALS-LINE
039900        MOVE "PRODUCT-WISE COUPON COUNT . " TO W-T-LABEL
040000        MOVE W-COUNT-PRODUCT-WISE TO W-T-VALUE
040100        MOVE W-TOTALS-LINE TO PRINTER-RECORD
040200        WRITE PRINTER-RECORD BEFORE ADVANCING 1
040300
040400        MOVE SPACES TO W-TOTALS-LINE
040500        MOVE "BXGY COUPON COUNT . . . . . ." TO W-T-LABEL
040600        MOVE W-COUNT-BXGY TO W-T-VALUE
040700        MOVE W-TOTALS-LINE TO PRINTER-RECORD
040800        WRITE PRINTER-RECORD BEFORE ADVANCING 1.                  CM-2041
040900*---------------------------------------------------------------
041000
041100*    WS-RECS-READ-CT (FROM wscase01.cbl) COUNTS EVERY RECORD
041200*    PULLED OFF THE MASTER, SELECTED OR NOT -- A SEPARATE FIGURE
041300*    FROM W-TOTAL-SELECTED-CT, WHICH ONLY COUNTS PREDICATE HITS.
041400 READ-COUPON-MASTER-NEXT.
041500
041600     READ COUPON-MASTER NEXT RECORD
041700          AT END
041800             MOVE "Y" TO W-END-OF-FILE.
041900
042000     IF NOT END-OF-FILE
042100        ADD 1 TO WS-RECS-READ-CT.
042200*---------------------------------------------------------------
042300
042400     COPY "PLCOUPON.CBL".
042500     COPY "PLPRINT.CBL".
042600     COPY "PLGENERAL.CBL".
