000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    coupon-id-control.
000300 AUTHOR.        M J PRZYBYLSKI.
000400 INSTALLATION.  COASTMART MERCHANDISING CORP - DATA CENTER.
000500 DATE-WRITTEN.  AUGUST 1994.
000600 DATE-COMPILED.
000700 SECURITY.      COASTMART INTERNAL USE ONLY.
000800*===============================================================
000900*    CHANGE LOG
001000*---------------------------------------------------------------
001100*    1994-08-30  MJP  ORIGINAL.  REPLACES THE OLD OPERATOR-
001200*                     DRIVEN CONTROL-FILE PROGRAM FOR THE
001300*                     COUPON BATCH SYSTEM -- THE CONTROL
001400*                     RECORD NOW HOLDS THE LAST COUPON ID
001500*                     ASSIGNED INSTEAD OF THE OLD PROGRAM'S
001600*                     COUNTER, AND IT IS CALLED BY THE
001700*                     MAINTENANCE RUN RATHER THAN RUN FROM
001800*                     THE OPERATOR MENU.
001900*    1996-03-12  RDH  ADDED CTL-REQ-DISPLAY-ONLY SO THE RUN
002000*                     CAN LOG THE LAST ID WITHOUT BUMPING IT
002100*                     (TICKET CM-1588).
002200*    1999-01-07  DKO  Y2K -- CTL-LAST-RUN-TS WIDENED TO 14
002300*                     DIGITS (TICKET CM-1228).
002400*    2003-05-19  TLW  FILE STATUS CHECKED ON OPEN -- A PRIOR
002500*                     RUN LEFT CPNCTL LOCKED AND THIS CALL
002600*                     JUST SAT THERE WAITING (TICKET CM-2041).
002700*    2007-02-26  RDH  ADDED UPSI-0 CALL TRACING TO MATCH THE
002800*                     MAINTENANCE PROGRAM'S CM-2390 CONVENTION --
002900*                     OPERATIONS COULD NOT TELL HOW MANY TIMES
003000*                     THIS WAS CALLED ON A RUN WHERE THE ADD
003100*                     COUNT LOOKED WRONG (TICKET CM-2477).
003200*===============================================================
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700*    SAME SWITCH NUMBER AS coupon-master-maintenance.cob'S
003800*    TRACE (CM-2390) -- OPERATIONS SETS UPSI-0 IN THE JCL FOR A
003900*    RUN THAT NEEDS TO BE TRACED (TICKET CM-2477).
004000     UPSI-0 ON STATUS IS SW-TRACE-ON
004100            OFF STATUS IS SW-TRACE-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     COPY "SLCPNCTL.CBL".
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100     COPY "FDCPNCTL.CBL".
005200
005300 WORKING-STORAGE SECTION.
005400
005500     COPY "wscase01.cbl".
005600     COPY "cpnrundt.cbl".
005700
005800 01  WS-PROGRAM-TITLE               PIC X(40)
005900         VALUE "COUPON-ID-CONTROL".
006000 01  WS-ABEND-REASON                PIC X(60).
006100
006200*    SWITCHES LOCAL TO THIS CALL -- wscase01.cbl HAS NO NOTION
006300*    OF "IS THIS FILE ALREADY OPEN", SINCE AN OPEN CAN ONLY
006400*    HAPPEN ONCE PER RUN BUT THIS PROGRAM MAY BE CALLED MANY
006500*    TIMES IN ONE RUN (ONCE PER COUPON ADDED).
006600 01  W-CONTROL-FILE-OPEN             PIC X VALUE "N".
006700     88  CONTROL-FILE-OPEN          VALUE "Y".
006800
006900 01  W-CONTROL-RECORD-FOUND          PIC X VALUE "N".
007000     88  CONTROL-RECORD-FOUND       VALUE "Y".
007100
007200*    COUNTS CALLS MADE TO THIS PROGRAM WITHIN THE RUNNING JOB
007300*    STEP, NOT COUPONS ADDED ACROSS ALL TIME -- RESETS TO ZERO
007400*    EVERY TIME THE JOB STEP IS LAUNCHED, SINCE IT IS ONLY USED
007500*    FOR THE CM-2477 TRACE BELOW.
007600 77  WS-CALL-COUNT                   PIC 9(05) COMP VALUE ZERO.
007700*    "CC" IS NOT A BUSINESS CODE -- IT IS JUST A CONSTANT KEY
007800*    SO THE ONE-RECORD FILE CAN STILL BE AN INDEXED FILE (THE
007900*    SHOP'S STANDARD FOR ANYTHING READ BY KEY, EVEN A KEY OF
008000*    ONE VALUE).
008100 77  WS-CTL-CONSTANT-KEY             PIC X(02) VALUE "CC".
008200
008300*    LINKAGE TO THE CALLER -- SEE ADD-NEW-COUPON.CBL, COPIED
008400*    INTO coupon-master-maintenance.cob, FOR THE CALL.
008500 LINKAGE SECTION.
008600
008700 01  CTL-REQUEST-CODE                PIC X(01).
008800     88  CTL-REQUEST-DISPLAY-ONLY    VALUE "D".
008900     88  CTL-REQUEST-NEXT-ID         VALUE "N".
009000
009100 01  CTL-NEXT-COUPON-ID              PIC 9(09).
009200
009300 PROCEDURE DIVISION USING CTL-REQUEST-CODE
009400                           CTL-NEXT-COUPON-ID.
009500
009600 MAIN-PROCESS.
009700
009800*    THIS IS A CALLED SUBPROGRAM, NOT A BATCH STEP ON ITS OWN --
009900*    EACH CALLER (coupon-master-maintenance.cob'S ADD PATH, OR
010000*    ANY FUTURE CALLER THAT JUST WANTS TO LOG THE LAST ID) SETS
010100*    CTL-REQUEST-CODE IN THE LINKAGE SECTION BEFORE THE CALL.
010200     ADD 1 TO WS-CALL-COUNT.
010300     IF SW-TRACE-ON
010400        DISPLAY "COUPON-ID-CONTROL CALL " WS-CALL-COUNT
010500                " REQUEST " CTL-REQUEST-CODE.
010600     PERFORM GET-RUN-DATE-TIME.
010700     PERFORM OPEN-CONTROL-FILE-FIRST-TIME.
010800     PERFORM READ-CONTROL-RECORD THRU READ-CONTROL-RECORD-EXIT.
010900
011000*    DISPLAY-ONLY (TICKET CM-1588) HANDS BACK THE LAST-ASSIGNED
011100*    ID WITHOUT BUMPING THE COUNTER OR REWRITING THE RECORD --
011200*    USED WHEN OPERATIONS JUST WANTS TO SEE WHERE THE COUNTER
011300*    STANDS.  ANY OTHER REQUEST CODE BUMPS AND REWRITES.
011400     IF CTL-REQUEST-DISPLAY-ONLY                                  CM-1588
011500        MOVE CTL-LAST-COUPON-ID TO CTL-NEXT-COUPON-ID             CM-1588
011600     ELSE
011700        ADD 1 TO CTL-LAST-COUPON-ID
011800        MOVE CTL-LAST-COUPON-ID TO CTL-NEXT-COUPON-ID
011900        MOVE WS-RUN-DATE-TIME   TO CTL-LAST-RUN-TS                CM-1228
012000        PERFORM REWRITE-CONTROL-RECORD.
012100
012200*    GOBACK RATHER THAN STOP RUN -- THIS IS A CALLED PROGRAM AND
012300*    MUST RETURN CONTROL TO coupon-master-maintenance.cob, NOT
012400*    END THE RUN.
012500     GOBACK.
012600*---------------------------------------------------------------
012700
012800*    A PRIOR RUN THAT ABENDED PARTWAY THROUGH COULD LEAVE
012900*    COUPON-CONTROL LOCKED BY THE OPERATING SYSTEM -- THIS CALL
013000*    USED TO JUST SIT THERE WAITING ON THE OPEN WITH NO MESSAGE
013100*    UNTIL SOMEBODY KILLED THE JOB (TICKET CM-2041).  NOW THE
013200*    FILE STATUS IS CHECKED RIGHT AWAY AND THE RUN ABENDS WITH A
013300*    CLEAR REASON INSTEAD.
013400 OPEN-CONTROL-FILE-FIRST-TIME.
013500
013600     IF NOT CONTROL-FILE-OPEN                                     CM-2041
013700        OPEN I-O COUPON-CONTROL                                   CM-2041
013800        IF NOT WS-CPNCTL-OK                                       CM-2041
013900           MOVE "UNABLE TO OPEN COUPON-CONTROL" TO                CM-2041
014000                WS-ABEND-REASON                                   CM-2041
014100           PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT        CM-2041
014200        ELSE                                                      CM-2041
014300           MOVE "Y" TO W-CONTROL-FILE-OPEN.                       CM-2041
014400*---------------------------------------------------------------
014500
014600*    THE CONTROL FILE HOLDS EXACTLY ONE RECORD, KEYED ON THE
014700*    CONSTANT "CC" -- IT IS NOT A MASTER FILE WITH MANY KEYS.
014800*    ON A BRAND-NEW SYSTEM (OR A REBUILT FILE) THE RECORD WILL
014900*    NOT BE THERE YET, SO THE RANGE FALLS THROUGH TO
015000*    CREATE-CONTROL-RECORD BEFORE EXITING.
015100 READ-CONTROL-RECORD.
015200
015300     MOVE WS-CTL-CONSTANT-KEY TO CTL-KEY.
015400     MOVE "Y" TO W-CONTROL-RECORD-FOUND.
015500     READ COUPON-CONTROL RECORD
015600          INVALID KEY
015700             MOVE "N" TO W-CONTROL-RECORD-FOUND.
015800
015900*    RECORD ALREADY THERE -- SKIP PAST THE CREATE PARAGRAPH
016000*    STRAIGHT TO THE EXIT POINT OF THE RANGE.
016100     IF CONTROL-RECORD-FOUND
016200        GO TO READ-CONTROL-RECORD-EXIT.
016300     PERFORM CREATE-CONTROL-RECORD.
016400*---------------------------------------------------------------
016500 READ-CONTROL-RECORD-EXIT.
016600*---------------------------------------------------------------
016700
016800*    FIRST-EVER RUN (OR A RESTORED FILE) -- PLANT THE ONE
016900*    CONTROL RECORD WITH THE COUNTER AT ZERO SO THE FIRST
017000*    COUPON EVER ADDED GETS ID 1, NOT SOME GARBAGE VALUE.
017100 CREATE-CONTROL-RECORD.
017200
017300     MOVE WS-CTL-CONSTANT-KEY TO CTL-KEY.
017400     MOVE ZEROS TO CTL-LAST-COUPON-ID.
017500     MOVE WS-RUN-DATE-TIME TO CTL-LAST-RUN-TS.                    CM-1228
017600     WRITE COUPON-CONTROL-RECORD
017700           INVALID KEY
017800              MOVE "UNABLE TO CREATE COUPON-CONTROL RECORD"
017900                TO WS-ABEND-REASON
018000              PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT.
018100*---------------------------------------------------------------
018200
018300*    NORMAL PATH -- THE COUNTER WAS JUST BUMPED IN MAIN-PROCESS,
018400*    REWRITE THE ONE RECORD BACK OUT SO THE NEXT CALL (TONIGHT
018500*    OR TOMORROW NIGHT) SEES THE NEW VALUE.
018600 REWRITE-CONTROL-RECORD.
018700
018800     REWRITE COUPON-CONTROL-RECORD
018900              INVALID KEY
019000                 MOVE "UNABLE TO REWRITE COUPON-CONTROL"
019100                   TO WS-ABEND-REASON
019200                 PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT.
019300*---------------------------------------------------------------
019400
019500     COPY "PLGENERAL.CBL".
