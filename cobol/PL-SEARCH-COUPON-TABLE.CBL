000100*===============================================================
000200*    PL-SEARCH-COUPON-TABLE.CBL
000300*    The coupon master is a plain sequential file -- there is
000400*    no indexed access to it.  Anything that needs a coupon
000500*    by id loads the whole file into the CPN-TABLE occurs
000600*    table below (active coupons only -- EXPIRED ONES ARE STILL
000700*    LOADED here, since cart-pricing-run.cob's apply-coupon path
000800*    has to tell an expired coupon apart from one that just
000900*    isn't on file; callers that only want unexpired coupons
001000*    test CPN-TABLE-EXPIRATION-TS themselves) and SEARCHes it,
001100*    the same way the shop's old load-and-search copybooks have
001200*    always worked against a sequential master with no index.
001300*---------------------------------------------------------------
001400*    1991-06-04  RDH  ORIGINAL -- LOADED ACTIVE+UNEXPIRED ONLY
001500*    1999-01-07  DKO  Y2K -- RUN-DATE-TIME COMPARE WIDENED, SEE
001600*                     LOAD-COUPON-TABLE
001700*    2011-02-18  PJK  DROPPED THE UNEXPIRED TEST FROM THE LOAD --
001800*                     THE APPLY-COUPON PATH NEEDS TO TELL "EX"
001900*                     FROM "NF" AND COULDN'T WITH EXPIRED ROWS
002000*                     FILTERED OUT BEFORE THEY REACHED THE TABLE
002100*===============================================================
002200 LOAD-COUPON-TABLE.
002300
002400     MOVE ZERO TO CPN-TABLE-COUNT.
002500     OPEN INPUT COUPON-MASTER.
002600
002700     IF NOT WS-CPNMST-OK
002800        MOVE "UNABLE TO OPEN COUPON-MASTER" TO WS-ABEND-REASON
002900        PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT.
003000
003100     PERFORM LOAD-COUPON-TABLE-READ-NEXT.
003200     PERFORM LOAD-COUPON-TABLE-ENTRY
003300             UNTIL WS-CPNMST-EOF
003400                OR CPN-TABLE-COUNT EQUAL CPN-TABLE-MAX.
003500
003600     CLOSE COUPON-MASTER.
003700*---------------------------------------------------------------
003800
003900*    A LOOK-AHEAD READ -- THE NEXT RECORD IS FETCHED BEFORE
004000*    LOAD-COUPON-TABLE-ENTRY DECIDES WHETHER TO KEEP IT, SO
004100*    WS-CPNMST-EOF IS ALWAYS CURRENT WHEN THE PERFORM UNTIL
004200*    ABOVE TESTS IT.
004300 LOAD-COUPON-TABLE-READ-NEXT.
004400
004500     READ COUPON-MASTER NEXT RECORD
004600          AT END
004700             MOVE "10" TO WS-CPNMST-STATUS.
004800*---------------------------------------------------------------
004900
005000*    SOFT-DELETED COUPONS (CPM-ACTIVE-FLAG "I") NEVER MAKE IT
005100*    INTO THE TABLE -- THEY ARE EFFECTIVELY GONE AS FAR AS ANY
005200*    READ-ONLY PROGRAM IS CONCERNED, EVEN THOUGH THE RECORD
005300*    ITSELF STILL SITS ON COUPON-MASTER FOR THE AUDIT TRAIL.
005400 LOAD-COUPON-TABLE-ENTRY.
005500
005600     IF CPM-IS-ACTIVE
005700        ADD 1 TO CPN-TABLE-COUNT
005800        MOVE COUPON-MASTER-RECORD TO CPN-TABLE-ENTRY
005900                                      (CPN-TABLE-COUNT)
006000
006100     PERFORM LOAD-COUPON-TABLE-READ-NEXT.
006200*---------------------------------------------------------------
006300
006400*    A SEQUENTIAL SEARCH, NOT SEARCH ALL -- THE TABLE IS NOT
006500*    KEPT IN COUPON-ID ORDER (IT LOADS IN WHATEVER ORDER
006600*    COUPON-MASTER ITSELF IS IN), SO A BINARY SEARCH WOULD NOT
006700*    BE SAFE HERE.  3000 ENTRIES IS SMALL ENOUGH THAT A LINEAR
006800*    SCAN PER CART COSTS NOTHING NOTICEABLE ON THE RUN.
006900 SEARCH-COUPON-TABLE.
007000
007100     MOVE "N" TO W-FOUND-COUPON-RECORD.
007200     SET CPN-TABLE-IX TO 1.
007300     SEARCH CPN-TABLE-ENTRY
007400            AT END
007500               MOVE "N" TO W-FOUND-COUPON-RECORD
007600            WHEN CPN-TABLE-ID (CPN-TABLE-IX)
007700                 EQUAL WS-SEARCH-COUPON-ID
007800                 MOVE "Y" TO W-FOUND-COUPON-RECORD
007900                 MOVE CPN-TABLE-ENTRY (CPN-TABLE-IX)
008000                      TO COUPON-MASTER-RECORD.
