000100*===============================================================
000200*    cpnrundt.cbl
000300*    Cut-down successor to the shop's old date copybook, which
000400*    built up a whole operator date-entry/validation service
000500*    (leap year table, month-name table, empty-date handling)
000600*    for screens that ask a person to key in a date.  Nothing
000700*    in the coupon batch run asks anybody to key in anything --
000800*    all it needs is today's run date-time as a 14-digit
000900*    number to compare against CPM-EXPIRATION-TS.  Kept the
001000*    GDTV- prefix; it is still "get date value", just a
001100*    smaller one.
001200*---------------------------------------------------------------
001300*    1988-11-02  RDH  ORIGINAL (AS THE SHOP'S FIRST DATE COPYBOOK)
001400*    1994-08-30  MJP  CUT DOWN TO RUN-DATE-TIME ONLY FOR THE
001500*                     COUPON BATCH SYSTEM, OPERATOR-ENTRY
001600*                     PARAGRAPHS DROPPED
001700*===============================================================
001800 01  GDTV-TODAY-CCYYMMDDHHMMSS.
001900     05  GDTV-TODAY-DATE             PIC 9(08).
002000     05  GDTV-TODAY-TIME             PIC 9(06).
002100     05  GDTV-TODAY-HUNDREDTHS       PIC 9(02).
002200     05  FILLER                      PIC X(04) VALUE SPACES.
002300
002400 01  GDTV-RUN-DATE-TIME              PIC 9(14).
002500
002600*    ACCEPT-FROM-DATE/TIME WORK FIELDS -- SEE GET-RUN-DATE-TIME
002700*    IN PLGENERAL.CBL.  ADDED WHEN THE Y2K TICKET TOOK THE
002800*    INTRINSIC DATE FUNCTION BACK OUT OF THIS SHOP'S SOURCE
002900*    (THE COMPILER UPGRADE THAT WOULD HAVE SUPPORTED IT NEVER
003000*    CAME THROUGH PURCHASING) IN FAVOR OF THE WINDOWING RULE
003100*    BELOW.
003200 01  WS-TODAY-YYMMDD                 PIC 9(06).
003300 01  WS-TODAY-YYMMDD-SPLIT REDEFINES WS-TODAY-YYMMDD.
003400     05  WS-TODAY-YY-OF-YYMMDD      PIC 9(02).
003500     05  WS-TODAY-MMDD-OF-YYMMDD    PIC 9(04).
003600 01  WS-TODAY-HHMMSSHH               PIC 9(08).
003700 01  WS-TODAY-HHMMSS                 PIC 9(06).
003800 01  WS-TODAY-CENTURY                PIC 9(02).
