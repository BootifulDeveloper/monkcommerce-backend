000100*===============================================================
000200*    SLCPNMNT.CBL
000300*    FILE-CONTROL entry for the coupon maintenance transaction
000400*    file -- ADD / UPD / DEL requests against COUPON-MASTER.
000500*---------------------------------------------------------------
000600*    1994-08-30  MJP  ORIGINAL
000700*===============================================================
000800     SELECT COUPON-MAINT-TRANS
000900            ASSIGN TO "CPNMNT"
001000            ORGANIZATION IS SEQUENTIAL
001100            ACCESS MODE IS SEQUENTIAL
001200            FILE STATUS IS WS-CPNMNT-STATUS.
