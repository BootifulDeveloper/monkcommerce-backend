000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    coupon-batch-system.
000300 AUTHOR.        R D HALVERSON.
000400 INSTALLATION.  COASTMART MERCHANDISING CORP - DATA CENTER.
000500 DATE-WRITTEN.  JUNE 1991.
000600 DATE-COMPILED.
000700 SECURITY.      COASTMART INTERNAL USE ONLY.
000800*===============================================================
000900*    CHANGE LOG
001000*---------------------------------------------------------------
001100*    1991-06-04  RDH  ORIGINAL.  REPLACES THE OLD INTERACTIVE
001200*                     RUN MENU (GET-MENU-OPTION / DO-OPTIONS)
001300*                     WITH AN UNCONDITIONAL STEP SEQUENCE --
001400*                     THERE IS NO OPERATOR SITTING AT A
001500*                     TERMINAL PICKING OPTIONS IN A SCHEDULED
001600*                     BATCH RUN, SO EVERY STEP RUNS EVERY
001700*                     NIGHT IN A FIXED ORDER.
001800*    1994-08-30  MJP  ADDED THE CART-PRICING-RUN STEP AFTER THE
001900*                     COUPON MASTER MAINTENANCE STEP -- PRICING
002000*                     HAS TO SEE THE NIGHT'S MAINTENANCE
002100*                     TRANSACTIONS BEFORE IT RUNS (TICKET CM-1771).
002200*    1996-03-12  RDH  ADDED THE EXPIRING-SOON REPORT STEP
002300*                     (TICKET CM-1894).
002400*    1999-01-07  DKO  Y2K REVIEW -- NO CHANGE REQUIRED IN THIS
002500*                     PROGRAM, NOTED FOR THE FILE (TICKET
002600*                     CM-1228).
002700*    2003-05-19  TLW  ADDED THE ABORT-ON-BAD-RETURN-CODE CHECK
002800*                     AFTER EACH STEP -- A RUN USED TO SAIL ON
002900*                     INTO THE PRICING STEP AFTER THE
003000*                     MAINTENANCE STEP ABENDED PARTWAY THROUGH
003100*                     (TICKET CM-2041).
003200*===============================================================
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000
004100 01  WS-PROGRAM-TITLE               PIC X(40)
004200         VALUE "COUPON-BATCH-SYSTEM".
004300 01  WS-ABEND-REASON                PIC X(60).
004400*    CARRIED FOR THE SAME ABEND-THIS-RUN CONVENTION AS EVERY
004500*    OTHER PROGRAM IN THE SYSTEM, THOUGH THIS PROGRAM NEVER
004600*    OPENS A FILE OF ITS OWN TO FAIL ON -- ITS OWN FAILURES
004700*    ALL COME BACK AS A CALLED STEP'S BAD RETURN CODE.
004800
004900*    THIS PROGRAM ACCEPTS ITS OWN RUN DATE/TIME STRAIGHT FROM
005000*    THE SYSTEM RATHER THAN THROUGH cpnrundt.cbl'S
005100*    GET-RUN-DATE-TIME -- THE BATCH DRIVER HAS NO FILE I-O OF
005200*    ITS OWN TO JUSTIFY PULLING IN THAT WHOLE COPYBOOK.
005300 01  WS-RUN-DATE-TIME               PIC 9(14).
005400 01  WS-RUN-DATE-TIME-SPLIT REDEFINES WS-RUN-DATE-TIME.
005500     05  WS-RUN-DATE                PIC 9(08).
005600     05  WS-RUN-TIME                PIC 9(06).
005700
005800 77  WS-STEP-COUNT                  PIC 9(02) COMP VALUE ZERO.
005900*    SIGNED COMP SO A CALLED PROGRAM'S NEGATIVE RETURN CODE
006000*    (SHOULD ONE EVER BE USED) STILL COMPARES CORRECTLY --
006100*    NONE OF THE FOUR CALLED STEPS ACTUALLY SETS ONE TODAY.
006200 77  WS-STEP-RETURN-CODE            PIC S9(04) COMP VALUE ZERO.
006300
006400 01  WS-STEP-RETURN-CODE-DISPLAY    PIC 9(04).
006500 01  WS-STEP-RTN-CODE-DISP-R REDEFINES
006600             WS-STEP-RETURN-CODE-DISPLAY.
006700     05  WS-STEP-RTN-CODE-EDIT      PIC ZZZ9.
006800
006900*    SET BY MAIN-PROCESS RIGHT BEFORE EACH PERFORM OF
007000*    RUN-ONE-STEP BELOW -- RUN-ONE-STEP DISPATCHES ITS CALL
007100*    ENTIRELY OFF THIS ONE FIELD'S VALUE.
007200 01  WS-STEP-NAME                   PIC X(30).
007300
007400*    ONE PRINTED LINE PER STEP ON SYSOUT -- OPERATIONS READS
007500*    THIS LOG EVERY MORNING TO CONFIRM THE NIGHT'S RUN WENT
007600*    CLEAN BEFORE THE STORES OPEN.
007700 01  WS-STEP-SUMMARY-LINE           PIC X(60).
007800 01  WS-STEP-SUMMARY-FIELDS REDEFINES WS-STEP-SUMMARY-LINE.
007900     05  WSS-STEP-NUMBER            PIC 9(02).
008000     05  FILLER                     PIC X(02) VALUE SPACES.
008100     05  WSS-STEP-NAME              PIC X(30).
008200     05  FILLER                     PIC X(02) VALUE SPACES.
008300     05  WSS-RETURN-CODE            PIC ZZZ9.
008400     05  FILLER                     PIC X(20) VALUE SPACES.
008500
008600 PROCEDURE DIVISION.
008700
008800*===============================================================
008900*    THE NIGHTLY STEP SEQUENCE FOR THE WHOLE COUPON SYSTEM --
009000*    NO OPERATOR MENU, NO JCL CONDITION CODES BETWEEN STEPS,
009100*    JUST A FIXED CALL ORDER THAT MUST NOT BE REARRANGED:
009200*    MAINTENANCE HAS TO APPLY THE NIGHT'S ADD/UPD/DEL
009300*    TRANSACTIONS BEFORE PRICING RUNS AGAINST THE MASTER
009400*    (TICKET CM-1771), AND BOTH REPORTS WANT TO SEE TONIGHT'S
009500*    MASTER, NOT LAST NIGHT'S.
009600*===============================================================
009700 MAIN-PROCESS.
009800
009900*    PULLED ONLY FOR THE SYSOUT BANNER BELOW -- EACH CALLED
010000*    STEP RUNS GET-RUN-DATE-TIME ON ITS OWN, SO THIS COPY IS
010100*    NOT PASSED DOWN TO ANY OF THE FOUR STEPS.
010200     ACCEPT WS-RUN-DATE FROM DATE.
010300     ACCEPT WS-RUN-TIME FROM TIME.
010400
010500     DISPLAY "=============================================".
010600     DISPLAY "COUPON BATCH SYSTEM -- NIGHTLY RUN STARTING".
010700     DISPLAY "=============================================".
010800
010900*    STEP 1 -- APPLIES COUPON-MAINT-TRANS AGAINST THE MASTER.
011000     MOVE "COUPON-MASTER-MAINTENANCE" TO WS-STEP-NAME.
011100     PERFORM RUN-ONE-STEP.
011200
011300*    STEP 2 -- PRICES THE NIGHT'S CART-TRANS AGAINST WHATEVER
011400*    MAINTENANCE JUST WROTE (TICKET CM-1771).
011500     MOVE "CART-PRICING-RUN" TO WS-STEP-NAME.                     CM-1771
011600     PERFORM RUN-ONE-STEP.                                        CM-1771
011700
011800*    STEP 3 -- THE PREDICATE-DRIVEN LISTING/INQUIRY REPORT.
011900     MOVE "COUPON-MASTER-LISTING" TO WS-STEP-NAME.
012000     PERFORM RUN-ONE-STEP.
012100
012200*    STEP 4 -- FLAGS COUPONS ABOUT TO EXPIRE (TICKET CM-1894).
012300     MOVE "COUPON-EXPIRING-SOON-REPORT" TO WS-STEP-NAME.          CM-1894
012400     PERFORM RUN-ONE-STEP.                                        CM-1894
012500
012600     DISPLAY "=============================================".
012700     DISPLAY "COUPON BATCH SYSTEM -- NIGHTLY RUN COMPLETE, "
012800             WS-STEP-COUNT " STEPS".
012900     DISPLAY "=============================================".
013000
013100     STOP RUN.
013200*---------------------------------------------------------------
013300
013400*    ONE CALLED STEP -- DISPATCHES ON WS-STEP-NAME (SET BY THE
013500*    CALLER JUST BEFORE THE PERFORM), RUNS THE STEP, LOGS ITS
013600*    RETURN CODE, AND ABORTS THE WHOLE NIGHTLY RUN IF THE STEP
013700*    CAME BACK BAD.
013800 RUN-ONE-STEP.
013900
014000     ADD 1 TO WS-STEP-COUNT.
014100     DISPLAY "STEP " WS-STEP-COUNT ": " WS-STEP-NAME.
014200
014300     IF WS-STEP-NAME EQUAL "COUPON-MASTER-MAINTENANCE"
014400        CALL "coupon-master-maintenance"
014500     ELSE IF WS-STEP-NAME EQUAL "CART-PRICING-RUN"                CM-1771
014600        CALL "cart-pricing-run"                                   CM-1771
014700     ELSE IF WS-STEP-NAME EQUAL "COUPON-MASTER-LISTING"
014800        CALL "coupon-master-listing"
014900     ELSE IF WS-STEP-NAME EQUAL "COUPON-EXPIRING-SOON-REPORT"     CM-1894
015000        CALL "coupon-expiring-soon-report".                       CM-1894
015100
015200     MOVE RETURN-CODE TO WS-STEP-RETURN-CODE.
015300
015400     MOVE SPACES TO WS-STEP-SUMMARY-LINE.
015500     MOVE WS-STEP-COUNT TO WSS-STEP-NUMBER.
015600     MOVE WS-STEP-NAME TO WSS-STEP-NAME.
015700     MOVE WS-STEP-RETURN-CODE TO WSS-RETURN-CODE.
015800     DISPLAY "    " WS-STEP-SUMMARY-LINE.
015900
016000*    BEFORE TICKET CM-2041 THIS CHECK DID NOT EXIST -- A STEP
016100*    THAT ABENDED PARTWAY THROUGH STILL LET THE RUN SAIL ON
016200*    INTO THE NEXT STEP AGAINST HALF-UPDATED FILES.  NOW ANY
016300*    NON-ZERO RETURN CODE STOPS THE WHOLE NIGHTLY RUN COLD.
016400     IF WS-STEP-RETURN-CODE NOT EQUAL ZERO                        CM-2041
016500        MOVE WS-STEP-RETURN-CODE TO WS-STEP-RETURN-CODE-DISPLAY   CM-2041
016600        DISPLAY "*** " WS-STEP-NAME " RETURNED CODE "             CM-2041
016700                WS-STEP-RTN-CODE-EDIT " -- RUN ABORTED ***"       CM-2041
016800        MOVE 16 TO RETURN-CODE                                    CM-2041
016900        STOP RUN.                                                 CM-2041
