000100*===============================================================
000200*    SLCARTTR.CBL
000300*    FILE-CONTROL entry for the cart transaction file --
000400*    one record per line item, items of the same cart held
000500*    together in CART-ID order (the requested coupon id is
000600*    only meaningful on the first record of each cart).
000700*---------------------------------------------------------------
000800*    1991-06-04  RDH  ORIGINAL
000900*===============================================================
001000     SELECT CART-TRANS
001100            ASSIGN TO "CARTTRN"
001200            ORGANIZATION IS SEQUENTIAL
001300            ACCESS MODE IS SEQUENTIAL
001400            FILE STATUS IS WS-CARTTRN-STATUS.
