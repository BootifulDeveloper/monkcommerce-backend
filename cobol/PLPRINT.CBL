000100*===============================================================
000200*    PLPRINT.CBL
000300*    Page heading / page-break paragraphs shared by the two
000400*    print programs (coupon-master-listing, coupon-expiring-
000500*    soon-report).  Same shape as the shop has always used on
000600*    every report program over the years -- a heading block,
000700*    a line counter, a 30-line page.
000800*---------------------------------------------------------------
000900*    1989-05-20  RDH  ORIGINAL
001000*===============================================================
001100 PRINT-HEADINGS.
001200
001300*    NEW PAGE, NEW PAGE-NUMBER, THEN TITLE/HEADING-1/HEADING-2
001400*    AND ONE BLANK LINE -- SAME FOUR-LINE TOP OF EVERY PAGE
001500*    THE SHOP HAS USED ON EVERY REPORT PROGRAM FOR YEARS.
001600     ADD 1 TO PAGE-NUMBER.
001700     MOVE TITLE     TO PRINTER-RECORD.
001800     WRITE PRINTER-RECORD BEFORE ADVANCING C01.
001900     MOVE HEADING-1 TO PRINTER-RECORD.
002000     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
002100     MOVE HEADING-2 TO PRINTER-RECORD.
002200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
002300     MOVE SPACES    TO PRINTER-RECORD.
002400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
002500     MOVE 4 TO W-PRINTED-LINES.
002600*---------------------------------------------------------------
002700
002800 FINALIZE-PAGE.
002900
003000*    ONE TRAILING BLANK LINE AT THE BOTTOM OF EVERY PAGE, THEN
003100*    RESET THE LINE COUNTER -- PRINT-HEADINGS PICKS BACK UP AT
003200*    THE TOP OF THE NEXT PAGE.
003300     MOVE SPACES TO PRINTER-RECORD.
003400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
003500     MOVE ZERO TO W-PRINTED-LINES.
