000100*===============================================================
000200*    SLEXPSEL.CBL
000300*    FILE-CONTROL entry for the expiring-soon parm card -- one
000400*    record carrying the number of days ahead the run should
000500*    look, read once at the top of coupon-expiring-soon-
000600*    report.cob.
000700*---------------------------------------------------------------
000800*    1996-03-12  RDH  ORIGINAL
000900*===============================================================
001000     SELECT EXPIRING-SELECT-CTL
001100            ASSIGN TO "EXPSEL"
001200            ORGANIZATION IS SEQUENTIAL
001300            ACCESS MODE IS SEQUENTIAL
001400            FILE STATUS IS WS-EXPSEL-STATUS.
