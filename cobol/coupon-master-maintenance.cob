000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    coupon-master-maintenance.
000300 AUTHOR.        M J PRZYBYLSKI.
000400 INSTALLATION.  COASTMART MERCHANDISING CORP - DATA CENTER.
000500 DATE-WRITTEN.  AUGUST 1994.
000600 DATE-COMPILED.
000700 SECURITY.      COASTMART INTERNAL USE ONLY.
000800*===============================================================
000900*    CHANGE LOG
001000*---------------------------------------------------------------
001100*    1994-08-30  MJP  ORIGINAL.  REPLACES THE OLD OPERATOR-
001200*                     DRIVEN ADD/CHANGE/DELETE MAINTENANCE
001300*                     MENU WITH AN UNATTENDED PASS OVER
001400*                     COUPON-MAINT-TRANS.  NO SCREENS, NO
001500*                     CONFIRM-BEFORE-DELETE -- A TRANSACTION IS
001600*                     A TRANSACTION.
001700*    1996-03-12  RDH  ADDED THE SDL (SOFT DELETE) ACTION CODE --
001800*                     MERCHANDISING WANTS EXPIRED PROMOTIONS
001900*                     TURNED OFF, NOT ERASED, SO THE RUN
002000*                     HISTORY STAYS ON THE MASTER (TICKET CM-1586).
002100*    1999-01-07  DKO  Y2K -- CPN-TABLE-EXPIRATION-TS ETC. NOW
002200*                     CARRY A 4-DIGIT YEAR (TICKET CM-1228).
002300*    2003-05-19  TLW  REWORKED THE REWRITE LOGIC -- COUPON-MASTER
002400*                     IS A PLAIN SEQUENTIAL FILE SO THIS RUN
002500*                     LOADS IT COMPLETE INTO CPN-TABLE, APPLIES
002600*                     EVERY TRANSACTION AGAINST THE TABLE, AND
002700*                     REWRITES THE WHOLE FILE FROM THE TABLE AT
002800*                     THE END.  THE OLD VERSION TRIED A
002900*                     MATCH/MERGE AGAINST THE OLD MASTER AND IT
003000*                     COULDN'T HANDLE AN ADD AND AN UPDATE FOR
003100*                     THE SAME RUN CLEANLY (TICKET CM-2041).
003200*    2011-02-18  PJK  UPSI-0 ON NOW TRACES EVERY TRANSACTION TO
003300*                     SYSOUT -- OPERATIONS WAS BLIND WHEN A
003400*                     FEED CAME IN WITH BAD SEQUENCE (TICKET
003500*                     CM-2390).
003600*===============================================================
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS SW-TRACE-ON                              CM-2390 
004200            OFF STATUS IS SW-TRACE-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     COPY "SLCPNMNT.CBL".
004800     COPY "SLCPNMST.CBL".
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300     COPY "FDCPNMNT.CBL".
005400     COPY "FDCPNMST.CBL".
005500
005600 WORKING-STORAGE SECTION.
005700
005800     COPY "wscase01.cbl".
005900     COPY "cpnrundt.cbl".
006000
006100 01  WS-PROGRAM-TITLE               PIC X(40)
006200         VALUE "COUPON-MASTER-MAINTENANCE".
006300 01  WS-ABEND-REASON                PIC X(60).
006400*    ONE-LINE REASON TEXT MOVED BEFORE EVERY PERFORM OF
006500*    ABEND-THIS-RUN (PLGENERAL.CBL) BELOW.
006600
006700*    SET BY READ-COUPON-MASTER-NEXT WHEN THE LOAD PASS RUNS OFF
006800*    THE END OF COUPON-MASTER.
006900 01  W-END-OF-FILE                  PIC X VALUE "N".
007000     88  END-OF-FILE               VALUE "Y".
007100
007200*    SET BY LOCATE-COUPON-BY-ID'S SEARCH -- EVERY ACTION EXCEPT
007300*    ADD USES THIS TO DECIDE WHETHER THE TRANSACTION'S COUPON-ID
007400*    IS STILL ON THE TABLE AT ALL.
007500 01  W-FOUND-COUPON-RECORD          PIC X VALUE "N".
007600     88  FOUND-COUPON-RECORD       VALUE "Y".
007700
007800*    SET BY VALIDATE-COUPON-TYPE, USED BY BOTH ADD-MAINT-
007900*    TRANSACTION AND APPLY-UPD-FIELDS -- ONE COMMON PLACE TO SAY
008000*    WHETHER MNT-COUPON-TYPE IS ONE OF THE THREE KNOWN TYPES.
008100 01  W-VALID-COUPON-TYPE            PIC X VALUE "N".
008200     88  VALID-COUPON-TYPE-ENTERED VALUE "Y".
008300
008400*    CARRIED HERE FOR A COUPON-ID-CONTROL TIE-IN THAT WAS NEVER
008500*    WIRED UP -- THE ADD TRANSACTION STILL SUPPLIES ITS OWN ID,
008700 77  CTL-REQUEST-CODE               PIC X(01).
008800*    NEVER MOVED TO BY ANY PARAGRAPH BELOW -- WOULD CARRY THE
008900*    NEXT-ID RETURNED BY SLCPNCTL.CBL'S CONTROL RECORD IF THE
009000*    TIE-IN WERE EVER WIRED UP.
009100 77  CTL-NEXT-COUPON-ID             PIC 9(09).
009200
009300*    RUNNING COUNT OF ENTRIES CURRENTLY IN CPN-TABLE -- BUMPED BY
009400*    LOAD-ONE-COUPON AND ADD-NEW-COUPON, DROPPED BY
009500*    SHIFT-TABLE-DOWN-FROM-FOUND-IX.  THE 3000-ENTRY CEILING
009600*    BELOW IS A HOUSE STANDARD, NOT TIED TO ANY OTHER PROGRAM'S
009700*    TABLE SIZE.
009800 77  CPN-TABLE-COUNT                PIC 9(04) COMP VALUE ZERO.
009900 77  CPN-TABLE-MAX                  PIC 9(04) COMP VALUE 3000.
010000*    SUBSCRIPTS FOR THE HARD-DELETE SHIFT-DOWN AND THE FINAL
010100*    TABLE-TO-FILE REWRITE -- NEITHER HAS ANY MEANING OUTSIDE
010200*    ITS OWN PARAGRAPH RANGE.
010300 77  W-SHIFT-IX                     PIC 9(04) COMP.
010400 77  W-WRITE-IX                     PIC 9(04) COMP.
010500
010600*    THE IN-MEMORY WORKING COPY OF THE WHOLE COUPON-MASTER FOR
010700*    THIS RUN (TICKET CM-2041).  LOAD-ALL-COUPONS FILLS IT, EVERY
010800*    MAINT-TRANS ACTION CODE UPDATES IT IN PLACE, AND
010900*    REWRITE-ALL-COUPONS IS THE ONLY PLACE IT IS EVER READ BACK
011000*    OUT TO A FILE.
011100 01  CPN-TABLE.
011200     05  CPN-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
011300                          DEPENDING ON CPN-TABLE-COUNT
011400                          INDEXED BY CPN-TABLE-IX.
011500         10  CPN-TABLE-ID              PIC 9(09).
011600         10  CPN-TABLE-TYPE            PIC X(12).
011700         10  CPN-TABLE-THRESHOLD-AMT   PIC 9(07)V99.
011800         10  CPN-TABLE-DISCOUNT-PCT    PIC 9(03)V99.
011900         10  CPN-TABLE-PRODUCT-ID      PIC 9(09).
012000         10  CPN-TABLE-ACTIVE-FLAG     PIC X(01).
012100         10  CPN-TABLE-EXPIRATION-TS   PIC 9(14).                 CM-1228 
012200         10  CPN-TABLE-CREATED-TS      PIC 9(14).                 CM-1228 
012300         10  CPN-TABLE-UPDATED-TS      PIC 9(14).                 CM-1228 
012400         10  FILLER                    PIC X(03).
012500
012600*    THE ONE PRINTED SUMMARY LINE FOR PRINT-MAINT-TOTALS --
012700*    BUILT AND EDITED THROUGH THE REDEFINE BELOW, THEN DISPLAYED
012800*    FIELD BY FIELD RATHER THAN AS ONE GROUP MOVE.
012900 01  W-TOTALS-LINE                  PIC X(60).
013000 01  W-TOTALS-LINE-FIELDS REDEFINES W-TOTALS-LINE.
013100     05  FILLER                     PIC X(20).
013200     05  W-T-READ                   PIC ZZZ,ZZ9.
013300     05  FILLER                     PIC X(02).
013400     05  W-T-WRITTEN                PIC ZZZ,ZZ9.
013500     05  FILLER                     PIC X(02).
013600     05  W-T-REJECT                 PIC ZZZ,ZZ9.
013700     05  FILLER                     PIC X(21).
013800
013900 PROCEDURE DIVISION.
014000
014100*===============================================================
014200*    COUPON-MASTER IS A PLAIN SEQUENTIAL FILE WITH NO INDEXED
014300*    ACCESS, SO THIS RUN CANNOT UPDATE-IN-PLACE THE WAY AN
014400*    INDEXED MASTER WOULD.  INSTEAD (SINCE THE CM-2041 REWORK)
014500*    THE WHOLE MASTER IS LOADED INTO CPN-TABLE, EVERY
014600*    TRANSACTION ON COUPON-MAINT-TRANS IS APPLIED AGAINST THE
014700*    TABLE IN MEMORY, AND THE TABLE IS WRITTEN BACK OUT AS A
014800*    BRAND-NEW COUPON-MASTER AT THE END.  NOTHING TOUCHES THE
014900*    OLD MASTER FILE UNTIL THE REWRITE STEP, SO A RUN THAT
015000*    ABENDS PARTWAY THROUGH TRANSACTION PROCESSING LEAVES
015100*    YESTERDAY'S MASTER UNTOUCHED.
015200*===============================================================
015300 MAIN-PROCESS.
015400
015500     PERFORM GET-RUN-DATE-TIME.
015600     PERFORM DISPLAY-RUN-BANNER.
015700     PERFORM LOAD-ALL-COUPONS.
015800
015900     OPEN INPUT COUPON-MAINT-TRANS.
016000     IF NOT WS-CPNMNT-OK
016100        MOVE "UNABLE TO OPEN COUPON-MAINT-TRANS" TO
016200             WS-ABEND-REASON
016300        PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT.
016400
016500     PERFORM READ-COUPON-MAINT-NEXT-RECORD.
016600     PERFORM PROCESS-MAINT-TRANSACTION UNTIL END-OF-FILE.
016700
016800     CLOSE COUPON-MAINT-TRANS.
016900
017000*    ALL TRANSACTIONS APPLIED CLEANLY (OR WERE REJECTED WITH A
017100*    MESSAGE) BEFORE THE TABLE IS EVER WRITTEN BACK OUT --
017200*    REWRITE-ALL-COUPONS RUNS EXACTLY ONCE, AFTER THE LAST
017300*    TRANSACTION, NEVER PER-TRANSACTION.
017400     PERFORM REWRITE-ALL-COUPONS.
017500     PERFORM PRINT-MAINT-TOTALS.
017600
017700     EXIT PROGRAM.
017800
017900     STOP RUN.
018000*---------------------------------------------------------------
018100
018200*    READS THE CURRENT COUPON-MASTER COMPLETE INTO CPN-TABLE
018300*    BEFORE A SINGLE TRANSACTION IS LOOKED AT -- ADD, UPDATE,
018400*    DELETE AND SOFT-DELETE ALL WORK AGAINST THIS IN-MEMORY
018500*    COPY, NEVER AGAINST THE FILE ITSELF.
018600 LOAD-ALL-COUPONS.
018700
018800     MOVE ZERO TO CPN-TABLE-COUNT.
018900     OPEN INPUT COUPON-MASTER.
019000     IF NOT WS-CPNMST-OK
019100        MOVE "UNABLE TO OPEN COUPON-MASTER FOR LOAD" TO
019200             WS-ABEND-REASON
019300        PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT.
019400
019500     MOVE "N" TO W-END-OF-FILE.
019600     PERFORM READ-COUPON-MASTER-NEXT.
019700     PERFORM LOAD-ONE-COUPON
019800             UNTIL END-OF-FILE
019900                OR CPN-TABLE-COUNT EQUAL CPN-TABLE-MAX.
020000
020100     CLOSE COUPON-MASTER.
020200*---------------------------------------------------------------
020300
020400 READ-COUPON-MASTER-NEXT.
020500
020600     READ COUPON-MASTER NEXT RECORD
020700          AT END
020800             MOVE "Y" TO W-END-OF-FILE.
020900
021000     IF NOT END-OF-FILE
021100        ADD 1 TO WS-RECS-READ-CT.
021200*---------------------------------------------------------------
021300
021400*    ONE FIELD AT A TIME, NOT ONE GROUP MOVE -- CPM-COUPON-TYPE
021500*    IS A DIFFERENT WIDTH THAN CPN-TABLE-TYPE SO A STRAIGHT
021600*    GROUP MOVE WOULD MISALIGN EVERYTHING AFTER IT.
021700 LOAD-ONE-COUPON.
021800
021900     ADD 1 TO CPN-TABLE-COUNT.
022000     MOVE CPM-COUPON-ID            TO
022100          CPN-TABLE-ID (CPN-TABLE-COUNT).
022200     MOVE CPM-COUPON-TYPE          TO
022300          CPN-TABLE-TYPE (CPN-TABLE-COUNT).
022400     MOVE CPM-THRESHOLD-AMT        TO
022500          CPN-TABLE-THRESHOLD-AMT (CPN-TABLE-COUNT).
022600     MOVE CPM-DISCOUNT-PCT         TO
022700          CPN-TABLE-DISCOUNT-PCT (CPN-TABLE-COUNT).
022800     MOVE CPM-PRODUCT-ID           TO
022900          CPN-TABLE-PRODUCT-ID (CPN-TABLE-COUNT).
023000     MOVE CPM-ACTIVE-FLAG          TO
023100          CPN-TABLE-ACTIVE-FLAG (CPN-TABLE-COUNT).
023200     MOVE CPM-EXPIRATION-TS        TO
023300          CPN-TABLE-EXPIRATION-TS (CPN-TABLE-COUNT).
023400     MOVE CPM-CREATED-TS           TO
023500          CPN-TABLE-CREATED-TS (CPN-TABLE-COUNT).
023600     MOVE CPM-UPDATED-TS           TO
023700          CPN-TABLE-UPDATED-TS (CPN-TABLE-COUNT).
023800
023900     PERFORM READ-COUPON-MASTER-NEXT.
024000*---------------------------------------------------------------
024100
024200*    UPSI-0 TRACING (TICKET CM-2390) -- OPERATIONS HAD NO WAY TO
024300*    TELL WHICH TRANSACTION ON A BAD FEED CAUSED A PROBLEM UNTIL
024400*    THIS WAS ADDED; TURN IT ON BY SETTING UPSI-0 TO 1 IN THE
024500*    JCL FOR A RUN THAT NEEDS TO BE TRACED.
024600 PROCESS-MAINT-TRANSACTION.
024700
024800     IF SW-TRACE-ON                                               CM-2390
024900        DISPLAY "TRANSACTION " MNT-ACTION-CODE " ID "
025000                 MNT-COUPON-ID.
025100
025200*    FOUR ACTION CODES -- ADD, UPDATE, HARD DELETE, AND (SINCE
025300*    CM-1586) SOFT DELETE.  ANYTHING ELSE IS A REJECTED
025400*    TRANSACTION, NOT AN ABEND -- ONE BAD CARD IN THE FEED
025500*    SHOULD NOT STOP THE WHOLE RUN.
025600     IF MNT-IS-ADD
025700        PERFORM ADD-MAINT-TRANSACTION
025800     ELSE IF MNT-IS-UPD
025900        PERFORM UPD-MAINT-TRANSACTION
026000     ELSE IF MNT-IS-DEL
026100        PERFORM DEL-MAINT-TRANSACTION
026200     ELSE IF MNT-IS-SOFT-DEL                                      CM-1586
026300        PERFORM SOFT-DEL-MAINT-TRANSACTION                        CM-1586
026400     ELSE
026500        ADD 1 TO WS-REJECT-CT
026600        DISPLAY "*** REJECTED - UNKNOWN ACTION CODE: "
026700                 MNT-ACTION-CODE.
026800
026900     PERFORM READ-COUPON-MAINT-NEXT-RECORD.
027000*---------------------------------------------------------------
027100
027200*    A NEW COUPON IS REJECTED OUTRIGHT IF ITS TYPE IS NOT ONE
027300*    OF THE THREE THIS SYSTEM KNOWS HOW TO PRICE, OR IF THE
027400*    TABLE IS ALREADY AT ITS 3000-ENTRY CEILING -- EITHER WAY
027500*    NOTHING IS ADDED TO CPN-TABLE OR TO COUPON-CONTROL'S
027600*    LAST-ASSIGNED-ID COUNTER.
027700 ADD-MAINT-TRANSACTION.
027800
027900     PERFORM VALIDATE-COUPON-TYPE.
028000
028100     IF NOT VALID-COUPON-TYPE-ENTERED
028200        ADD 1 TO WS-REJECT-CT
028300        DISPLAY "*** REJECTED - UNKNOWN COUPON TYPE: "
028400                 MNT-COUPON-TYPE
028500     ELSE IF CPN-TABLE-COUNT NOT LESS THAN CPN-TABLE-MAX
028600        ADD 1 TO WS-REJECT-CT
028700        DISPLAY "*** REJECTED - COUPON TABLE IS FULL"
028800     ELSE
028900        PERFORM ADD-NEW-COUPON.
029000*---------------------------------------------------------------
029100
029200*    THE ONLY THREE TYPES CART-PRICING-RUN.COB KNOWS HOW TO
029300*    PRICE -- KEEP THIS LIST IN STEP WITH THAT PROGRAM'S
029400*    CPM-TYPE-CART-WISE / CPM-TYPE-PRODUCT-WISE / CPM-TYPE-BXGY
029500*    CONDITION NAMES IF A FOURTH TYPE IS EVER ADDED.
029600 VALIDATE-COUPON-TYPE.
029700
029800     IF MNT-COUPON-TYPE EQUAL "CART-WISE   "
029900        OR MNT-COUPON-TYPE EQUAL "PRODUCT-WISE"
030000        OR MNT-COUPON-TYPE EQUAL "BXGY        "
030100        MOVE "Y" TO W-VALID-COUPON-TYPE
030200     ELSE
030300        MOVE "N" TO W-VALID-COUPON-TYPE.
030400*---------------------------------------------------------------
030500
030600*    AN UPDATE TRANSACTION CARRIES ONLY THE FIELDS THE OPERATOR
030700*    WANTS CHANGED -- ZEROS/SPACES IN THE OTHER FIELDS MEAN
030800*    "LEAVE THIS ONE ALONE", NOT "SET IT TO ZERO", SO
030900*    APPLY-UPD-FIELDS BELOW TESTS EACH FIELD BEFORE MOVING IT.
031000 UPD-MAINT-TRANSACTION.
031100
031200     PERFORM LOCATE-COUPON-BY-ID.
031300
031400     IF NOT FOUND-COUPON-RECORD
031500        ADD 1 TO WS-REJECT-CT
031600        DISPLAY "*** REJECTED - COUPON NOT FOUND: "
031700                 MNT-COUPON-ID
031800     ELSE
031900        PERFORM APPLY-UPD-FIELDS
032000        ADD 1 TO WS-RECS-WRITTEN-CT.
032100*---------------------------------------------------------------
032200
032300 APPLY-UPD-FIELDS.
032400
032500     IF MNT-COUPON-TYPE NOT EQUAL SPACES
032600        PERFORM VALIDATE-COUPON-TYPE
032700        IF VALID-COUPON-TYPE-ENTERED
032800           MOVE MNT-COUPON-TYPE TO
032900                CPN-TABLE-TYPE (CPN-TABLE-IX)
033000        ELSE
033100           DISPLAY "*** UPD COUPON TYPE IGNORED - BAD TYPE: "
033200                    MNT-COUPON-TYPE.
033300
033400     IF MNT-THRESHOLD-AMT NOT EQUAL ZEROS
033500        MOVE MNT-THRESHOLD-AMT TO
033600             CPN-TABLE-THRESHOLD-AMT (CPN-TABLE-IX).
033700
033800     IF MNT-DISCOUNT-PCT NOT EQUAL ZEROS
033900        MOVE MNT-DISCOUNT-PCT TO
034000             CPN-TABLE-DISCOUNT-PCT (CPN-TABLE-IX).
034100
034200     IF MNT-PRODUCT-ID NOT EQUAL ZEROS
034300        MOVE MNT-PRODUCT-ID TO
034400             CPN-TABLE-PRODUCT-ID (CPN-TABLE-IX).
034500
034600     IF MNT-ACTIVE-FLAG NOT EQUAL SPACES
034700        MOVE MNT-ACTIVE-FLAG TO
034800             CPN-TABLE-ACTIVE-FLAG (CPN-TABLE-IX).
034900
035000     IF MNT-EXPIRATION-TS NOT EQUAL ZEROS
035100        MOVE MNT-EXPIRATION-TS TO
035200             CPN-TABLE-EXPIRATION-TS (CPN-TABLE-IX).
035300
035400     MOVE WS-RUN-DATE-TIME TO
035500          CPN-TABLE-UPDATED-TS (CPN-TABLE-IX).
035600*---------------------------------------------------------------
035700
035800*    A HARD DELETE REMOVES THE ENTRY FROM CPN-TABLE ENTIRELY --
035900*    UNLIKE SOFT-DELETE BELOW, THE COUPON WILL NOT BE ON THE
036000*    REWRITTEN MASTER AT ALL AFTER THIS RUN.  MERCHANDISING
036100*    USES THIS ONLY FOR COUPONS ENTERED IN ERROR, NEVER FOR AN
036200*    EXPIRED PROMOTION -- SEE SOFT-DEL-MAINT-TRANSACTION.
036300 DEL-MAINT-TRANSACTION.
036400
036500     PERFORM LOCATE-COUPON-BY-ID.
036600
036700     IF NOT FOUND-COUPON-RECORD
036800        ADD 1 TO WS-REJECT-CT
036900        DISPLAY "*** REJECTED - COUPON NOT FOUND: "
037000                 MNT-COUPON-ID
037100     ELSE
037200        PERFORM SHIFT-TABLE-DOWN-FROM-FOUND-IX
037300        SUBTRACT 1 FROM CPN-TABLE-COUNT
037400        ADD 1 TO WS-RECS-WRITTEN-CT.
037500*---------------------------------------------------------------
037600
037700*    SDL (TICKET CM-1586) -- TURNS THE ACTIVE FLAG OFF WITHOUT
037800*    REMOVING THE ENTRY, SO AN EXPIRED OR CANCELLED PROMOTION
037900*    STAYS ON THE MASTER FOR HISTORY BUT IS TREATED AS GONE BY
038000*    EVERY PROGRAM THAT TESTS CPM-IS-ACTIVE (THE COUPON TABLE
038100*    LOAD IN PL-SEARCH-COUPON-TABLE.CBL, THE LISTING PROGRAM'S
038200*    ACTIVE PREDICATES).
038300 SOFT-DEL-MAINT-TRANSACTION.                                      CM-1586
038400
038500     PERFORM LOCATE-COUPON-BY-ID.
038600
038700     IF NOT FOUND-COUPON-RECORD
038800        ADD 1 TO WS-REJECT-CT
038900        DISPLAY "*** REJECTED - COUPON NOT FOUND: "
039000                 MNT-COUPON-ID
039100     ELSE
039200        MOVE "N" TO CPN-TABLE-ACTIVE-FLAG (CPN-TABLE-IX)
039300        MOVE WS-RUN-DATE-TIME TO
039400             CPN-TABLE-UPDATED-TS (CPN-TABLE-IX)                  CM-1586
039500        ADD 1 TO WS-RECS-WRITTEN-CT.
039600*---------------------------------------------------------------
039700
039800*    SAME SEQUENTIAL-SEARCH APPROACH AS
039900*    PL-SEARCH-COUPON-TABLE.CBL -- THE TABLE IS NOT IN
040000*    COUPON-ID ORDER SO A BINARY SEARCH IS NOT SAFE HERE EITHER.
040100 LOCATE-COUPON-BY-ID.
040200
040300     MOVE "N" TO W-FOUND-COUPON-RECORD.
040400     SET CPN-TABLE-IX TO 1.
040500     SEARCH CPN-TABLE-ENTRY
040600            AT END
040700               MOVE "N" TO W-FOUND-COUPON-RECORD
040800            WHEN CPN-TABLE-ID (CPN-TABLE-IX)
040900                 EQUAL MNT-COUPON-ID
041000                 MOVE "Y" TO W-FOUND-COUPON-RECORD.
041100*---------------------------------------------------------------
041200
041300*    A HARD DELETE LEAVES A HOLE IN THE TABLE -- EVERY ENTRY
041400*    AFTER THE DELETED ONE SLIDES DOWN ONE POSITION SO THE
041500*    TABLE STAYS PACKED WITH NO GAPS, WHICH THE SEARCH AND THE
041600*    FINAL REWRITE BOTH DEPEND ON.
041700 SHIFT-TABLE-DOWN-FROM-FOUND-IX.
041800
041900     SET W-SHIFT-IX TO CPN-TABLE-IX.
042000     PERFORM SHIFT-ONE-ENTRY-DOWN
042100             UNTIL W-SHIFT-IX NOT LESS THAN CPN-TABLE-COUNT.
042200*---------------------------------------------------------------
042300
042400*    MOVES THE NEXT ENTRY DOWN ONE SLOT AT A TIME RATHER THAN ONE
042500*    BLOCK MOVE OF THE WHOLE REMAINING RANGE -- THE TABLE IS NOT
042600*    A FIXED-WIDTH BYTE STRING HERE SO A SINGLE COMPUTE-DRIVEN
042700*    BLOCK MOVE WOULD HAVE TO RECOMPUTE THE SAME LENGTH EVERY
042800*    CALL ANYWAY.
042900 SHIFT-ONE-ENTRY-DOWN.
043000
043100     MOVE CPN-TABLE-ENTRY (W-SHIFT-IX + 1) TO
043200          CPN-TABLE-ENTRY (W-SHIFT-IX).
043300     ADD 1 TO W-SHIFT-IX.
043400*---------------------------------------------------------------
043500
043600*    THE REWORKED REWRITE (TICKET CM-2041) -- THE WHOLE MASTER
043700*    IS REBUILT FROM CPN-TABLE IN ONE PASS AFTER EVERY
043800*    TRANSACTION HAS BEEN APPLIED, REPLACING THE OLD
043900*    MATCH/MERGE-AGAINST-THE-OLD-MASTER LOGIC THAT COULD NOT
044000*    HANDLE AN ADD AND AN UPDATE IN THE SAME RUN CLEANLY.
044100 REWRITE-ALL-COUPONS.                                             CM-2041
044200
044300     OPEN OUTPUT COUPON-MASTER.
044400     IF NOT WS-CPNMST-OK
044500        MOVE "UNABLE TO OPEN COUPON-MASTER FOR REWRITE" TO
044600             WS-ABEND-REASON
044700        PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT.
044800
044900     MOVE ZERO TO W-WRITE-IX.
045000     PERFORM WRITE-ONE-COUPON                                     CM-2041
045100             UNTIL W-WRITE-IX NOT LESS THAN CPN-TABLE-COUNT.
045200
045300     CLOSE COUPON-MASTER.
045400*---------------------------------------------------------------
045500
045600*    OPEN OUTPUT ON A SEQUENTIAL FILE STARTS THE FILE EMPTY --
045700*    THIS PARAGRAPH IS THE ONLY PLACE IN THE RUN THAT WRITES TO
045800*    COUPON-MASTER, AND IT WRITES EVERY ENTRY IN THE TABLE, NOT
045900*    JUST THE ONES A TRANSACTION TOUCHED.
046000 WRITE-ONE-COUPON.                                                CM-2041
046100
046200     ADD 1 TO W-WRITE-IX.
046300     MOVE SPACES TO COUPON-MASTER-RECORD.
046400     MOVE CPN-TABLE-ID (W-WRITE-IX)            TO
046500          CPM-COUPON-ID.
046600     MOVE CPN-TABLE-TYPE (W-WRITE-IX)           TO
046700          CPM-COUPON-TYPE.
046800     MOVE CPN-TABLE-THRESHOLD-AMT (W-WRITE-IX)  TO
046900          CPM-THRESHOLD-AMT.
047000     MOVE CPN-TABLE-DISCOUNT-PCT (W-WRITE-IX)   TO
047100          CPM-DISCOUNT-PCT.
047200     MOVE CPN-TABLE-PRODUCT-ID (W-WRITE-IX)     TO
047300          CPM-PRODUCT-ID.
047400     MOVE CPN-TABLE-ACTIVE-FLAG (W-WRITE-IX)    TO
047500          CPM-ACTIVE-FLAG.
047600     MOVE CPN-TABLE-EXPIRATION-TS (W-WRITE-IX)  TO
047700          CPM-EXPIRATION-TS.
047800     MOVE CPN-TABLE-CREATED-TS (W-WRITE-IX)     TO
047900          CPM-CREATED-TS.
048000     MOVE CPN-TABLE-UPDATED-TS (W-WRITE-IX)     TO
048100          CPM-UPDATED-TS.
048200
048300     WRITE COUPON-MASTER-RECORD.
048400*---------------------------------------------------------------
048500
048600*    RUN TOTALS TO SYSOUT ONLY -- NO PRINTER FILE ON THIS
048700*    PROGRAM, SINCE THE OPERATOR WATCHING THE RUN AND THE
048800*    COUNTS ARE THE ONLY AUDIENCE FOR THESE THREE NUMBERS.
048900 PRINT-MAINT-TOTALS.
049000
049100     MOVE SPACES TO W-TOTALS-LINE.
049200     MOVE WS-RECS-READ-CT    TO W-T-READ.
049300     MOVE WS-RECS-WRITTEN-CT TO W-T-WRITTEN.
049400     MOVE WS-REJECT-CT       TO W-T-REJECT.
049500
049600     DISPLAY "MAINT TRANS READ . . . . . " W-T-READ.
049700     DISPLAY "MASTER RECS WRITTEN. . . . " W-T-WRITTEN.
049800     DISPLAY "TRANSACTIONS REJECTED . . " W-T-REJECT.
049900*---------------------------------------------------------------
050000
050100     COPY "ADD-NEW-COUPON.CBL".
050200     COPY "READ-COUPON-MAINT-NEXT.CBL".
050300     COPY "PLGENERAL.CBL".
