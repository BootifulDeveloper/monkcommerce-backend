000100*===============================================================
000200*    FDCPNSEL.CBL
000300*    Record layout for the coupon-listing selection-control
000400*    parm card -- which predicate to run, and the id/type it
000500*    filters on when the predicate needs one.
000600*---------------------------------------------------------------
000700*    1994-09-14  MJP  ORIGINAL
000800*    2007-11-08  PJK  ADDED THE CB (CREATED-BETWEEN) REQUEST AND
000900*                     ITS FROM/TO FILTER TIMESTAMPS -- AUDIT
001000*                     ASKED FOR A WAY TO PULL EVERY COUPON SET
001100*                     UP IN A GIVEN WEEK WITHOUT A ONE-OFF
001200*                     PROGRAM (TICKET CM-2209).
001300*===============================================================
001400 FD  COUPON-SELECT-CTL
001500     LABEL RECORDS ARE STANDARD.
001600
001700 01  COUPON-SELECT-RECORD.
001800*        ONE PARM CARD PER RUN -- THE LISTING PROGRAM READS
001900*        EXACTLY ONE COUPON-SELECT-CTL RECORD AND RUNS THE ONE
002000*        PREDICATE IT NAMES.  SEE PL-SEARCH-COUPON-TABLE.CBL'S
002100*        SISTER SELECT-PREDICATE LOGIC IN THE LISTING PROGRAM.
002200     05  SEL-REQUEST-CODE           PIC X(02).
002300         88  SEL-REQ-ALL                 VALUE "AL".
002400         88  SEL-REQ-BY-ID                VALUE "ID".
002500         88  SEL-REQ-ACTIVE               VALUE "AC".
002600         88  SEL-REQ-ACTIVE-UNEXPIRED     VALUE "AU".
002700         88  SEL-REQ-BY-TYPE              VALUE "TY".
002800         88  SEL-REQ-TYPE-UNEXPIRED       VALUE "TU".
002900         88  SEL-REQ-EXPIRED              VALUE "EX".
003000         88  SEL-REQ-COUNT-ACTIVE         VALUE "CA".
003100         88  SEL-REQ-COUNT-BY-TYPE        VALUE "CT".
003200         88  SEL-REQ-CREATED-BETWEEN      VALUE "CB".
003300*        SEL-ID-FILTER AND SEL-TYPE-FILTER EACH ONLY MEAN
003400*        SOMETHING TO THEIR OWN REQUEST CODE -- ID TO SEL-REQ-
003500*        BY-ID, TYPE TO SEL-REQ-BY-TYPE/TYPE-UNEXPIRED.
003600     05  SEL-ID-FILTER              PIC 9(09).
003700     05  SEL-TYPE-FILTER            PIC X(12).
003800*        CREATED-BETWEEN'S FROM/TO WINDOW (TICKET CM-2209) --
003900*        BOTH INCLUSIVE, COMPARED AGAINST CPM-CREATED-TS.
004000     05  SEL-CREATED-FROM-TS        PIC 9(14).
004100     05  SEL-CREATED-TO-TS          PIC 9(14).
004200     05  FILLER                     PIC X(29).
