000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    cart-pricing-run.
000300 AUTHOR.        R D HALVERSON.
000400 INSTALLATION.  COASTMART MERCHANDISING CORP - DATA CENTER.
000500 DATE-WRITTEN.  JUNE 1991.
000600 DATE-COMPILED.
000700 SECURITY.      COASTMART INTERNAL USE ONLY.
000800*===============================================================
000900*    CHANGE LOG
001000*---------------------------------------------------------------
001100*    1991-06-04  RDH  ORIGINAL.  THE CART-PRICING RUN REPLACES
001200*                     THE OLD SORT/CONTROL-BREAK SHAPE THIS
001300*                     SHOP USED TO RUN WITH A PER-CART-ID
001400*                     BREAK OVER CART-TRANS -- NO SORT NEEDED,
001500*                     THE FEED COMES IN CART-ID ORDER ALREADY.
001600*    1994-08-30  MJP  ADDED THE APPLY-COUPON PASS (STATUS CODES
001700*                     NF/EX/UT/NA/OK) ALONGSIDE THE
001800*                     APPLICABILITY LISTING -- MERCHANDISING
001900*                     WANTED BOTH OUT OF THE SAME RUN (TICKET
002000*                     CM-1772).
002100*    1999-01-07  DKO  Y2K -- EXPIRATION COMPARE NOW AGAINST THE
002200*                     14-DIGIT RUN-DATE-TIME (TICKET CM-1228).
002300*    2011-02-18  PJK  UPSI-0 ON TRACES EACH CART TO SYSOUT AS IT
002400*                     IS PRICED (TICKET CM-2391).
002500*    2014-09-03  TLW  WIDENED W-TOTAL-CART-VALUE AND
002600*                     W-TOTAL-DISCOUNT-GRANTED -- THE OLD
002700*                     9(09)V99 TOTALS OVERFLOWED ON THE
002800*                     BLACK FRIDAY FEED (TICKET CM-2488).
002900*    2018-11-07  GRH  RESTRUCTURED APPLY-REQUESTED-COUPON AND THE
003000*                     TWO RULE PARAGRAPHS IT CALLS TO RESOLVE TO
003100*                     THEIR STATUS CODE AND GO TO THE EXIT RATHER
003200*                     THAN FALL THROUGH A CHAIN OF ELSEs -- SAME
003300*                     TOP-TO-BOTTOM READING ORDER OPERATIONS USES
003400*                     WHEN A CASHIER CALLS ABOUT A REJECTED
003500*                     COUPON (TICKET CM-2602).
003600*===============================================================
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS VALID-STATUS-CHARS IS "A" THRU "Z"
004200     UPSI-0 ON STATUS IS SW-TRACE-ON                              CM-2391 
004300            OFF STATUS IS SW-TRACE-OFF.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     COPY "SLCARTTR.CBL".
004900     COPY "SLCPNMST.CBL".
005000     COPY "SLPRCDOT.CBL".
005100
005200     SELECT PRINTER-FILE
005300            ASSIGN TO "APPLRPT"
005400            ORGANIZATION IS LINE SEQUENTIAL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900     COPY "FDCARTTR.CBL".
006000     COPY "FDCPNMST.CBL".
006100     COPY "FDPRCDOT.CBL".
006200
006300     FD  PRINTER-FILE
006400         LABEL RECORDS ARE OMITTED.
006500     01  PRINTER-RECORD                PIC X(80).
006600
006700 WORKING-STORAGE SECTION.
006800
006900     COPY "wscase01.cbl".
007000     COPY "cpnrundt.cbl".
007100
007200 01  WS-PROGRAM-TITLE               PIC X(40)
007300         VALUE "CART-PRICING-RUN".
007400 01  WS-ABEND-REASON                PIC X(60).
007500*    ONE-LINE REASON TEXT MOVED BEFORE EVERY PERFORM OF
007600*    ABEND-THIS-RUN (PLGENERAL.CBL) BELOW.
007700
007800*    REPORT LAYOUT -- PAGE TITLE, CARRIES THE RUNNING PAGE-NUMBER
007900*    BUMPED BY THE HEADING ROUTINE EVERY TIME A NEW PAGE STARTS.
008000 01  TITLE.
008100     05  FILLER                     PIC X(20) VALUE SPACES.
008200     05  FILLER                     PIC X(33)
008300         VALUE "CART PRICING / APPLICABLE COUPONS".
008400     05  FILLER                     PIC X(18) VALUE SPACES.
008500     05  FILLER                     PIC X(05) VALUE "PAGE:".
008600     05  PAGE-NUMBER                PIC 9(04) VALUE 0.
008700
008800*    COLUMN CAPTIONS FOR THE DETAIL-1 APPLICABILITY LINES BELOW.
008900 01  HEADING-1.
009000     05  FILLER                     PIC X(08) VALUE "CART-ID".
009100     05  FILLER                     PIC X(05) VALUE SPACES.
009200     05  FILLER                     PIC X(10) VALUE "COUPON-ID".
009300     05  FILLER                     PIC X(05) VALUE SPACES.
009400     05  FILLER                     PIC X(12) VALUE "COUPON-TYPE".
009500     05  FILLER                     PIC X(10) VALUE SPACES.
009600     05  FILLER                     PIC X(12)
009700         VALUE "DISCOUNT AMT".
009800
009900*    UNDERSCORE RULE PRINTED DIRECTLY BENEATH HEADING-1.
010000 01  HEADING-2.
010100     05  FILLER                     PIC X(08) VALUE "========".
010200     05  FILLER                     PIC X(05) VALUE SPACES.
010300     05  FILLER                     PIC X(10) VALUE "==========".
010400     05  FILLER                     PIC X(05) VALUE SPACES.
010500     05  FILLER                     PIC X(12)
010600         VALUE "============".
010700     05  FILLER                     PIC X(10) VALUE SPACES.
010800     05  FILLER                     PIC X(12)
010900         VALUE "============".
011000
011100*    ONE LINE PER COUPON TESTED AGAINST THE CURRENT CART, WHETHER
011200*    IT CAME IN REQUESTED ON CART-TRANS OR WAS WALKED BY
011300*    PRODUCT-WISE/CART-WISE APPLICABILITY SCAN.
011400 01  DETAIL-1.
011500     05  D-CART-ID                  PIC ZZZZZZZZ9.
011600     05  FILLER                     PIC X(04) VALUE SPACES.
011700     05  D-COUPON-ID                PIC ZZZZZZZZ9.
011800     05  FILLER                     PIC X(05) VALUE SPACES.
011900     05  D-COUPON-TYPE              PIC X(12).
012000     05  FILLER                     PIC X(06) VALUE SPACES.
012100     05  D-DISCOUNT-AMT             PIC ZZZ,ZZZ,ZZ9.99.
012200
012300*    PRINTED ONCE PER CART-ID AT THE BOTTOM OF PROCESS-ONE-CART --
012400*    THE COUNT OF COUPONS TESTED AND THE SINGLE BEST DISCOUNT
012500*    ACTUALLY GRANTED TO THIS CART, NOT A SUM OF EVERY CANDIDATE.
012600 01  CONTROL-BREAK.
012700     05  FILLER                     PIC X(04) VALUE SPACES.
012800     05  FILLER                     PIC X(16) VALUE
012900         "  SUBTOTAL CART".
013000     05  D-CB-CART-ID               PIC ZZZZZZZZ9.
013100     05  FILLER                     PIC X(03) VALUE SPACES.
013200     05  FILLER                     PIC X(08) VALUE "COUNT: ".
013300     05  D-CB-COUNT                 PIC ZZ9.
013400     05  FILLER                     PIC X(03) VALUE SPACES.
013500     05  FILLER                     PIC X(12) VALUE "BEST DISC: ".
013600     05  D-CB-BEST-DISCOUNT         PIC ZZZ,ZZZ,ZZ9.99.
013700
013800*    CART-TRANS EOF SWITCH, SET BY THE READ-AHEAD PARAGRAPH.
013900 01  W-END-OF-FILE                  PIC X VALUE "N".
014000     88  END-OF-FILE               VALUE "Y".
014100
014200*    SET BY LOCATE-COUPON-IN-TABLE, TESTED RIGHT AFTER THE CALL.
014300 01  W-FOUND-COUPON-RECORD          PIC X VALUE "N".
014400     88  FOUND-COUPON-RECORD       VALUE "Y".
014500
014600*    SET BY THE CART-WISE/PRODUCT-WISE RULE TESTS, NOT BY THE
014700*    REQUESTED-COUPON PATH (THAT ONE RESOLVES STRAIGHT TO A
014800*    STATUS CODE INSTEAD) -- TESTED DIRECTLY AGAINST "Y" RATHER
014900*    THAN THROUGH AN 88-LEVEL SINCE THIS FIELD IS NEVER SET TO
015000*    ANYTHING BUT "Y" OR "N".
015100 01  W-COUPON-IS-APPLICABLE         PIC X VALUE "N".
015200
015300*    30 LINES TO A PAGE, SAME AS THE REST OF THE SHOP'S REPORTS.
015400 01  W-PRINTED-LINES                PIC 99.
015500     88  PAGE-FULL                 VALUE 30 THROUGH 99.
015600
015700*    HOLDS THE COUPON ID CURRENTLY BEING LOOKED UP IN CPN-TABLE.
015800 77  WS-SEARCH-COUPON-ID            PIC 9(09).
015900
016000*    THE WHOLE COUPON MASTER LOADED INTO MEMORY ONCE PER RUN --
016100*    3000 ENTRIES COVERS EVERY ACTIVE AND RECENTLY-EXPIRED
016200*    COUPON COASTMART HAS EVER CARRIED AT ONE TIME WITH ROOM TO
016300*    SPARE.  THE OCCURS DEPENDING ON KEEPS THE TABLE SEARCH
016400*    (PL-SEARCH-COUPON-TABLE.CBL) FROM WALKING PAST THE LAST
016500*    REAL ENTRY INTO UNINITIALIZED SLOTS.
016600 77  CPN-TABLE-COUNT                PIC 9(04) COMP VALUE ZERO.
016700 77  CPN-TABLE-MAX                  PIC 9(04) COMP VALUE 3000.
016800
016900 01  CPN-TABLE.
017000     05  CPN-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
017100                          DEPENDING ON CPN-TABLE-COUNT
017200                          INDEXED BY CPN-TABLE-IX.
017300         10  CPN-TABLE-ID              PIC 9(09).
017400         10  CPN-TABLE-TYPE            PIC X(12).
017500         10  CPN-TABLE-THRESHOLD-AMT   PIC 9(07)V99.
017600         10  CPN-TABLE-DISCOUNT-PCT    PIC 9(03)V99.
017700         10  CPN-TABLE-PRODUCT-ID      PIC 9(09).
017800         10  CPN-TABLE-ACTIVE-FLAG     PIC X(01).
017900         10  CPN-TABLE-EXPIRATION-TS   PIC 9(14).
018000         10  CPN-TABLE-CREATED-TS      PIC 9(14).
018100         10  CPN-TABLE-UPDATED-TS      PIC 9(14).
018200         10  FILLER                    PIC X(03).
018300
018400*    ONE CART'S LINE ITEMS, REBUILT FRESH FOR EVERY CART-ID
018500*    BREAK IN PROCESS-ONE-CART -- NOTHING CARRIES OVER FROM ONE
018600*    CART TO THE NEXT EXCEPT THE TABLE SPACE ITSELF.
018700 77  CART-ITEM-COUNT                PIC 9(04) COMP VALUE ZERO.
018800 77  CART-ITEM-MAX                  PIC 9(04) COMP VALUE 200.
018900 77  W-ITEM-IX                      PIC 9(04) COMP.
019000
019100*    200 LINE ITEMS PER CART IS THE HOUSE CEILING FOR A POS
019200*    TRANSACTION -- WAY ABOVE ANYTHING A SINGLE CHECKOUT HAS
019300*    EVER RUNG UP, BUT CARRIED AS A HARD LIMIT SO A RUNAWAY
019400*    FEED CANNOT GROW THIS TABLE WITHOUT BOUND.
019500 01  CART-ITEM-TABLE.
019600     05  CART-ITEM-ENTRY OCCURS 1 TO 200 TIMES
019700                          DEPENDING ON CART-ITEM-COUNT.
019800         10  CIT-PRODUCT-ID            PIC 9(09).
019900         10  CIT-QUANTITY              PIC 9(05).
020000         10  CIT-UNIT-PRICE            PIC 9(07)V99.
020100         10  FILLER                    PIC X(05) VALUE SPACES.
020200
020300*    WORK FIELDS FOR THE CART CURRENTLY UNDER THE CONTROL BREAK --
020400*    RESET AT THE TOP OF PROCESS-ONE-CART, NEVER CARRIED FORWARD.
020500 77  W-CURRENT-CART-ID               PIC 9(09).
020600*    ZERO WHEN THE CUSTOMER KEYED IN NO COUPON AT ALL -- APPLY-
020700*    REQUESTED-COUPON TESTS THAT CASE FIRST AND RESOLVES IT TO
020800*    STATUS "OK" WITHOUT EVER TOUCHING THE COUPON TABLE.
020900 77  W-CURRENT-REQUESTED-COUPON-ID   PIC 9(09).
021000 77  W-CART-TOTAL                    PIC 9(09)V99.
021100 77  W-LINE-AMOUNT                   PIC 9(09)V99.
021200 77  W-ITEM-DISCOUNT                 PIC 9(09)V99.
021300 77  W-CANDIDATE-DISCOUNT            PIC 9(09)V99.
021400 77  W-BEST-DISCOUNT                 PIC 9(09)V99.
021500 77  W-APPLICABLE-COUNT              PIC 9(03) COMP.
021600
021700*    RUN-WIDE COUNTERS, PRINTED BY PRINT-RUN-TOTALS AT THE END --
021800*    EACH NF/EX/UT/NA BUMP HAPPENS AT THE GO TO TARGET FOR THAT
021900*    STATUS CODE IN THE APPLY-REQUESTED-COUPON CHAIN.
022000 77  W-CARTS-PROCESSED-CT            PIC 9(07) COMP VALUE ZERO.
022100 77  W-COUPONS-APPLIED-CT            PIC 9(07) COMP VALUE ZERO.
022200 77  W-REJECT-NF-CT                  PIC 9(07) COMP VALUE ZERO.
022300 77  W-REJECT-EX-CT                  PIC 9(07) COMP VALUE ZERO.
022400 77  W-REJECT-UT-CT                  PIC 9(07) COMP VALUE ZERO.
022500 77  W-REJECT-NA-CT                  PIC 9(07) COMP VALUE ZERO.
022600
022700*    TICKET CM-2488 -- WIDENED FROM 9(09)V99 AFTER THE BLACK
022800*    FRIDAY FEED OVERFLOWED THE OLD FIELDS.  W-TOTALS-DUMP IS THE
022900*    RAW-BYTES VIEW OPERATIONS USES WHEN A DISPLAY OF THE PACKED
023000*    DIGITS LOOKS WRONG ON THE CONSOLE.
023100 01  W-TOTAL-CART-VALUE              PIC 9(11)V99 VALUE ZERO.     CM-2488
023200 01  W-TOTAL-DISCOUNT-GRANTED        PIC 9(11)V99 VALUE ZERO.     CM-2488
023300 01  W-TOTALS-DUMP REDEFINES W-TOTAL-CART-VALUE PIC X(13).
023400
023500*    ONE PRINT LINE SHAPE SHARED BY ALL EIGHT LINES OF
023600*    PRINT-RUN-TOTALS -- THE LABEL AND EDITED VALUE CHANGE, THE
023700*    SURROUNDING FILLER NEVER DOES.
023800 01  W-TOTALS-LINE                   PIC X(80).
023900 01  W-TOTALS-LINE-FIELDS REDEFINES W-TOTALS-LINE.
024000     05  FILLER                     PIC X(02).
024100     05  W-T-LABEL                   PIC X(28).
024200     05  W-T-VALUE                   PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
024300     05  FILLER                     PIC X(36).
024400
024500 PROCEDURE DIVISION.
024600
024700*===============================================================
024800*    MAIN-PROCESS RUNS THE WHOLE NIGHTLY PASS: LOAD THE COUPON
024900*    TABLE ONCE, THEN READ CART-TRANS ONE CART AT A TIME UNTIL
025000*    EOF.  THE FEED IS GUARANTEED TO COME IN ASCENDING CART-ID
025100*    ORDER (THE EXTRACT THAT BUILDS IT SORTS ON THE WAY OUT), SO
025200*    THIS PROGRAM NEVER HAS TO SORT -- IT JUST WATCHES FOR THE
025300*    CART-ID TO CHANGE.  SEE THE 1991-06-04 CHANGE LOG ENTRY.
025400*===============================================================
025500 MAIN-PROCESS.
025600
025700     PERFORM GET-RUN-DATE-TIME.
025800     PERFORM DISPLAY-RUN-BANNER.
025900*    ONE PASS OVER COUPON-MASTER INTO MEMORY BEFORE THE CART
026000*    FILE IS EVEN OPENED -- EVERY CART GETS TESTED AGAINST THE
026100*    SAME IN-MEMORY TABLE, SO THE MASTER FILE ITSELF IS NEVER
026200*    REOPENED OR REREAD DURING THE CART LOOP.
026300     PERFORM LOAD-COUPON-TABLE.
026400
026500     OPEN INPUT CART-TRANS.
026600     IF NOT WS-CARTTRN-OK
026700        MOVE "UNABLE TO OPEN CART-TRANS" TO WS-ABEND-REASON
026800        PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT.
026900
027000     OPEN OUTPUT PRICED-CART-OUT.
027100     IF NOT WS-PRCDOUT-OK
027200        MOVE "UNABLE TO OPEN PRICED-CART-OUT" TO WS-ABEND-REASON
027300        PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT.
027400
027500*    THE APPLICABILITY LISTING HAS NO FILE STATUS CHECK OF ITS
027600*    OWN -- IT IS A LINE SEQUENTIAL SYSOUT SPOOL, NOT AN INDEXED
027700*    OR RELATIVE FILE, SO A BLOWN OPEN SHOWS UP ON THE VERY
027800*    FIRST WRITE INSTEAD.
027900     OPEN OUTPUT PRINTER-FILE.
028000
028100     MOVE 0 TO PAGE-NUMBER.
028200     MOVE "N" TO W-END-OF-FILE.
028300
028400     PERFORM PRINT-HEADINGS.
028500     PERFORM READ-CART-TRANS-NEXT-RECORD.
028600
028700*    AN EMPTY FEED IS NOT AN ABEND -- SOME STORES SIMPLY HAD NO
028800*    CARTS THAT RAN THROUGH THE REGISTER OVERNIGHT.  SAY SO ON
028900*    THE LISTING AND STILL PRINT THE (ZERO) RUN TOTALS.
029000     IF END-OF-FILE
029100        MOVE "NO CART TRANSACTIONS IN THE FILE" TO
029200             PRINTER-RECORD
029300        WRITE PRINTER-RECORD BEFORE ADVANCING 1
029400     ELSE
029500        PERFORM PROCESS-ONE-CART UNTIL END-OF-FILE.
029600
029700     PERFORM FINALIZE-PAGE.
029800     PERFORM PRINT-RUN-TOTALS.
029900
030000     CLOSE CART-TRANS.
030100     CLOSE PRICED-CART-OUT.
030200     CLOSE PRINTER-FILE.
030300
030400     EXIT PROGRAM.
030500
030600     STOP RUN.
030700*---------------------------------------------------------------
030800
030900*    ONE CONTROL-BREAK GROUP PER CART-ID.  THE APPLICABILITY
031000*    LISTING AND THE APPLY-COUPON PASS BOTH RUN OFF THIS SAME
031100*    CART -- THEY WERE A SEPARATE RUN UNTIL TICKET CM-1772
031200*    COMBINED THEM SO THE CART ONLY HAS TO BE READ ONCE.
031300 PROCESS-ONE-CART.
031400
031500*    CARRY THE CART-ID AND THE CUSTOMER'S REQUESTED COUPON-ID
031600*    (ZERO IF NONE WAS KEYED IN) OFF CART-TRANS AND START THIS
031700*    CART'S WORK FIELDS CLEAN -- NOTHING SURVIVES FROM THE PRIOR
031800*    CART'S BREAK.
031900     MOVE CTR-CART-ID             TO W-CURRENT-CART-ID.
032000     MOVE CTR-REQUESTED-COUPON-ID TO
032100          W-CURRENT-REQUESTED-COUPON-ID.
032200     MOVE ZERO TO W-CART-TOTAL.
032300     MOVE ZERO TO CART-ITEM-COUNT.
032400     MOVE ZERO TO W-APPLICABLE-COUNT.
032500     MOVE ZERO TO W-BEST-DISCOUNT.
032600
032700*    PULL EVERY LINE-ITEM DETAIL RECORD BELONGING TO THIS CART
032800*    INTO CART-ITEM-TABLE AND RUN THE CART TOTAL AS WE GO --
032900*    STOPS THE MOMENT THE CART-ID CHANGES OR THE FEED RUNS OUT.
033000     PERFORM ACCUMULATE-ONE-ITEM
033100             UNTIL END-OF-FILE
033200                OR CTR-CART-ID NOT EQUAL W-CURRENT-CART-ID.
033300
033400*    UPSI-0 TRACE SWITCH (TICKET CM-2391) -- OPERATIONS TURNS
033500*    THIS ON IN THE JCL WHEN CHASING A SPECIFIC CART THAT LOOKS
033600*    WRONG ON THE LISTING, OTHERWISE IT IS LEFT OFF SO THE
033700*    SYSOUT DOES NOT FILL UP ON A NORMAL RUN.
033800     IF SW-TRACE-ON                                               CM-2391
033900        DISPLAY "CART " W-CURRENT-CART-ID " TOTAL " W-CART-TOTAL.
034000
034100*    STEP 1: WHICH COUPONS IN THE WHOLE TABLE ARE APPLICABLE TO
034200*    THIS CART -- PRINTED FOR MERCHANDISING REGARDLESS OF WHAT
034300*    THE CUSTOMER ACTUALLY REQUESTED AT THE REGISTER.
034400     PERFORM EVALUATE-CART-AGAINST-TABLE.
034500     PERFORM WRITE-CART-SUBTOTAL-LINE.
034600*    STEP 2: PRICE THE CART AGAINST THE ONE COUPON THE CUSTOMER
034700*    ACTUALLY KEYED IN AT THE REGISTER (IF ANY) AND WRITE THE
034800*    RESULT TO PRICED-CART-OUT FOR THE POS SYSTEM TO PICK UP.
034900     PERFORM APPLY-REQUESTED-COUPON THRU APPLY-REQUESTED-COUPON-EXIT.
035000     PERFORM WRITE-PRICED-CART-RECORD.
035100     PERFORM ACCUMULATE-RUN-TOTALS.
035200*---------------------------------------------------------------
035300
035400*    CART-ITEM-MAX (200) IS MORE LINE ITEMS THAN ANY REGISTER
035500*    TAPE HAS EVER SHOWN -- A CART OVER THE LIMIT SIMPLY STOPS
035600*    ACCUMULATING EXTRA ITEMS RATHER THAN ABENDING, SINCE A
035700*    PRICING RUN IS NOT THE PLACE TO LOSE THE WHOLE NIGHT'S
035800*    FEED OVER ONE OVERSIZED CART.
035900 ACCUMULATE-ONE-ITEM.
036000
036100     IF CART-ITEM-COUNT LESS THAN CART-ITEM-MAX
036200        ADD 1 TO CART-ITEM-COUNT
036300        MOVE CTR-ITEM-PRODUCT-ID TO
036400             CIT-PRODUCT-ID (CART-ITEM-COUNT)
036500        MOVE CTR-ITEM-QUANTITY   TO
036600             CIT-QUANTITY (CART-ITEM-COUNT)
036700        MOVE CTR-ITEM-UNIT-PRICE TO
036800             CIT-UNIT-PRICE (CART-ITEM-COUNT)
036900*    LINE AMOUNT IS QTY TIMES UNIT PRICE, ROUNDED TO THE PENNY
037000*    BEFORE IT GOES INTO THE CART TOTAL -- NOT AFTER, SO THE
037100*    TOTAL IS A SUM OF ROUNDED LINES THE SAME WAY THE REGISTER
037200*    TAPE ITSELF WOULD HAVE SHOWN THEM.
037300        COMPUTE W-LINE-AMOUNT ROUNDED =
037400                CTR-ITEM-UNIT-PRICE * CTR-ITEM-QUANTITY
037500        ADD W-LINE-AMOUNT TO W-CART-TOTAL.
037600
037700     PERFORM READ-CART-TRANS-NEXT-RECORD.
037800*---------------------------------------------------------------
037900
038000*    DRIVES THE COUPON TABLE FROM TOP TO BOTTOM FOR THIS ONE
038100*    CART -- CPN-TABLE-COUNT NEVER CHANGES DURING A RUN SO THE
038200*    SAME 1-TO-N SWEEP RUNS ONCE PER CART, NOT ONCE PER PROGRAM
038300*    EXECUTION.
038400 EVALUATE-CART-AGAINST-TABLE.
038500
038600     PERFORM TEST-ONE-COUPON-APPLICABILITY
038700             VARYING CPN-TABLE-IX FROM 1 BY 1
038800             UNTIL CPN-TABLE-IX > CPN-TABLE-COUNT.
038900*---------------------------------------------------------------
039000
039100*    ONE COUPON FROM THE TABLE, TESTED AGAINST THIS CART.  A
039200*    COUPON WITH A ZERO EXPIRATION-TS NEVER EXPIRES (SEE
039300*    FDCPNMST.CBL) -- EVERYTHING ELSE COMPARES STRAIGHT AGAINST
039400*    TODAY'S 14-DIGIT RUN-DATE-TIME STAMP (TICKET CM-1228).
039500 TEST-ONE-COUPON-APPLICABILITY.
039600
039700     MOVE "N" TO W-COUPON-IS-APPLICABLE.
039800
039900     IF CPN-TABLE-EXPIRATION-TS (CPN-TABLE-IX) EQUAL ZEROS
040000        OR CPN-TABLE-EXPIRATION-TS (CPN-TABLE-IX) >
040100           WS-RUN-DATE-TIME                                       CM-1228
040200        IF CPN-TABLE-TYPE (CPN-TABLE-IX) EQUAL "CART-WISE   "
040300           PERFORM TEST-CART-WISE-RULE
040400        ELSE IF CPN-TABLE-TYPE (CPN-TABLE-IX) EQUAL
040500                "PRODUCT-WISE"
040600           PERFORM TEST-PRODUCT-WISE-RULE.
040700
040800*    ONLY A COUPON THAT CLEARED THE RULE TEST ABOVE GETS A LINE
040900*    ON THE LISTING -- THIS IS THE APPLICABILITY REPORT, NOT
041000*    THE APPLY-COUPON RESULT, SO EVERY QUALIFYING COUPON PRINTS
041100*    EVEN THOUGH ONLY ONE CAN ACTUALLY BE REDEEMED.
041200     IF W-COUPON-IS-APPLICABLE EQUAL "Y"
041300        PERFORM WRITE-APPLICABLE-DETAIL-LINE.
041400*---------------------------------------------------------------
041500
041600*    CART-WISE RULE: THE WHOLE CART TOTAL HAS TO CLEAR THE
041700*    THRESHOLD -- STRICT GREATER-THAN, NOT GREATER-OR-EQUAL, SO
041800*    A CART SITTING EXACTLY ON THE THRESHOLD DOES NOT QUALIFY.
041900 TEST-CART-WISE-RULE.
042000
042100     IF W-CART-TOTAL > CPN-TABLE-THRESHOLD-AMT (CPN-TABLE-IX)
042200        COMPUTE W-CANDIDATE-DISCOUNT ROUNDED =
042300                W-CART-TOTAL *
042400                CPN-TABLE-DISCOUNT-PCT (CPN-TABLE-IX) / 100
042500        MOVE "Y" TO W-COUPON-IS-APPLICABLE.
042600*---------------------------------------------------------------
042700
042800*    PRODUCT-WISE RULE: NO CART-LEVEL THRESHOLD -- WALK EVERY
042900*    LINE ITEM AND DISCOUNT ONLY THE ONES THAT MATCH THE
043000*    COUPON'S PRODUCT-ID.  A CART WITH NONE OF THE PRODUCT
043100*    SIMPLY BUILDS A ZERO CANDIDATE DISCOUNT AND FAILS BELOW.
043200 TEST-PRODUCT-WISE-RULE.
043300
043400     MOVE ZERO TO W-CANDIDATE-DISCOUNT.
043500
043600     PERFORM TEST-ONE-ITEM-FOR-PRODUCT
043700             VARYING W-ITEM-IX FROM 1 BY 1
043800             UNTIL W-ITEM-IX > CART-ITEM-COUNT.
043900
044000     IF W-CANDIDATE-DISCOUNT > ZERO
044100        MOVE "Y" TO W-COUPON-IS-APPLICABLE.
044200*---------------------------------------------------------------
044300
044400*    ONE LINE ITEM CHECKED AGAINST THE PRODUCT-WISE COUPON
044500*    CURRENTLY UNDER TEST -- A CART CAN CARRY THE SAME PRODUCT
044600*    ON MORE THAN ONE LINE (TWO SEPARATE REGISTER SCANS), SO
044700*    EVERY MATCHING LINE ADDS ITS OWN SHARE INTO THE CANDIDATE.
044800 TEST-ONE-ITEM-FOR-PRODUCT.
044900
045000     IF CIT-PRODUCT-ID (W-ITEM-IX) EQUAL
045100        CPN-TABLE-PRODUCT-ID (CPN-TABLE-IX)
045200        COMPUTE W-ITEM-DISCOUNT ROUNDED =
045300                CIT-UNIT-PRICE (W-ITEM-IX) *
045400                CIT-QUANTITY (W-ITEM-IX) *
045500                CPN-TABLE-DISCOUNT-PCT (CPN-TABLE-IX) / 100
045600        ADD W-ITEM-DISCOUNT TO W-CANDIDATE-DISCOUNT.
045700*---------------------------------------------------------------
045800
045900*    ONE DETAIL LINE ON THE APPLICABILITY LISTING.  W-BEST-
046000*    DISCOUNT TRACKS THE LARGEST CANDIDATE SEEN SO FAR FOR THE
046100*    SUBTOTAL LINE THAT FOLLOWS THE CART -- IT HAS NOTHING TO
046200*    DO WITH WHICH COUPON THE CUSTOMER ACTUALLY REQUESTED.
046300 WRITE-APPLICABLE-DETAIL-LINE.
046400
046500     ADD 1 TO W-APPLICABLE-COUNT.
046600     IF W-CANDIDATE-DISCOUNT > W-BEST-DISCOUNT
046700        MOVE W-CANDIDATE-DISCOUNT TO W-BEST-DISCOUNT.
046800
046900*    30 LINES TO A PAGE -- SAME PAGE-FULL LIMIT AS THE OTHER
047000*    PRINTED REPORTS IN THE COUPON BATCH SYSTEM.
047100     IF PAGE-FULL
047200        PERFORM FINALIZE-PAGE
047300        PERFORM PRINT-HEADINGS.
047400
047500     MOVE SPACES TO DETAIL-1.
047600     MOVE W-CURRENT-CART-ID TO D-CART-ID.
047700     MOVE CPN-TABLE-ID (CPN-TABLE-IX) TO D-COUPON-ID.
047800     MOVE CPN-TABLE-TYPE (CPN-TABLE-IX) TO D-COUPON-TYPE.
047900     MOVE W-CANDIDATE-DISCOUNT TO D-DISCOUNT-AMT.
048000
048100     MOVE DETAIL-1 TO PRINTER-RECORD.
048200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
048300     ADD 1 TO W-PRINTED-LINES.
048400*---------------------------------------------------------------
048500
048600*    ONE SUBTOTAL LINE PER CART, PRINTED WHETHER OR NOT ANY
048700*    COUPON TURNED OUT TO BE APPLICABLE -- A COUNT OF ZERO AND
048800*    A BEST-DISCOUNT OF ZERO IS A VALID, MEANINGFUL RESULT FOR
048900*    MERCHANDISING TO SEE ON THE LISTING.
049000 WRITE-CART-SUBTOTAL-LINE.
049100
049200     MOVE SPACES TO CONTROL-BREAK.
049300     MOVE W-CURRENT-CART-ID TO D-CB-CART-ID.
049400     MOVE W-APPLICABLE-COUNT TO D-CB-COUNT.
049500     MOVE W-BEST-DISCOUNT TO D-CB-BEST-DISCOUNT.
049600
049700     MOVE CONTROL-BREAK TO PRINTER-RECORD.
049800     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
049900     ADD 1 TO W-PRINTED-LINES.
050000*---------------------------------------------------------------
050100
050200*===============================================================
050300*    APPLY-REQUESTED-COUPON THRU APPLY-REQUESTED-COUPON-EXIT
050400*    (TICKET CM-1772) -- THIS IS THE ONE PLACE A CART'S REQUEST
050500*    RESOLVES TO ONE OF THE FIVE PCO-STATUS-CODE VALUES THE POS
050600*    SYSTEM UNDERSTANDS: NF (COUPON ID NOT ON FILE), EX
050700*    (EXPIRED), UT (TYPE ON FILE BUT NOT ONE THIS RUN KNOWS HOW
050800*    TO PRICE), NA (RULE TESTED BUT DID NOT QUALIFY), OK
050900*    (DISCOUNT APPLIED).  EACH CHECK THAT SETTLES THE STATUS
051000*    JUMPS STRAIGHT TO THE EXIT PARAGRAPH RATHER THAN FALLING
051100*    THROUGH THE REMAINING ELSEs -- READS TOP TO BOTTOM AS THE
051200*    SAME ORDER OPERATIONS WALKS THROUGH WHEN A CASHIER CALLS
051300*    ABOUT A REJECTED COUPON.
051400*===============================================================
051500 APPLY-REQUESTED-COUPON.                                          CM-1772
051600
051700*    THE OUTGOING RECORD STARTS BLANK EVERY TIME -- CART-ID, THE
051800*    COUPON-ID ACTUALLY REQUESTED, AND THE CART TOTAL ARE STAMPED
051900*    IN BEFORE ANY STATUS CHECK RUNS.
052000     MOVE SPACES TO PRICED-CART-OUT-RECORD.
052100     MOVE W-CURRENT-CART-ID TO PCO-CART-ID.
052200     MOVE W-CURRENT-REQUESTED-COUPON-ID TO
052300          PCO-APPLIED-COUPON-ID.
052400     MOVE W-CART-TOTAL TO PCO-CART-TOTAL.
052500     MOVE ZERO TO PCO-TOTAL-DISCOUNT.
052600
052700*    ZERO MEANS THE CUSTOMER DID NOT KEY A COUPON AT ALL --
052800*    THAT IS STILL AN "OK" CART, JUST ONE WITH NO COUPON
052900*    APPLIED AND NOTHING LEFT TO CHECK.
053000     IF W-CURRENT-REQUESTED-COUPON-ID EQUAL ZEROS
053100        MOVE "OK" TO PCO-STATUS-CODE
053200        MOVE ZERO TO PCO-APPLIED-COUPON-ID
053300        GO TO APPLY-REQUESTED-COUPON-EXIT.
053400
053500     MOVE W-CURRENT-REQUESTED-COUPON-ID TO WS-SEARCH-COUPON-ID.
053600     PERFORM SEARCH-COUPON-TABLE.
053700*    NF -- THE ID THE CUSTOMER KEYED IN IS NOT ON THE TABLE AT
053800*    ALL.  COULD BE A MISTYPED COUPON OR ONE THAT WAS DELETED
053900*    SINCE THE LAST MAINTENANCE RUN.
054000     IF NOT FOUND-COUPON-RECORD
054100        MOVE "NF" TO PCO-STATUS-CODE
054200        GO TO APPLY-REQUESTED-COUPON-EXIT.
054300
054400*    EX -- ON FILE, BUT ITS EXPIRATION-TS HAS ALREADY PASSED
054500*    TODAY'S RUN-DATE-TIME (TICKET CM-1228 WIDENED THIS COMPARE
054600*    TO THE FULL 14-DIGIT STAMP FOR Y2K).  A ZERO EXPIRATION-TS
054700*    MEANS "NEVER EXPIRES" AND SKIPS THIS CHECK ENTIRELY.
054800     IF CPM-EXPIRATION-TS NOT EQUAL ZEROS
054900        AND CPM-EXPIRATION-TS < WS-RUN-DATE-TIME                  CM-1772
055000        MOVE "EX" TO PCO-STATUS-CODE
055100        GO TO APPLY-REQUESTED-COUPON-EXIT.
055200
055300*    ON FILE AND NOT EXPIRED -- PRICE IT BY ITS TYPE.  EACH
055400*    RULE PARAGRAPH SETS ITS OWN OK/NA STATUS AND RETURNS HERE
055500*    TO FALL STRAIGHT THROUGH TO THE EXIT.
055600     IF CPM-TYPE-CART-WISE
055700        PERFORM APPLY-CART-WISE-RULE THRU
055800             APPLY-CART-WISE-RULE-EXIT                            CM-1772
055900        GO TO APPLY-REQUESTED-COUPON-EXIT.
056000
056100     IF CPM-TYPE-PRODUCT-WISE
056200        PERFORM APPLY-PRODUCT-WISE-RULE THRU
056300             APPLY-PRODUCT-WISE-RULE-EXIT                         CM-1772
056400        GO TO APPLY-REQUESTED-COUPON-EXIT.
056500
056600*    UT -- THE TYPE CODE ON THE MASTER RECORD IS NEITHER
056700*    CART-WISE NOR PRODUCT-WISE.  SHOULD NOT HAPPEN THROUGH
056800*    NORMAL MAINTENANCE (THE ADD/UPDATE EDITS BOTH TYPES), BUT
056900*    A BAD RECORD PLANTED SOME OTHER WAY STILL HAS TO RESOLVE
057000*    TO SOMETHING THE POS SYSTEM CAN ACT ON.
057100     MOVE "UT" TO PCO-STATUS-CODE.
057200*---------------------------------------------------------------
057300 APPLY-REQUESTED-COUPON-EXIT.
057400     EXIT.
057500*---------------------------------------------------------------
057600
057700*    CART-WISE FOR THE ONE REQUESTED COUPON -- SAME STRICT
057800*    GREATER-THAN THRESHOLD TEST AS THE APPLICABILITY PASS
057900*    ABOVE, BUT HERE THE RESULT DRIVES THE ACTUAL PRICED-CART-
058000*    OUT RECORD RATHER THAN A LISTING LINE.
058100 APPLY-CART-WISE-RULE.                                            CM-1772
058200
058300     IF W-CART-TOTAL > CPM-THRESHOLD-AMT
058400        COMPUTE PCO-TOTAL-DISCOUNT ROUNDED =
058500                W-CART-TOTAL * CPM-DISCOUNT-PCT / 100
058600        MOVE "OK" TO PCO-STATUS-CODE
058700     ELSE
058800*    NA -- ON FILE, NOT EXPIRED, RIGHT TYPE, BUT THE CART DID
058900*    NOT CLEAR THE THRESHOLD.  THIS IS DIFFERENT FROM UT: THE
059000*    RULE WAS ACTUALLY TESTED AND FAILED.
059100        MOVE "NA" TO PCO-STATUS-CODE.
059200*---------------------------------------------------------------
059300 APPLY-CART-WISE-RULE-EXIT.
059400     EXIT.
059500*---------------------------------------------------------------
059600
059700*    PRODUCT-WISE FOR THE ONE REQUESTED COUPON -- BUILDS THE
059800*    DISCOUNT LINE BY LINE THE SAME WAY TEST-PRODUCT-WISE-RULE
059900*    DOES FOR THE LISTING, THEN RESOLVES OK/NA ON WHETHER ANY
060000*    LINE ACTUALLY MATCHED THE COUPON'S PRODUCT.
060100 APPLY-PRODUCT-WISE-RULE.                                         CM-1772
060200
060300     MOVE ZERO TO PCO-TOTAL-DISCOUNT.
060400
060500     PERFORM APPLY-ONE-ITEM-FOR-PRODUCT
060600             VARYING W-ITEM-IX FROM 1 BY 1
060700             UNTIL W-ITEM-IX > CART-ITEM-COUNT.
060800
060900     IF PCO-TOTAL-DISCOUNT > ZERO
061000        MOVE "OK" TO PCO-STATUS-CODE
061100     ELSE
061200        MOVE "NA" TO PCO-STATUS-CODE.
061300*---------------------------------------------------------------
061400 APPLY-PRODUCT-WISE-RULE-EXIT.
061500     EXIT.
061600*---------------------------------------------------------------
061700
061800*    ONE LINE ITEM CHECKED AGAINST THE REQUESTED COUPON'S
061900*    PRODUCT-ID -- SAME ACCUMULATION SHAPE AS TEST-ONE-ITEM-
062000*    FOR-PRODUCT, KEPT AS ITS OWN PARAGRAPH BECAUSE THIS PASS
062100*    POSTS INTO PCO-TOTAL-DISCOUNT, NOT THE LISTING'S
062200*    CANDIDATE FIELD.
062300 APPLY-ONE-ITEM-FOR-PRODUCT.                                      CM-1772
062400
062500     IF CIT-PRODUCT-ID (W-ITEM-IX) EQUAL CPM-PRODUCT-ID
062600        COMPUTE W-ITEM-DISCOUNT ROUNDED =
062700                CIT-UNIT-PRICE (W-ITEM-IX) *
062800                CIT-QUANTITY (W-ITEM-IX) * CPM-DISCOUNT-PCT / 100
062900        ADD W-ITEM-DISCOUNT TO PCO-TOTAL-DISCOUNT.
063000*---------------------------------------------------------------
063100
063200*    BELT-AND-SUSPENDERS CHECK BEFORE THE RECORD GOES OUT THE
063300*    DOOR -- CLASS VALID-STATUS-CHARS CATCHES A STATUS BYTE-PAIR
063400*    THAT SOMEHOW CAME OUT AS SOMETHING OTHER THAN TWO LETTERS,
063500*    WHICH THE POS SYSTEM ON THE OTHER END HAS NO EVALUATE
063600*    CLAUSE FOR AND WOULD OTHERWISE JUST IGNORE SILENTLY.
063700 WRITE-PRICED-CART-RECORD.                                        CM-1772
063800
063900     IF PCO-STATUS-CODE NOT VALID-STATUS-CHARS
064000        MOVE "INVALID STATUS CODE BUILT FOR PRICED-CART-OUT" TO
064100             WS-ABEND-REASON
064200        PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT.
064300
064400*    FINAL PRICE IS ALWAYS CART-TOTAL LESS WHATEVER DISCOUNT
064500*    WAS GRANTED -- ZERO ON ANY NF/EX/UT/NA RESULT, SINCE THOSE
064600*    PATHS NEVER TOUCH PCO-TOTAL-DISCOUNT AWAY FROM ITS INITIAL
064700*    ZERO.
064800     COMPUTE PCO-FINAL-PRICE =
064900             PCO-CART-TOTAL - PCO-TOTAL-DISCOUNT.
065000
065100     WRITE PRICED-CART-OUT-RECORD.
065200*---------------------------------------------------------------
065300
065400*    ROLLS THIS ONE CART'S RESULT INTO THE RUN TOTALS THAT
065500*    PRINT AT THE BOTTOM OF THE LISTING -- W-TOTAL-CART-VALUE
065600*    AND W-TOTAL-DISCOUNT-GRANTED WERE WIDENED TO 9(11)V99 BY
065700*    TICKET CM-2488 AFTER THE BLACK FRIDAY FEED OVERFLOWED THE
065800*    OLD 9(09)V99 FIELDS.
065900 ACCUMULATE-RUN-TOTALS.                                           CM-1772
066000
066100     ADD 1 TO W-CARTS-PROCESSED-CT.
066200     ADD PCO-CART-TOTAL TO W-TOTAL-CART-VALUE.                    CM-2488
066300     ADD PCO-TOTAL-DISCOUNT TO W-TOTAL-DISCOUNT-GRANTED.          CM-2488
066400
066500     IF PCO-STATUS-OK
066600        ADD 1 TO W-COUPONS-APPLIED-CT
066700     ELSE
066800        PERFORM BUMP-REJECT-COUNT-BY-STATUS.
066900*---------------------------------------------------------------
067000
067100*    FOUR SEPARATE REJECT COUNTERS RATHER THAN ONE COMBINED
067200*    TOTAL -- MERCHANDISING WANTS TO SEE AT A GLANCE WHETHER A
067300*    BAD NIGHT WAS MOSTLY EXPIRED COUPONS (EX, EXPECTED AS
067400*    COUPONS AGE OFF) OR MOSTLY NOT-FOUND (NF, A SIGN SOMETHING
067500*    IS WRONG WITH HOW COUPONS ARE BEING HANDED OUT AT THE
067600*    REGISTER).
067700 BUMP-REJECT-COUNT-BY-STATUS.                                     CM-1772
067800
067900     IF PCO-STATUS-NOT-FOUND
068000        ADD 1 TO W-REJECT-NF-CT.
068100     IF PCO-STATUS-EXPIRED
068200        ADD 1 TO W-REJECT-EX-CT.
068300     IF PCO-STATUS-UNSUPPORTED
068400        ADD 1 TO W-REJECT-UT-CT.
068500     IF PCO-STATUS-NOT-APPLIC
068600        ADD 1 TO W-REJECT-NA-CT.
068700*---------------------------------------------------------------
068800
068900*    EIGHT LINES AT THE FOOT OF THE LISTING -- THE SAME EIGHT
069000*    FIGURES OPERATIONS KEYS INTO THE MORNING BATCH-RESULTS LOG
069100*    BY HAND, SO THE ORDER HERE HAS NOT CHANGED SINCE CM-1772
069200*    EVEN THOUGH IT WOULD BE SHORTER TO BUILD FROM A TABLE.
069300 PRINT-RUN-TOTALS.
069400
069500     MOVE SPACES TO PRINTER-RECORD.
069600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
069700
069800*    LINE 1 OF 8 -- CARTS SEEN ON THE FEED, REGARDLESS OF STATUS.
069900     MOVE SPACES TO W-TOTALS-LINE.
070000     MOVE "CARTS PROCESSED . . . . . . ." TO W-T-LABEL.
070100     MOVE W-CARTS-PROCESSED-CT TO W-T-VALUE.
070200     MOVE W-TOTALS-LINE TO PRINTER-RECORD.
070300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
070400
070500*    LINE 2 OF 8 -- STATUS OK COUNT, A COUPON ACTUALLY REDEEMED.
070600     MOVE SPACES TO W-TOTALS-LINE.
070700     MOVE "COUPONS APPLIED (STATUS OK). " TO W-T-LABEL.
070800     MOVE W-COUPONS-APPLIED-CT TO W-T-VALUE.
070900     MOVE W-TOTALS-LINE TO PRINTER-RECORD.
071000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
071100
071200*    LINE 3 OF 8 -- NF, THE REQUESTED ID NEVER MATCHED CPN-TABLE.
071300     MOVE SPACES TO W-TOTALS-LINE.
071400     MOVE "REJECTED - NOT FOUND (NF) . ." TO W-T-LABEL.
071500     MOVE W-REJECT-NF-CT TO W-T-VALUE.
071600     MOVE W-TOTALS-LINE TO PRINTER-RECORD.
071700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
071800
071900*    LINE 4 OF 8 -- EX, ON FILE BUT PAST ITS EXPIRATION-TS.
072000     MOVE SPACES TO W-TOTALS-LINE.
072100     MOVE "REJECTED - EXPIRED (EX) . . ." TO W-T-LABEL.
072200     MOVE W-REJECT-EX-CT TO W-T-VALUE.
072300     MOVE W-TOTALS-LINE TO PRINTER-RECORD.
072400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
072500
072600*    LINE 5 OF 8 -- UT, A TYPE CODE THIS RUN HAS NO RULE FOR.
072700     MOVE SPACES TO W-TOTALS-LINE.
072800     MOVE "REJECTED - UNSUPPORTED (UT) ." TO W-T-LABEL.
072900     MOVE W-REJECT-UT-CT TO W-T-VALUE.
073000     MOVE W-TOTALS-LINE TO PRINTER-RECORD.
073100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
073200
073300*    LINE 6 OF 8 -- NA, RULE TESTED BUT THE CART DID NOT QUALIFY.
073400     MOVE SPACES TO W-TOTALS-LINE.
073500     MOVE "REJECTED - NOT APPLIC (NA) . " TO W-T-LABEL.
073600     MOVE W-REJECT-NA-CT TO W-T-VALUE.
073700     MOVE W-TOTALS-LINE TO PRINTER-RECORD.
073800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
073900
074000*    LINE 7 OF 8 -- DOLLAR TOTAL OF EVERY CART ON THE FEED, PRICED
074100*    OR NOT (TICKET CM-2488 WIDENED THIS FIELD).
074200     MOVE SPACES TO W-TOTALS-LINE.
074300     MOVE "TOTAL CART VALUE . . . . . . " TO W-T-LABEL.
074400     MOVE W-TOTAL-CART-VALUE TO W-T-VALUE.                        CM-2488
074500     MOVE W-TOTALS-LINE TO PRINTER-RECORD.
074600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
074700
074800*    LINE 8 OF 8 -- DOLLARS GIVEN AWAY ACROSS EVERY OK CART.
074900     MOVE SPACES TO W-TOTALS-LINE.
075000     MOVE "TOTAL DISCOUNT GRANTED . . ." TO W-T-LABEL.
075100     MOVE W-TOTAL-DISCOUNT-GRANTED TO W-T-VALUE.                  CM-2488
075200     MOVE W-TOTALS-LINE TO PRINTER-RECORD.
075300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
075400*---------------------------------------------------------------
075500
075600     COPY "READ-CART-TRANS-NEXT.CBL".
075700     COPY "PL-SEARCH-COUPON-TABLE.CBL".
075800     COPY "PLPRINT.CBL".
075900     COPY "PLGENERAL.CBL".
