000100*===============================================================
000200*    ADD-NEW-COUPON.CBL
000300*    ASSIGNS THE NEXT COUPON ID (CALLING coupon-id-control)
000400*    AND APPENDS A NEW ENTRY TO THE IN-MEMORY COUPON TABLE,
000500*    STAMPING CREATED-TS/UPDATED-TS WITH THE RUN DATE-TIME.
000600*    THE WHOLE MASTER IS REWRITTEN FROM THE TABLE ONCE EVERY
000700*    TRANSACTION HAS BEEN APPLIED (SEE REWRITE-ALL-COUPONS IN
000800*    coupon-master-maintenance.cob).  MODELLED ON THE SHOP'S
000900*    OLD COPYBOOK FOR ASSIGNING THE NEXT NUMBER OFF A ONE-
001000*    RECORD CONTROL FILE -- SAME IDEA, JUST A COUPON ID
001100*    INSTEAD OF WHATEVER THE OLD PROGRAM COUNTED.
001200*---------------------------------------------------------------
001300*    1994-08-30  MJP  ORIGINAL
001400*    2003-05-19  TLW  REWORKED FOR THE TABLE-REWRITE DESIGN --
001500*                     USED TO WRITE COUPON-MASTER DIRECTLY,
001600*                     NOW APPENDS TO CPN-TABLE (TICKET CM-2041)
001700*===============================================================
001800 ADD-NEW-COUPON.
001900
002000*    TABLE SLOT IS CLAIMED BEFORE THE ID-CONTROL CALL -- THE
002100*    CALLER (coupon-master-maintenance.cob) HAS ALREADY CHECKED
002200*    CPN-TABLE-COUNT AGAINST CPN-TABLE-MAX, SO THIS ADD NEVER
002300*    RUNS PAST THE TABLE'S CEILING.
002400     ADD 1 TO CPN-TABLE-COUNT.
002500
002600*    "N" REQUESTS AND BUMPS THE NEXT-COUPON-ID COUNTER -- SEE
002700*    coupon-id-control.cob'S CTL-REQUEST-NEXT-ID CONDITION.
002800     MOVE "N" TO CTL-REQUEST-CODE.
002900     CALL "coupon-id-control" USING CTL-REQUEST-CODE
003000                                     CTL-NEXT-COUPON-ID.
003100
003200*    ONE FIELD AT A TIME, NOT A GROUP MOVE -- MNT-RULE-PARMS AND
003300*    CPN-TABLE-ENTRY DO NOT LINE UP BYTE FOR BYTE.
003400     MOVE CTL-NEXT-COUPON-ID TO CPN-TABLE-ID (CPN-TABLE-COUNT).
003500     MOVE MNT-COUPON-TYPE    TO CPN-TABLE-TYPE (CPN-TABLE-COUNT).
003600     MOVE MNT-THRESHOLD-AMT  TO
003700          CPN-TABLE-THRESHOLD-AMT (CPN-TABLE-COUNT).
003800     MOVE MNT-DISCOUNT-PCT   TO
003900          CPN-TABLE-DISCOUNT-PCT (CPN-TABLE-COUNT).
004000     MOVE MNT-PRODUCT-ID     TO
004100          CPN-TABLE-PRODUCT-ID (CPN-TABLE-COUNT).
004200*    A NEW COUPON ALWAYS COMES IN ACTIVE -- MERCHANDISING HAS NO
004300*    ADD-BUT-INACTIVE WORKFLOW; AN INACTIVE COUPON ONLY EXISTS
004400*    AFTER A LATER SDL TRANSACTION.
004500     MOVE "Y"                TO
004600          CPN-TABLE-ACTIVE-FLAG (CPN-TABLE-COUNT).
004700     MOVE MNT-EXPIRATION-TS  TO
004800          CPN-TABLE-EXPIRATION-TS (CPN-TABLE-COUNT).
004900*    CREATED-TS AND UPDATED-TS START IDENTICAL ON AN ADD --
005000*    THEY ONLY DIVERGE THE FIRST TIME A LATER UPD OR SDL TOUCHES
005100*    THIS ROW.
005200     MOVE WS-RUN-DATE-TIME   TO
005300          CPN-TABLE-CREATED-TS (CPN-TABLE-COUNT).
005400     MOVE WS-RUN-DATE-TIME   TO
005500          CPN-TABLE-UPDATED-TS (CPN-TABLE-COUNT).
005600
005700     ADD 1 TO WS-RECS-WRITTEN-CT.
