000100*===============================================================
000200*    FDCPNMST.CBL
000300*    Record layout for the coupon master file.  One record
000400*    per coupon -- identity, the rule parameters used by the
000500*    cart-wise and product-wise rules, the active flag, and
000600*    the expiration / created / updated timestamps.
000700*---------------------------------------------------------------
000800*    1987-02-11  RDH  ORIGINAL LAYOUT
000900*    1991-06-04  RDH  ADDED CPM-PRODUCT-ID FOR PRODUCT-WISE RULE
001000*    1994-08-30  MJP  ADDED CPM-EXPIRATION-TS, RENUMBERED
001100*    1999-01-07  DKO  Y2K -- TIMESTAMPS WIDENED TO CCYY, SEE LOG
001200*===============================================================
001300*    THIS IS A PLAIN SEQUENTIAL FILE, NOT AN INDEXED ONE -- THERE
001400*    IS NO KEY ON CPM-COUPON-ID AT THE FILE LEVEL.  ANY PROGRAM
001500*    THAT NEEDS TO LOOK A COUPON UP BY ID (CART-PRICING-RUN.COB,
001600*    THE MAINTENANCE RUN'S UPD/DEL PATHS) LOADS THE WHOLE FILE
001700*    INTO AN OCCURS TABLE FIRST -- SEE PL-SEARCH-COUPON-TABLE.CBL
001800*    AND THE CPN-TABLE IN coupon-master-maintenance.cob.
001900 FD  COUPON-MASTER
002000     LABEL RECORDS ARE STANDARD.
002100
002200 01  COUPON-MASTER-RECORD.
002300*        IDENTITY -- ASSIGNED ONCE BY COUPON-ID-CONTROL.CBL'S
002400*        CALLED CONTROL-RECORD BUMP WHEN A COUPON IS ADDED AND
002500*        NEVER CHANGED AGAIN.
002600     05  CPM-COUPON-ID              PIC 9(09).
002700*        ONLY THREE VALUES ARE RECOGNIZED BY THE PRICING RUN --
002800*        SEE CPM-TYPE-xxx BELOW.  BXGY IS CARRIED HERE AS A
002900*        VALID MASTER ENTRY BUT HAS NO PRICING RULE IMPLEMENTED
003000*        (SEE THE NON-GOALS NOTE IN cart-pricing-run.cob).
003100     05  CPM-COUPON-TYPE            PIC X(12).
003200         88  CPM-TYPE-CART-WISE      VALUE "CART-WISE   ".
003300         88  CPM-TYPE-PRODUCT-WISE   VALUE "PRODUCT-WISE".
003400         88  CPM-TYPE-BXGY           VALUE "BXGY        ".
003500*        ONE GROUP HOLDS ALL THE RULE PARAMETERS SO EVERY
003600*        COUPON TYPE CAN SHARE THE SAME RECORD LAYOUT -- A
003700*        CART-WISE ROW USES ONLY THRESHOLD-AMT AND
003800*        DISCOUNT-PCT; A PRODUCT-WISE ROW USES DISCOUNT-PCT AND
003900*        PRODUCT-ID AND LEAVES THRESHOLD-AMT ZERO.
004000     05  CPM-RULE-PARMS.
004100         10  CPM-THRESHOLD-AMT      PIC 9(07)V99.
004200         10  CPM-DISCOUNT-PCT       PIC 9(03)V99.
004300         10  CPM-PRODUCT-ID         PIC 9(09).
004400*        "I" FLAG COUPONS (TICKET CM-1586 IN THE MAINTENANCE
004500*        PROGRAM) ARE SOFT-DELETED -- STILL ON FILE FOR HISTORY
004600*        BUT TREATED AS GONE BY EVERY SELECTION PREDICATE THAT
004700*        TESTS CPM-IS-ACTIVE.
004800     05  CPM-ACTIVE-FLAG            PIC X(01).
004900         88  CPM-IS-ACTIVE           VALUE "Y".
005000         88  CPM-IS-INACTIVE         VALUE "N".
005100*        ZERO MEANS "NEVER EXPIRES" -- TESTED THAT WAY
005200*        EVERYWHERE IN THE SYSTEM, NEVER AS A HIGH-VALUE DATE.
005300     05  CPM-EXPIRATION-TS          PIC 9(14).
005400*        CPM-EXPIRATION-TS-SPLIT -- DATE-ONLY VIEW USED BY THE
005500*        EXPIRING-SOON REPORT'S HEADING AND SORT KEY.
005600     05  CPM-EXPIRATION-TS-SPLIT REDEFINES CPM-EXPIRATION-TS.
005700         10  CPM-EXPIRATION-DATE    PIC 9(08).
005800         10  CPM-EXPIRATION-TIME    PIC 9(06).
005900*        SET ONCE WHEN THE ADD TRANSACTION CREATES THE ROW;
006000*        NEVER TOUCHED BY UPD, DEL, OR SDL.
006100     05  CPM-CREATED-TS             PIC 9(14).
006200     05  CPM-CREATED-TS-SPLIT REDEFINES CPM-CREATED-TS.
006300         10  CPM-CREATED-DATE       PIC 9(08).
006400         10  CPM-CREATED-TIME       PIC 9(06).
006500*        REFRESHED BY EVERY UPD OR SDL TRANSACTION THAT TOUCHES
006600*        THIS ROW -- THE AUDIT TRAIL OF "WHEN WAS THIS LAST
006700*        CHANGED" THAT MERCHANDISING ASKS FOR WHEN A COUPON
006800*        BEHAVES UNEXPECTEDLY.
006900     05  CPM-UPDATED-TS             PIC 9(14).
007000     05  CPM-UPDATED-TS-SPLIT REDEFINES CPM-UPDATED-TS.
007100         10  CPM-UPDATED-DATE       PIC 9(08).
007200         10  CPM-UPDATED-TIME       PIC 9(06).
007300*        PAD TO A ROUND RECORD LENGTH -- SHOP STANDARD FOR EVERY
007400*        FD RECORD, EVEN WHEN THE LAYOUT ALREADY ADDS UP EVENLY.
007500     05  FILLER                     PIC X(03).
