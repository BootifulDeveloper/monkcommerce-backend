000100*===============================================================
000200*    FDCPNCTL.CBL
000300*    Record layout for the coupon-control file.  A single
000400*    record, keyed by a constant CTL-KEY, carrying the last
000500*    coupon id assigned and the timestamp of the run that
000600*    last touched the file.
000700*---------------------------------------------------------------
000800*    1987-02-11  RDH  ORIGINAL
000900*    1994-08-30  MJP  RENAMED FOR THE COUPON SYSTEM
001000*===============================================================
001100 FD  COUPON-CONTROL
001200     LABEL RECORDS ARE STANDARD.
001300
001400 01  COUPON-CONTROL-RECORD.
001500     05  CTL-KEY                    PIC X(02).
001600     05  CTL-LAST-COUPON-ID         PIC 9(09).
001700     05  CTL-LAST-RUN-TS            PIC 9(14).
001800     05  CTL-LAST-RUN-TS-SPLIT REDEFINES CTL-LAST-RUN-TS.
001900         10  CTL-LAST-RUN-DATE       PIC 9(08).
002000         10  CTL-LAST-RUN-TIME       PIC 9(06).
002100     05  FILLER                     PIC X(25).
