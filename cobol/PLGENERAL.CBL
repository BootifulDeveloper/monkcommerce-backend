000100*===============================================================
000200*    PLGENERAL.CBL
000300*    Paragraphs every program in the coupon batch system
000400*    shares: the run-start/run-end banner and the one place
000500*    a program stops cold when a file won't open or a write
000600*    goes bad.  The interactive CLEAR-SCREEN / JUMP-LINE /
000700*    CONFIRM-EXECUTION paragraphs the old PLGENERAL.CBL held
000800*    are gone -- there is no operator to prompt in a batch run.
000900*---------------------------------------------------------------
001000*    1987-02-11  RDH  ORIGINAL (OPERATOR PROMPT UTILITIES)
001100*    1994-08-30  MJP  REWRITTEN FOR BATCH -- DROPPED THE SCREEN
001200*                     UTILITIES, ADDED GET-RUN-DATE-TIME AND
001300*                     ABEND-THIS-RUN
001400*    1999-01-07  DKO  Y2K -- GDTV-TODAY-DATE NOW BUILT FROM A
001500*                     4-DIGIT ACCEPTed YEAR INSTEAD OF THE OLD
001600*                     2-DIGIT ACCEPT FROM DATE (TICKET CM-1228)
001700*    2003-05-19  TLW  ABEND-THIS-RUN SPLIT INTO THE NUMBERED
001800*                     RANGE BELOW -- OPERATIONS WANTED THE
001900*                     REASON LINE SKIPPED (NOT BLANK-DISPLAYED)
002000*                     WHEN A CALLER ABENDS WITHOUT SETTING ONE
002100*                     (TICKET CM-2041).
002200*===============================================================
002300 GET-RUN-DATE-TIME.
002400
002500*    PULL TODAY'S DATE AND TIME OF DAY FROM THE OPERATING
002600*    SYSTEM.  WS-TODAY-HHMMSSHH COMES BACK WITH HUNDREDTHS OF
002700*    A SECOND TACKED ON THE END -- THIS SHOP HAS NEVER NEEDED
002800*    THAT MUCH PRECISION SO ONLY THE FIRST 6 DIGITS ARE KEPT.
002900     ACCEPT WS-TODAY-YYMMDD   FROM DATE.
003000     ACCEPT WS-TODAY-HHMMSSHH FROM TIME.
003100     MOVE WS-TODAY-HHMMSSHH (1:6) TO WS-TODAY-HHMMSS.
003200
003300*    THE Y2K WINDOWING RULE (TICKET CM-1228) -- ACCEPT FROM
003400*    DATE ONLY EVER GIVES A 2-DIGIT YEAR ON THIS COMPILER, SO
003500*    THE CENTURY HAS TO BE GUESSED.  ANYTHING BEFORE '50' IS
003600*    TREATED AS 20XX, EVERYTHING ELSE AS 19XX.  COASTMART HAS
003700*    NO COUPON DATA FROM BEFORE 1950 SO THIS HOLDS FOR NOW.
003800     IF WS-TODAY-YY-OF-YYMMDD LESS THAN 50
003900        MOVE 20 TO WS-TODAY-CENTURY
004000     ELSE
004100        MOVE 19 TO WS-TODAY-CENTURY.
004200
004300*    ASSEMBLE THE 8-DIGIT CENTURY-QUALIFIED DATE AND STAMP THE
004400*    CALLER'S OWN WS-RUN-DATE-TIME (FROM wscase01.cbl) AS WELL
004500*    AS THE LOCAL GDTV- WORK FIELDS SO EITHER NAME WORKS.
004600     MOVE WS-TODAY-CENTURY  TO GDTV-TODAY-DATE (1:2).
004700     MOVE WS-TODAY-YYMMDD   TO GDTV-TODAY-DATE (3:6).
004800     MOVE WS-TODAY-HHMMSS   TO GDTV-TODAY-TIME.
004900     MOVE GDTV-TODAY-DATE   TO WS-RUN-DATE.
005000     MOVE GDTV-TODAY-TIME   TO WS-RUN-TIME.
005100     MOVE WS-RUN-DATE-TIME  TO GDTV-RUN-DATE-TIME.
005200*---------------------------------------------------------------
005300
005400*    EVERY PROGRAM'S FIRST AND LAST DISPLAY LINES -- LETS
005500*    OPERATIONS SEE IN THE SYSOUT WHICH PROGRAM RAN AND WHEN
005600*    WITHOUT HAVING TO GO LOOK AT THE JCL.
005700 DISPLAY-RUN-BANNER.
005800
005900     DISPLAY "=============================================".
006000     DISPLAY WS-PROGRAM-TITLE.
006100     DISPLAY "RUN DATE-TIME: " WS-RUN-DATE-TIME.
006200     DISPLAY "=============================================".
006300*---------------------------------------------------------------
006400
006500*    THE ONE PLACE EVERY PROGRAM IN THE SYSTEM STOPS COLD.
006600*    CALLED AS "PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT"
006700*    SO THE RANGE READS AS ONE UNIT AT EVERY CALL SITE -- THE
006800*    CALLER MOVES ITS OWN TEXT INTO WS-ABEND-REASON FIRST.
006900 ABEND-THIS-RUN.
007000
007100     DISPLAY "*** " WS-PROGRAM-TITLE " ABENDED ***".
007200*    A CALLER THAT FORGOT TO SET WS-ABEND-REASON (IT COMES IN
007300*    BLANK FROM WORKING-STORAGE) SKIPS STRAIGHT PAST THE REASON
007400*    LINE RATHER THAN DISPLAYING A BLANK "*** " TO SYSOUT.
007500     IF WS-ABEND-REASON EQUAL SPACES
007600        GO TO ABEND-THIS-RUN-SET-CODE.
007700     DISPLAY "*** " WS-ABEND-REASON.
007800*---------------------------------------------------------------
007900 ABEND-THIS-RUN-SET-CODE.
008000     MOVE 16 TO RETURN-CODE.
008100*---------------------------------------------------------------
008200 ABEND-THIS-RUN-EXIT.
008300     STOP RUN.
