000100*===============================================================
000200*    FDCPNMNT.CBL
000300*    Record layout for the coupon maintenance transaction
000400*    file.  MNT-ACTION-CODE selects ADD / UPD / DEL / SDL
000500*    (SDL = soft delete, sets the active flag off rather
000600*    than removing the record).  The remaining fields carry
000700*    whichever values the action supplies; UPD replaces only
000800*    the fields that are non-blank/non-zero on the transaction.
000900*---------------------------------------------------------------
001000*    1994-08-30  MJP  ORIGINAL
001100*    1999-01-07  DKO  Y2K -- ADDED SDL SOFT-DELETE ACTION CODE
001200*===============================================================
001300 FD  COUPON-MAINT-TRANS
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  COUPON-MAINT-TRANS-RECORD.
001700*        ON AN ADD, MNT-COUPON-ID IS SUPPLIED BY THE FEED; ON
001800*        UPD/DEL/SDL IT IS THE LOOKUP KEY INTO CPN-TABLE.
001900     05  MNT-ACTION-CODE            PIC X(03).
002000         88  MNT-IS-ADD              VALUE "ADD".
002100         88  MNT-IS-UPD              VALUE "UPD".
002200         88  MNT-IS-DEL              VALUE "DEL".
002300         88  MNT-IS-SOFT-DEL         VALUE "SDL".
002400     05  MNT-COUPON-ID              PIC 9(09).
002500     05  MNT-COUPON-TYPE            PIC X(12).
002600*        ON UPD, A ZERO/SPACE IN ANY OF THESE THREE MEANS
002700*        "LEAVE THIS FIELD ALONE" -- SEE APPLY-UPD-FIELDS IN
002800*        coupon-master-maintenance.cob.
002900     05  MNT-RULE-PARMS.
003000         10  MNT-THRESHOLD-AMT      PIC 9(07)V99.
003100         10  MNT-DISCOUNT-PCT       PIC 9(03)V99.
003200         10  MNT-PRODUCT-ID         PIC 9(09).
003300     05  MNT-ACTIVE-FLAG            PIC X(01).
003400*        ZERO MEANS "NEVER EXPIRES", SAME CONVENTION AS
003500*        CPM-EXPIRATION-TS ON THE MASTER RECORD.
003600     05  MNT-EXPIRATION-TS          PIC 9(14).
003700     05  MNT-EXPIRATION-TS-SPLIT REDEFINES MNT-EXPIRATION-TS.
003800         10  MNT-EXPIRATION-DATE    PIC 9(08).
003900         10  MNT-EXPIRATION-TIME    PIC 9(06).
004000     05  FILLER                     PIC X(08).
