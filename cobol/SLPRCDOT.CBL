000100*===============================================================
000200*    SLPRCDOT.CBL
000300*    FILE-CONTROL entry for the priced-cart output file --
000400*    one record written per cart processed.
000500*---------------------------------------------------------------
000600*    1991-06-04  RDH  ORIGINAL
000700*===============================================================
000800     SELECT PRICED-CART-OUT
000900            ASSIGN TO "PRCDOUT"
001000            ORGANIZATION IS SEQUENTIAL
001100            ACCESS MODE IS SEQUENTIAL
001200            FILE STATUS IS WS-PRCDOUT-STATUS.
