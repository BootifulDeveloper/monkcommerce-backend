000100*===============================================================
000200*    PLCOUPON.CBL
000300*    Common coupon-formatting paragraph shared by the listing
000400*    and expiring-soon report programs.  Moves a coupon master
000500*    record into the caller's DETAIL-1 print line and edits
000600*    the money/date fields for display.
000700*---------------------------------------------------------------
000800*    1994-08-30  MJP  ORIGINAL
000900*---------------------------------------------------------------
001000 MOVE-COUPON-TO-DETAIL-LINE.
001100
001200*    IDENTITY AND TYPE FIRST -- BOTH CALLERS PRINT THESE THE
001300*    SAME WAY REGARDLESS OF WHICH RULE GROUP APPLIES BELOW.
001400     MOVE CPM-COUPON-ID     TO D-COUPON-ID.
001500     MOVE CPM-COUPON-TYPE   TO D-COUPON-TYPE.
001600     MOVE CPM-ACTIVE-FLAG   TO D-ACTIVE-FLAG.
001700
001800*    D-RULE-AMOUNT AND D-RULE-PRODUCT-ID REDEFINE THE SAME PRINT
001900*    COLUMNS -- A PRODUCT-WISE ROW SHOWS THE PRODUCT-ID THERE
002000*    INSTEAD OF THE DOLLAR THRESHOLD.  BXGY ROWS FALL INTO THE
002100*    ELSE AND PRINT ZEROS, SINCE NEITHER CALLER PRICES THAT TYPE.
002200     IF CPM-TYPE-CART-WISE
002300        MOVE CPM-THRESHOLD-AMT TO D-RULE-AMOUNT
002400     ELSE
002500        IF CPM-TYPE-PRODUCT-WISE
002600           MOVE CPM-PRODUCT-ID TO D-RULE-PRODUCT-ID
002700        ELSE
002800           MOVE ZEROS TO D-RULE-AMOUNT.
002900
003000     MOVE CPM-DISCOUNT-PCT  TO D-DISCOUNT-PCT.
003100
003200*    ZERO EXPIRATION-TS PRINTS AS A WORD, NOT AS A DATE OF
003300*    00000000 -- THE SAME "NEVER EXPIRES" RULE BOTH CALLING
003400*    REPORTS APPLY, KEPT HERE ONCE INSTEAD OF TWICE.
003500     IF CPM-EXPIRATION-TS EQUAL ZEROS
003600        MOVE "NEVER EXPIRES" TO D-EXPIRATION-DISPLAY
003700     ELSE
003800        MOVE CPM-EXPIRATION-DATE TO D-EXPIRATION-DATE.
