000100*===============================================================
000200*    wscase01.cbl
000300*    Working storage shared by every program in the coupon
000400*    batch system: the run date-time stamp, the file-status
000500*    fields used by every SELECT, and the COMP counters each
000600*    program rolls into its own end-of-run totals.
000700*---------------------------------------------------------------
000800*    1987-02-11  RDH  ORIGINAL (OPERATOR-PROMPT SWITCHES)
000900*    1994-08-30  MJP  STRIPPED DOWN FOR THE COUPON BATCH RUNS --
001000*                     NO MORE OPERATOR SWITCHES, JUST RUN-TIME
001100*                     CONTROL FIELDS SHARED ACROSS PROGRAMS
001200*===============================================================
001300*    WS-RUN-DATE-TIME HOLDS THE 14-DIGIT CCYYMMDDHHMMSS STAMP
001400*    EVERY PROGRAM STAMPS ONTO CREATED-TS/UPDATED-TS/EXPIRATION
001500*    COMPARES -- SEE GET-RUN-DATE-TIME IN PLGENERAL.CBL FOR HOW
001600*    IT GETS FILLED IN.  THE SPLIT VIEW BELOW IS FOR DISPLAY AND
001700*    FOR PROGRAMS THAT ONLY CARE ABOUT THE DATE HALF.
001800 01  WS-RUN-DATE-TIME               PIC 9(14).
001900 01  WS-RUN-DATE-TIME-SPLIT REDEFINES WS-RUN-DATE-TIME.
002000     05  WS-RUN-DATE                PIC 9(08).
002100     05  WS-RUN-TIME                PIC 9(06).
002200
002300*    ONE STATUS BYTE-PAIR PER FILE THIS SYSTEM KNOWS ABOUT --
002400*    EVERY SELECT'S FILE STATUS CLAUSE POINTS AT ONE OF THESE.
002500*    "00" IS OK, "10" IS AT-END ON A SEQUENTIAL READ.  PROGRAMS
002600*    THAT DO NOT OPEN A PARTICULAR FILE SIMPLY DO NOT COPY-
002700*    REFERENCE THAT FILE'S 88-LEVEL, THEY STILL GET THE BYTES.
002800 01  WS-FILE-STATUSES.
002900*        COUPON-MASTER
003000     05  WS-CPNMST-STATUS           PIC X(02) VALUE "00".
003100         88  WS-CPNMST-OK            VALUE "00".
003200         88  WS-CPNMST-EOF           VALUE "10".
003300*        COUPON-CONTROL (THE ONE-RECORD ID COUNTER)
003400     05  WS-CPNCTL-STATUS           PIC X(02) VALUE "00".
003500         88  WS-CPNCTL-OK            VALUE "00".
003600*        COUPON-MAINT-TRANS (ADD/UPD/DEL FEED)
003700     05  WS-CPNMNT-STATUS           PIC X(02) VALUE "00".
003800         88  WS-CPNMNT-OK            VALUE "00".
003900         88  WS-CPNMNT-EOF           VALUE "10".
004000*        CART-TRANS (THE NIGHTLY CART FEED)
004100     05  WS-CARTTRN-STATUS          PIC X(02) VALUE "00".
004200         88  WS-CARTTRN-OK           VALUE "00".
004300         88  WS-CARTTRN-EOF          VALUE "10".
004400*        PRICED-CART-OUT
004500     05  WS-PRCDOUT-STATUS          PIC X(02) VALUE "00".
004600         88  WS-PRCDOUT-OK           VALUE "00".
004700*        COUPON-SELECT-CTL (LISTING PARM CARD)
004800     05  WS-CPNSEL-STATUS           PIC X(02) VALUE "00".
004900         88  WS-CPNSEL-OK            VALUE "00".
005000*        EXPIRING-SELECT-CTL (EXPIRING-SOON PARM CARD)
005100     05  WS-EXPSEL-STATUS           PIC X(02) VALUE "00".
005200         88  WS-EXPSEL-OK            VALUE "00".
005300     05  FILLER                     PIC X(06) VALUE SPACES.
005400
005500*    SIMPLE RUN COUNTERS -- EVERY PROGRAM ADDS INTO ITS OWN
005600*    COPY OF THESE AS IT READS/WRITES/REJECTS RECORDS, THEN
005700*    DISPLAYS THEM ON ITS RUN-END BANNER.  KEPT HERE INSTEAD
005800*    OF 77-LEVELS SO A FUTURE PROGRAM CAN MOVE THE WHOLE GROUP
005900*    IN ONE SHOT IF SOMEBODY EVER WANTS A COMBINED TOTALS CARD.
006000 01  WS-RUN-COUNTERS.
006100     05  WS-RECS-READ-CT            PIC 9(07) COMP.
006200     05  WS-RECS-WRITTEN-CT         PIC 9(07) COMP.
006300     05  WS-REJECT-CT               PIC 9(07) COMP.
006400     05  FILLER                     PIC X(04) VALUE SPACES.
