000100*===============================================================
000200*    READ-CART-TRANS-NEXT.CBL
000300*    Read-next-with-AT-END paragraph for the cart transaction
000400*    file.
000500*---------------------------------------------------------------
000600*    1991-06-04  RDH  ORIGINAL
000700*===============================================================
000800 READ-CART-TRANS-NEXT-RECORD.
000900
001000     READ CART-TRANS NEXT RECORD
001100          AT END
001200             MOVE "Y" TO W-END-OF-FILE.
001300
001400     IF NOT END-OF-FILE
001500        ADD 1 TO WS-RECS-READ-CT.
