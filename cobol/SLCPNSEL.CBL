000100*===============================================================
000200*    SLCPNSEL.CBL
000300*    FILE-CONTROL entry for the coupon-listing selection-
000400*    control file -- one parameter record read at the top of
000500*    coupon-master-listing.cob telling the run which of the
000600*    inquiry predicates to apply this time.  Modelled on the
000700*    one-record CPNCTL idiom, except this one is a plain
000800*    sequential parm card, not an indexed file -- nothing
000900*    ever rewrites it.
001000*---------------------------------------------------------------
001100*    1994-09-14  MJP  ORIGINAL
001200*===============================================================
001300     SELECT COUPON-SELECT-CTL
001400            ASSIGN TO "CPNSEL"
001500            ORGANIZATION IS SEQUENTIAL
001600            ACCESS MODE IS SEQUENTIAL
001700            FILE STATUS IS WS-CPNSEL-STATUS.
