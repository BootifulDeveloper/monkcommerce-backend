000100*===============================================================
000200*    SLCPNCTL.CBL
000300*    FILE-CONTROL entry for the coupon-control file -- one
000400*    record holding the last coupon id assigned, read and
000500*    rewritten in place each time a coupon is added.
000600*---------------------------------------------------------------
000700*    1987-02-11  RDH  ORIGINAL (AS SLCONTRL.CBL)
000800*    1994-08-30  MJP  RENAMED FOR THE COUPON SYSTEM
000900*===============================================================
001000     SELECT COUPON-CONTROL
001100            ASSIGN TO "CPNCTL"
001200            ORGANIZATION IS INDEXED
001300            ACCESS MODE IS RANDOM
001400            RECORD KEY IS CTL-KEY
001500            FILE STATUS IS WS-CPNCTL-STATUS.
