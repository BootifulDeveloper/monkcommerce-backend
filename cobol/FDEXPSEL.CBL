000100*===============================================================
000200*    FDEXPSEL.CBL
000300*    Record layout for the expiring-soon parm card.
000400*---------------------------------------------------------------
000500*    1996-03-12  RDH  ORIGINAL
000600*===============================================================
000700 FD  EXPIRING-SELECT-CTL
000800     LABEL RECORDS ARE STANDARD.
000900
001000 01  EXPIRING-SELECT-RECORD.
001100     05  EXP-WINDOW-DAYS            PIC 9(05).
001200     05  FILLER                     PIC X(75).
