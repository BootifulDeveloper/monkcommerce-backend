000100*===============================================================
000200*    SLCPNMST.CBL
000300*    FILE-CONTROL entry for the coupon master file.
000400*    Accessed by full sequential scan only -- there is no
000500*    indexed access to this file.  Programs that need a
000600*    record by COUPON-ID load the whole file into a table
000700*    and SEARCH it (see PL-SEARCH-COUPON-TABLE.CBL).
000800*---------------------------------------------------------------
000900*    1987-02-11  RDH  ORIGINAL (AS SLCONTRL.CBL, CONTROL FILE)
001000*    1994-08-30  MJP  SPLIT OFF AS ITS OWN COUPON MASTER SELECT
001100*===============================================================
001200     SELECT COUPON-MASTER
001300            ASSIGN TO "CPNMST"
001400            ORGANIZATION IS SEQUENTIAL
001500            ACCESS MODE IS SEQUENTIAL
001600            FILE STATUS IS WS-CPNMST-STATUS.
