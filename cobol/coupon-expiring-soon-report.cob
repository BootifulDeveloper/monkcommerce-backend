000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    coupon-expiring-soon-report.
000300 AUTHOR.        R D HALVERSON.
000400 INSTALLATION.  COASTMART MERCHANDISING CORP - DATA CENTER.
000500 DATE-WRITTEN.  JUNE 1991.
000600 DATE-COMPILED.
000700 SECURITY.      COASTMART INTERNAL USE ONLY.
000800*===============================================================
000900*    CHANGE LOG
001000*---------------------------------------------------------------
001100*    1991-06-04  RDH  ORIGINAL.  A PLAIN FULL-SCAN PRINT OF
001200*                     COUPON-MASTER, NO SELECTION AND NO SORT --
001300*                     JUST A NIGHTLY "WHAT'S ON FILE" DUMP RUN
001400*                     ALONGSIDE THE OTHER NIGHTLY LISTINGS.
001500*    1996-03-12  RDH  REWORKED INTO THE EXPIRING-SOON WINDOW
001600*                     REPORT MERCHANDISING ASKED FOR -- A WAY
001700*                     TO SEE WHAT WAS ABOUT TO LAPSE WITHOUT
001800*                     RUNNING THE FULL LISTING AND READING IT
001900*                     BY EYE.  ADDED THE SAME SORT + WINDOW-
002000*                     FILTER SHAPE THE SHOP HAS ALWAYS USED,
002100*                     SORTED ON EXPIRATION-TS INSTEAD OF
002200*                     WHATEVER OLDER REPORTS SORTED ON
002300*                     (TICKET CM-1894).
002400*    1999-01-07  DKO  Y2K -- WINDOW COMPARE NOW AGAINST THE
002500*                     14-DIGIT RUN-DATE-TIME, AND
002600*                     ADD-ONE-DAY-TO-WORK-DATE WIDENED TO A
002700*                     4-DIGIT YEAR (TICKET CM-1228).
002800*    2003-05-19  TLW  ADDED THE RUN TOTAL LINE -- MERCHANDISING
002900*                     KEPT ASKING HOW MANY CAME OUT (TICKET
003000*                     CM-2041).
003100*===============================================================
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000     COPY "SLEXPSEL.CBL".
004100     COPY "SLCPNMST.CBL".
004200
004300     SELECT PRINTER-FILE
004400            ASSIGN TO "CPNEXPRPT"
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600
004700     SELECT WORK-FILE
004800            ASSIGN TO "work-file"
004900            ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT SORT-FILE
005200            ASSIGN TO "sort-file.tmp".
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700     COPY "FDEXPSEL.CBL".
005800     COPY "FDCPNMST.CBL".
005900
006000     FD  PRINTER-FILE
006100         LABEL RECORDS ARE OMITTED.
006200     01  PRINTER-RECORD                PIC X(80).
006300
006400     FD  WORK-FILE
006500         LABEL RECORDS ARE STANDARD.
006600     01  WORK-RECORD.
006700         05  WRK-COUPON-ID              PIC 9(09).
006800*        SAME FIELD LIST AS FDCPNMST.CBL'S COUPON-MASTER-RECORD,
006900*        CARRIED OVER UNCHANGED BY THE SORT -- THE SORT ONLY
007000*        RESEQUENCES, IT NEVER TRANSFORMS A FIELD.
007100         05  WRK-COUPON-TYPE            PIC X(12).
007200             88  WRK-TYPE-CART-WISE      VALUE "CART-WISE   ".
007300             88  WRK-TYPE-PRODUCT-WISE   VALUE "PRODUCT-WISE".
007400         05  WRK-THRESHOLD-AMT          PIC 9(07)V99.
007500         05  WRK-DISCOUNT-PCT           PIC 9(03)V99.
007600         05  WRK-PRODUCT-ID             PIC 9(09).
007700         05  WRK-ACTIVE-FLAG            PIC X(01).
007800             88  WRK-IS-ACTIVE           VALUE "Y".
007900         05  WRK-EXPIRATION-TS          PIC 9(14).
008000         05  WRK-EXPIRATION-TS-SPLIT REDEFINES
008100             WRK-EXPIRATION-TS.
008200             10  WRK-EXPIRATION-DATE    PIC 9(08).
008300             10  WRK-EXPIRATION-TIME    PIC 9(06).
008400         05  WRK-CREATED-TS             PIC 9(14).
008500         05  WRK-UPDATED-TS             PIC 9(14).
008600         05  FILLER                     PIC X(03).
008700
008800*    SORT WORK RECORD -- SAME SHAPE AS COUPON-MASTER-RECORD,
008900*    CARRIED THROUGH THE SORT UNCHANGED SO WORK-RECORD CAN MOVE
009000*    STRAIGHT ACROSS FROM IT FIELD FOR FIELD.
009100     SD  SORT-FILE.
009200     01  SORT-RECORD.
009300         05  SRT-COUPON-ID              PIC 9(09).
009400         05  SRT-COUPON-TYPE            PIC X(12).
009500         05  SRT-THRESHOLD-AMT          PIC 9(07)V99.
009600         05  SRT-DISCOUNT-PCT           PIC 9(03)V99.
009700         05  SRT-PRODUCT-ID             PIC 9(09).
009800         05  SRT-ACTIVE-FLAG            PIC X(01).
009900         05  SRT-EXPIRATION-TS          PIC 9(14).
010000         05  SRT-CREATED-TS             PIC 9(14).
010100         05  SRT-UPDATED-TS             PIC 9(14).
010200         05  FILLER                     PIC X(03).
010300
010400 WORKING-STORAGE SECTION.
010500
010600     COPY "wscase01.cbl".
010700     COPY "cpnrundt.cbl".
010800
010900 01  WS-PROGRAM-TITLE               PIC X(40)
011000         VALUE "COUPON-EXPIRING-SOON-REPORT".
011100 01  WS-ABEND-REASON                PIC X(60).
011200*    ONE-LINE REASON TEXT MOVED BEFORE EVERY PERFORM OF
011300*    ABEND-THIS-RUN (PLGENERAL.CBL) BELOW -- THE OPERATOR SEES
011400*    THIS LINE ON THE ABEND MESSAGE, SO IT HAS TO SAY SOMETHING
011500*    USEFUL WITHOUT LOOKING AT THE SOURCE.
011600
011700*    REPORT LAYOUT -- PAGE TITLE LINE, PAGE-NUMBER BUMPED BY
011800*    PRINT-HEADINGS (PLPRINT.CBL) EVERY TIME A PAGE STARTS.
011900 01  TITLE.
012000     05  FILLER                     PIC X(20) VALUE SPACES.
012100     05  FILLER                     PIC X(34)
012200         VALUE "COUPONS EXPIRING WITHIN N DAYS".
012300     05  FILLER                     PIC X(15) VALUE SPACES.
012400     05  FILLER                     PIC X(05) VALUE "PAGE:".
012500*        BUMPED BY ONE EACH TIME PRINT-HEADINGS (PLPRINT.CBL)
012600*        STARTS A NEW PAGE.
012700     05  PAGE-NUMBER                PIC 9(04) VALUE 0.
012800
012900*    COLUMN CAPTIONS FOR THE DETAIL-1 LINES BELOW.
013000 01  HEADING-1.
013100     05  FILLER                     PIC X(09) VALUE "COUPON-ID".
013200     05  FILLER                     PIC X(03) VALUE SPACES.
013300     05  FILLER                     PIC X(12) VALUE "COUPON-TYPE".
013400     05  FILLER                     PIC X(03) VALUE SPACES.
013500     05  FILLER                     PIC X(10) VALUE "PCT".
013600     05  FILLER                     PIC X(03) VALUE SPACES.
013700     05  FILLER                     PIC X(10) VALUE "EXPIRES".
013800
013900*    UNDERSCORE RULE PRINTED DIRECTLY BENEATH HEADING-1.
014000 01  HEADING-2.
014100     05  FILLER                     PIC X(09) VALUE "=========".
014200     05  FILLER                     PIC X(03) VALUE SPACES.
014300     05  FILLER                     PIC X(12)
014400         VALUE "============".
014500     05  FILLER                     PIC X(03) VALUE SPACES.
014600     05  FILLER                     PIC X(10) VALUE "==========".
014700     05  FILLER                     PIC X(03) VALUE SPACES.
014800     05  FILLER                     PIC X(10) VALUE "==========".
014900
015000*    ONE LINE PER COUPON FALLING INSIDE THE EXPIRING-SOON WINDOW
015100*    -- PRINTED IN EXPIRATION-TS ORDER SINCE THE SORT ALREADY
015200*    LAID THE WORK FILE OUT THAT WAY.
015300 01  DETAIL-1.
015400     05  D-WORK-COUPON-ID           PIC ZZZZZZZZ9.
015500     05  FILLER                     PIC X(04) VALUE SPACES.
015600     05  D-WORK-COUPON-TYPE         PIC X(12).
015700     05  FILLER                     PIC X(04) VALUE SPACES.
015800     05  D-WORK-DISCOUNT-PCT        PIC ZZ9.99.
015900*        SAME "PCT" CAPTION COVERS BOTH COUPON TYPES -- PRINTED
016000*        ZERO-FILLED FOR A BXGY ROW SINCE IT CARRIES NO DISCOUNT
016100*        PERCENT OF ITS OWN.
016200     05  FILLER                     PIC X(05) VALUE SPACES.
016300     05  D-WORK-EXPIRATION-DATE     PIC 9999/99/99.
016400
016500*    RUN-TOTAL LINE (TICKET CM-2041) PRINTED ONCE AT THE BOTTOM
016600*    OF THE LISTING -- REPEATS THE WINDOW SIZE ALONGSIDE THE
016700*    COUNT SO THE TWO NUMBERS ARE NEVER READ OUT OF CONTEXT.
016800 01  CONTROL-BREAK.
016900     05  FILLER                     PIC X(04) VALUE SPACES.
017000     05  FILLER                     PIC X(25)
017100         VALUE "TOTAL EXPIRING WITHIN ".
017200     05  D-CB-WINDOW-DAYS           PIC ZZZZ9.
017300*        RESTATES THE PARM CARD'S OWN EXP-WINDOW-DAYS RIGHT ON
017400*        THE TOTAL LINE SO THE COUNT IS NEVER READ WITHOUT
017500*        ALSO SHOWING WHAT WINDOW IT WAS COUNTED OVER.
017600     05  FILLER                     PIC X(06) VALUE " DAYS:".
017700     05  D-CB-COUNT                 PIC ZZZ,ZZ9.
017800
017900*    WORK-FILE EOF SWITCH, SET BY READ-WORK-NEXT-RECORD.
018000 01  W-END-OF-FILE                  PIC X VALUE "N".
018100     88  END-OF-FILE               VALUE "Y".
018200
018300*    30 LINES TO A PAGE, SAME AS THE REST OF THE COUPON REPORTS.
018400 01  W-PRINTED-LINES                PIC 99.
018500     88  PAGE-FULL                 VALUE 30 THROUGH 99.
018600
018700*    TICKET CM-2041 -- DRIVES THE RUN-TOTAL CONTROL-BREAK LINE.
018800 77  W-TOTAL-EXPIRING-CT            PIC 9(07) COMP VALUE ZERO.
018900
019000*    SCRATCH FIELDS FOR THE HAND-ROLLED CALENDAR MATH IN
019100*    COMPUTE-WINDOW-END-TS AND ADD-ONE-DAY-TO-WORK-DATE BELOW --
019200*    NONE OF THESE CARRY ANY MEANING OUTSIDE THAT ONE COMPUTATION.
019300 77  W-WORK-YEAR                    PIC 9(04) COMP.
019400 77  W-WORK-MONTH                   PIC 9(02) COMP.
019500 77  W-WORK-DAY                     PIC 9(02) COMP.
019600 77  W-DAYS-IN-WORK-MONTH           PIC 9(02) COMP.
019700 77  W-DAYS-REMAINING               PIC 9(05) COMP.
019800 77  W-DIV-QUOT                     PIC 9(07) COMP.
019900 77  W-DIV-REM                      PIC 9(04) COMP.
020000 01  W-YEAR-IS-LEAP                 PIC X VALUE "N".
020100     88  YEAR-IS-LEAP               VALUE "Y".
020200
020300*    ORDINARY (NON-LEAP) DAY COUNT FOR EACH OF THE 12 MONTHS, ONE
020400*    PIC 9(02) ENTRY PER MONTH -- SEE
020500*    DETERMINE-DAYS-IN-WORK-MONTH FOR THE FEBRUARY LEAP-YEAR BUMP.
020600 01  DAYS-IN-MONTH-TABLE            PIC X(24)
020700         VALUE "312831303130313130313031".
020800 01  DAYS-IN-MONTH-TABLE-R REDEFINES DAYS-IN-MONTH-TABLE.
020900     05  DIM-ENTRY OCCURS 12 TIMES  PIC 9(02).
021000
021100*    FAR EDGE OF THE EXPIRING-SOON WINDOW, BUILT ONCE BY
021200*    COMPUTE-WINDOW-END-TS AND COMPARED AGAINST FOR EVERY RECORD.
021300 01  W-WINDOW-END-TS                PIC 9(14).
021400 01  W-WINDOW-END-TS-SPLIT REDEFINES W-WINDOW-END-TS.
021500     05  W-WINDOW-END-DATE          PIC 9(08).
021600     05  W-WINDOW-END-TIME          PIC 9(06).
021700
021800 PROCEDURE DIVISION.
021900
022000*===============================================================
022100*    ONE PARM RECORD (EXPIRING-SELECT-CTL) DRIVES THE WHOLE RUN
022200*    -- IT CARRIES EXP-WINDOW-DAYS, THE NUMBER OF DAYS AHEAD
022300*    MERCHANDISING WANTS TO LOOK.  THE SORT THEN LAYS THE WHOLE
022400*    COUPON-MASTER OUT BY EXPIRATION-TS SO THE WINDOW CAN BE
022500*    READ OFF AS A SIMPLE SKIP-UNTIL-QUALIFIES LOOP RATHER THAN
022600*    A TABLE SEARCH (TICKET CM-1894 -- SEE THE CHANGE LOG).
022700*===============================================================
022800 MAIN-PROCESS.
022900
023000     PERFORM GET-RUN-DATE-TIME.
023100     PERFORM DISPLAY-RUN-BANNER.
023200
023300     OPEN INPUT EXPIRING-SELECT-CTL.
023400     IF NOT WS-EXPSEL-OK
023500        MOVE "UNABLE TO OPEN EXPIRING-SELECT-CTL" TO
023600             WS-ABEND-REASON
023700        PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT.
023800
023900*    THE PARM FILE IS ONE RECORD, NOT A DECK -- A MISSING OR
024000*    EMPTY PARM FILE ABENDS RATHER THAN RUNNING WITH SOME
024100*    DEFAULT WINDOW, SINCE A SILENT DEFAULT HERE WOULD MEAN
024200*    MERCHANDISING GETS A WINDOW NOBODY ASKED FOR.
024300     READ EXPIRING-SELECT-CTL RECORD
024400          AT END
024500             MOVE "NO EXPIRING-SOON PARM RECORD SUPPLIED" TO
024600                  WS-ABEND-REASON
024700             PERFORM ABEND-THIS-RUN THRU ABEND-THIS-RUN-EXIT.
024800
024900     CLOSE EXPIRING-SELECT-CTL.
025000
025100*    W-WINDOW-END-TS IS TODAY PLUS EXP-WINDOW-DAYS, AT ONE
025200*    SECOND BEFORE MIDNIGHT -- SO A COUPON EXPIRING ANY TIME ON
025300*    THE LAST DAY OF THE WINDOW STILL QUALIFIES.
025400     PERFORM COMPUTE-WINDOW-END-TS.
025500
025600*    SORTS THE WHOLE MASTER FILE BY EXPIRATION-TS ASCENDING --
025700*    COUPON-MASTER ITSELF CARRIES NO PARTICULAR ORDER, SO THIS
025800*    IS THE SAME SORT/WORK-FILE SHAPE THE SHOP HAS ALWAYS USED
025900*    FOR A DATE-WINDOW REPORT (TICKET CM-1894).
026000     SORT SORT-FILE
026100          ON ASCENDING KEY SRT-EXPIRATION-TS
026200          USING COUPON-MASTER
026300          GIVING WORK-FILE.
026400
026500*    I-O, NOT INPUT -- THE GIVING CLAUSE ABOVE LEFT WORK-FILE
026600*    POSITIONED AT ITS START, BUT THE SAME SELECT IS ALSO USED
026700*    AS A PLAIN OUTPUT FILE ON A DIFFERENT RUN SHAPE ELSEWHERE
026800*    IN THE SHOP, SO I-O IS THE HOUSE HABIT FOR A SORT-FED FILE.
026900     OPEN I-O WORK-FILE.
027000     OPEN OUTPUT PRINTER-FILE.
027100
027200     MOVE 0 TO PAGE-NUMBER.
027300     MOVE "N" TO W-END-OF-FILE.
027400
027500     PERFORM PRINT-HEADINGS.
027600
027700*    SKIP PAST EVERYTHING SORTED-IN-FRONT THAT DOES NOT BELONG
027800*    IN THE WINDOW -- INACTIVE COUPONS, COUPONS THAT NEVER
027900*    EXPIRE (ZEROS), ONES THAT HAVE ALREADY LAPSED, AND ONES
028000*    TOO FAR OUT TO MATTER YET.  BECAUSE THE FILE IS SORTED ON
028100*    EXPIRATION-TS, ONCE A QUALIFYING RECORD IS FOUND EVERY
028200*    RECORD AFTER THE WINDOW'S FAR EDGE CAN ONLY BE FARTHER
028300*    OUT STILL -- SEE PRINT-A-RECORD BELOW FOR WHERE THE LOOP
028400*    NATURALLY ENDS.
028500     PERFORM READ-WORK-NEXT-RECORD.
028600     PERFORM READ-WORK-NEXT-RECORD                                CM-1228
028700             UNTIL (WRK-IS-ACTIVE                                 CM-1228
028800                    AND WRK-EXPIRATION-TS NOT EQUAL ZEROS         CM-1228
028900                    AND WRK-EXPIRATION-TS NOT LESS                CM-1228
029000                        WS-RUN-DATE-TIME                          CM-1228
029100                    AND WRK-EXPIRATION-TS NOT GREATER             CM-1228
029200                        W-WINDOW-END-TS)                          CM-1228
029300                OR END-OF-FILE.
029400
029500*    A CLEAN "NOTHING QUALIFIES" RESULT IS NOT AN ERROR -- IT
029600*    MEANS NO COUPON IS ABOUT TO LAPSE, WHICH IS GOOD NEWS FOR
029700*    MERCHANDISING, NOT A SIGN THE RUN WENT WRONG.
029800     IF END-OF-FILE
029900        MOVE "NO COUPONS EXPIRING WITHIN THE WINDOW" TO
030000             PRINTER-RECORD
030100        WRITE PRINTER-RECORD BEFORE ADVANCING 1
030200     ELSE
030300        PERFORM PRINT-A-RECORD UNTIL END-OF-FILE.
030400
030500*    THE RUN-TOTAL LINE TICKET CM-2041 ADDED -- PRINTED ONCE AT
030600*    THE BOTTOM REGARDLESS OF HOW MANY QUALIFIED, INCLUDING
030700*    ZERO, SO THE COUNT IS ALWAYS THERE FOR WHOEVER IS READING
030800*    THE LISTING WITHOUT HAVING TO COUNT DETAIL LINES BY HAND.
030900     MOVE SPACES TO CONTROL-BREAK.                                CM-2041
031000     MOVE EXP-WINDOW-DAYS TO D-CB-WINDOW-DAYS.                    CM-2041
031100     MOVE W-TOTAL-EXPIRING-CT TO D-CB-COUNT.                      CM-2041
031200     MOVE SPACES TO PRINTER-RECORD.
031300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
031400     MOVE CONTROL-BREAK TO PRINTER-RECORD.                        CM-2041
031500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
031600
031700     PERFORM FINALIZE-PAGE.
031800
031900     CLOSE WORK-FILE.
032000     CLOSE PRINTER-FILE.
032100*    WORK-FILE IS A SCRATCH SORT OUTPUT, NOT A DELIVERABLE --
032200*    NOTHING DOWNSTREAM OF THIS RUN EVER OPENS IT AGAIN.
032300
032400     EXIT PROGRAM.
032500
032600     STOP RUN.
032700*---------------------------------------------------------------
032800
032900*    BUILDS W-WINDOW-END-TS BY WALKING THE RUN DATE FORWARD ONE
033000*    CALENDAR DAY AT A TIME, EXP-WINDOW-DAYS TIMES (TICKET
033100*    CM-1228) -- NO INTRINSIC FUNCTION ON THIS COMPILER DOES
033200*    CALENDAR MATH, SO THE SHOP HAS ALWAYS HAND-ROLLED IT A
033300*    DAY AT A TIME THROUGH DETERMINE-DAYS-IN-WORK-MONTH BELOW.
033400 COMPUTE-WINDOW-END-TS.                                           CM-1228
033500                                                                  CM-1228
033600     MOVE WS-RUN-DATE (1:4) TO W-WORK-YEAR.                       CM-1228
033700     MOVE WS-RUN-DATE (5:2) TO W-WORK-MONTH.                      CM-1228
033800     MOVE WS-RUN-DATE (7:2) TO W-WORK-DAY.                        CM-1228
033900     MOVE EXP-WINDOW-DAYS TO W-DAYS-REMAINING.                    CM-1228
034000
034100     PERFORM ADD-ONE-DAY-TO-WORK-DATE                             CM-1228
034200             W-DAYS-REMAINING TIMES.                              CM-1228
034300
034400     MOVE W-WORK-YEAR  TO W-WINDOW-END-DATE (1:4).
034500     MOVE W-WORK-MONTH TO W-WINDOW-END-DATE (5:2).
034600     MOVE W-WORK-DAY   TO W-WINDOW-END-DATE (7:2).
034700*    END OF DAY, NOT START -- A COUPON EXPIRING AT ANY TIME ON
034800*    THE LAST QUALIFYING DAY STILL HAS TO MAKE THE WINDOW.
034900     MOVE "235959"     TO W-WINDOW-END-TIME.
035000*---------------------------------------------------------------
035100
035200*    ONE DAY FORWARD -- ROLLS THE MONTH AND THEN THE YEAR WHEN
035300*    THE DAY COUNTER RUNS PAST THE END OF THE CURRENT MONTH.
035400*    CALLED ONCE PER DAY IN THE WINDOW RATHER THAN COMPUTED IN
035500*    ONE SHOT, SINCE THE NUMBER OF DAYS IN A MONTH DEPENDS ON
035600*    WHICH MONTH (AND WHICH YEAR, FOR FEBRUARY) YOU ARE IN.
035700 ADD-ONE-DAY-TO-WORK-DATE.
035800
035900     ADD 1 TO W-WORK-DAY.
036000     PERFORM DETERMINE-DAYS-IN-WORK-MONTH.
036100
036200     IF W-WORK-DAY > W-DAYS-IN-WORK-MONTH
036300        MOVE 1 TO W-WORK-DAY
036400        ADD 1 TO W-WORK-MONTH
036500        IF W-WORK-MONTH > 12
036600           MOVE 1 TO W-WORK-MONTH
036700           ADD 1 TO W-WORK-YEAR.
036800*---------------------------------------------------------------
036900
037000*    DAYS-IN-MONTH-TABLE HOLDS THE ORDINARY (NON-LEAP) COUNT
037100*    FOR EACH OF THE 12 MONTHS -- FEBRUARY IS BUMPED FROM 28 TO
037200*    29 HERE WHEN CHECK-WORK-YEAR-FOR-LEAP SAYS THE WORK YEAR
037300*    QUALIFIES.
037400 DETERMINE-DAYS-IN-WORK-MONTH.
037500
037600     MOVE DIM-ENTRY (W-WORK-MONTH) TO W-DAYS-IN-WORK-MONTH.
037700
037800     IF W-WORK-MONTH EQUAL 2
037900        PERFORM CHECK-WORK-YEAR-FOR-LEAP
038000        IF YEAR-IS-LEAP
038100           MOVE 29 TO W-DAYS-IN-WORK-MONTH.
038200*---------------------------------------------------------------
038300
038400*    THE STANDARD GREGORIAN LEAP-YEAR TEST, DONE WITH DIVIDE ...
038500*    REMAINDER SINCE THIS COMPILER HAS NO MOD FUNCTION: DIVISIBLE
038600*    BY 4 IS A LEAP YEAR UNLESS ALSO DIVISIBLE BY 100, IN WHICH
038700*    CASE IT IS NOT A LEAP YEAR UNLESS ALSO DIVISIBLE BY 400.
038800*    THIS RUN WILL STILL BE CORRECT WHEN 2100 COMES AROUND.
038900 CHECK-WORK-YEAR-FOR-LEAP.
039000
039100     MOVE "N" TO W-YEAR-IS-LEAP.
039200     DIVIDE W-WORK-YEAR BY 4 GIVING W-DIV-QUOT
039300            REMAINDER W-DIV-REM.
039400
039500     IF W-DIV-REM EQUAL ZERO
039600        MOVE "Y" TO W-YEAR-IS-LEAP
039700        DIVIDE W-WORK-YEAR BY 100 GIVING W-DIV-QUOT
039800               REMAINDER W-DIV-REM
039900        IF W-DIV-REM EQUAL ZERO
040000           MOVE "N" TO W-YEAR-IS-LEAP
040100           DIVIDE W-WORK-YEAR BY 400 GIVING W-DIV-QUOT
040200                  REMAINDER W-DIV-REM
040300           IF W-DIV-REM EQUAL ZERO
040400              MOVE "Y" TO W-YEAR-IS-LEAP.
040500*---------------------------------------------------------------
040600
040700*    ONE QUALIFYING COUPON, ONE DETAIL LINE -- THEN READS
040800*    FORWARD PAST ANYTHING ELSE THAT DOES NOT QUALIFY (THE
040900*    SAME FILTER MAIN-PROCESS RUNS BEFORE THE FIRST DETAIL
041000*    LINE) UNTIL EITHER THE NEXT QUALIFIER OR EOF IS REACHED.
041100 PRINT-A-RECORD.
041200
041300     IF PAGE-FULL
041400        PERFORM FINALIZE-PAGE
041500        PERFORM PRINT-HEADINGS.
041600
041700     MOVE WRK-COUPON-ID     TO D-WORK-COUPON-ID.
041800     MOVE WRK-COUPON-TYPE   TO D-WORK-COUPON-TYPE.
041900     MOVE WRK-DISCOUNT-PCT  TO D-WORK-DISCOUNT-PCT.
042000     MOVE WRK-EXPIRATION-DATE TO D-WORK-EXPIRATION-DATE.
042100
042200     ADD 1 TO W-TOTAL-EXPIRING-CT.
042300
042400     MOVE DETAIL-1 TO PRINTER-RECORD.
042500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
042600     ADD 1 TO W-PRINTED-LINES.
042700
042800     PERFORM READ-WORK-NEXT-RECORD.
042900     PERFORM READ-WORK-NEXT-RECORD                                CM-1228
043000             UNTIL (WRK-IS-ACTIVE                                 CM-1228
043100                    AND WRK-EXPIRATION-TS NOT EQUAL ZEROS         CM-1228
043200                    AND WRK-EXPIRATION-TS NOT LESS                CM-1228
043300                        WS-RUN-DATE-TIME                          CM-1228
043400                    AND WRK-EXPIRATION-TS NOT GREATER             CM-1228
043500                        W-WINDOW-END-TS)                          CM-1228
043600                OR END-OF-FILE.
043700*---------------------------------------------------------------
043800
043900*    THE SAME SKIP-AHEAD TEST AS THE ONE IN MAIN-PROCESS ABOVE,
044000*    REPEATED RATHER THAN FACTORED OUT INTO ITS OWN PARAGRAPH --
044100*    BOTH CALLERS NEED IT RIGHT AFTER THEIR OWN READ, AND A THIRD
044200*    PERFORM ... THRU WOULD BUY NOTHING OVER JUST REPEATING THE
044300*    FOUR-LINE CONDITION.
044400*    WS-RECS-READ-CT (FROM wscase01.cbl) COUNTS EVERY RECORD
044500*    PULLED OFF WORK-FILE, QUALIFYING OR NOT -- A SEPARATE
044600*    FIGURE FROM W-TOTAL-EXPIRING-CT, WHICH ONLY COUNTS THE
044700*    ONES THAT MADE THE LISTING.
044800 READ-WORK-NEXT-RECORD.
044900
045000     READ WORK-FILE NEXT RECORD
045100          AT END
045200             MOVE "Y" TO W-END-OF-FILE.
045300
045400     IF NOT END-OF-FILE
045500        ADD 1 TO WS-RECS-READ-CT.
045600*---------------------------------------------------------------
045700
045800     COPY "PLPRINT.CBL".
045900     COPY "PLGENERAL.CBL".
