000100*===============================================================
000200*    READ-COUPON-MAINT-NEXT.CBL
000300*    Read-next-with-AT-END paragraph for the maintenance
000400*    transaction file, same shape as every other read-next
000500*    copybook this shop has ever written.
000600*---------------------------------------------------------------
000700*    1994-08-30  MJP  ORIGINAL
000800*===============================================================
000900 READ-COUPON-MAINT-NEXT-RECORD.
001000
001100     READ COUPON-MAINT-TRANS NEXT RECORD
001200          AT END
001300             MOVE "Y" TO W-END-OF-FILE.
001400
001500     IF NOT END-OF-FILE
001600        ADD 1 TO WS-RECS-READ-CT.
