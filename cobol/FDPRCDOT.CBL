000100*===============================================================
000200*    FDPRCDOT.CBL
000300*    Record layout for the priced-cart output file.
000400*---------------------------------------------------------------
000500*    1991-06-04  RDH  ORIGINAL
000600*===============================================================
000700 FD  PRICED-CART-OUT
000800     LABEL RECORDS ARE STANDARD.
000900
001000*    ONE RECORD PER CART OFF CART-TRANS, WRITTEN BY
001100*    cart-pricing-run.cob'S WRITE-PRICED-CART-RECORD PARAGRAPH
001200*    FOR THE POS SYSTEM TO PICK UP.
001300 01  PRICED-CART-OUT-RECORD.
001400     05  PCO-CART-ID                PIC 9(09).
001500     05  PCO-APPLIED-COUPON-ID      PIC 9(09).
001600*        THE FIVE STATUS CODES THE POS SYSTEM UNDERSTANDS --
001700*        SEE APPLY-REQUESTED-COUPON IN cart-pricing-run.cob FOR
001800*        HOW EACH ONE IS DECIDED.
001900     05  PCO-STATUS-CODE            PIC X(02).
002000         88  PCO-STATUS-OK           VALUE "OK".
002100         88  PCO-STATUS-NOT-FOUND    VALUE "NF".
002200         88  PCO-STATUS-EXPIRED      VALUE "EX".
002300         88  PCO-STATUS-NOT-APPLIC   VALUE "NA".
002400         88  PCO-STATUS-UNSUPPORTED  VALUE "UT".
002500*        CART-TOTAL AND TOTAL-DISCOUNT ARE ALWAYS UNSIGNED --
002600*        FINAL-PRICE CARRIES THE SIGN SOLELY SO A PROGRAMMING
002700*        ERROR THAT DISCOUNTS MORE THAN THE CART TOTAL SHOWS UP
002800*        AS A NEGATIVE NUMBER INSTEAD OF WRAPPING.
002900     05  PCO-CART-TOTAL             PIC 9(09)V99.
003000     05  PCO-TOTAL-DISCOUNT         PIC 9(09)V99.
003100     05  PCO-FINAL-PRICE            PIC S9(09)V99.
003200*        RAW-BYTE DUMP VIEW OF THE MONEY FIELDS, KEPT FOR THE
003300*        ODD OCCASION THE FILE HAS TO BE EYEBALLED WITH AN
003400*        EDITOR INSTEAD OF THE INQUIRY LISTING.
003500     05  PCO-MONEY-FIELDS-DUMP REDEFINES PCO-FINAL-PRICE
003600                               PIC X(11).
003700     05  FILLER                     PIC X(07).
